000100*****************************************************************
000200*    COPY        BREDECR
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE DECISION. SALIDA DEL
000500*                : MOTOR DE REGLAS (BRSCORE), ENTRADA DE LOS
000600*                : PROCESOS DE RESUMEN Y REFORMATEO (BRDSUM,
000700*                : BRDFMT). UN REGISTRO POR APLICANTE.
000800*    LONGITUD    : 115 POSICIONES (114 + 1 DE RESERVA)
000900*-----------------------------------------------------------------
001000*    FECHA       PROGRAMADOR        DESCRIPCION
001100*    ----------  -----------------  ---------------------------   CAMBIOS 
001200*    02/06/2003  PEDR               LAYOUT ORIGINAL, PROYECTO     BR01072 
001300*                                   MOTOR DE REGLAS DE CREDITO    BR01072 
001400*    17/09/2004  PEDR               AGREGA CATEGORIA DE CLIENTE   BR01140 
001500*                                   DE PASO PARA EL AREA COMER-   BR01140 
001600*                                   CIAL                          BR01140 
001700*****************************************************************
001800 01  REG-BREDECR.
001900     05  DEC-FILE-NAME               PIC X(30).
002000     05  DEC-BRE-STATUS              PIC X(07).
002100         88  DEC-STATUS-APROBADO              VALUE 'APPROVE'.
002200         88  DEC-STATUS-RECHAZADO             VALUE 'REJECT '.
002300     05  DEC-SANCTION-LIMIT          PIC 9(07).
002400     05  DEC-ACTIVE-CC               PIC X(05).
002500         88  DEC-CC-ACTIVA                    VALUE 'TRUE '.
002600         88  DEC-CC-INACTIVA                  VALUE 'FALSE'.
002700     05  DEC-HARD-REJECT             PIC X(05).
002800         88  DEC-ES-RECHAZO-DURO              VALUE 'TRUE '.
002900         88  DEC-NO-ES-RECHAZO-DURO           VALUE 'FALSE'.
003000     05  DEC-REJECT-REASON           PIC X(40).
003100     05  DEC-CUST-CATEGORY           PIC X(20).
003200     05  FILLER                      PIC X(01).
