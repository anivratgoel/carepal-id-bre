000100******************************************************************
000200* FECHA       : 22/08/1995                                       *
000300* PROGRAMADOR : M.OSORIO                                         *
000400* APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)          *
000500* PROGRAMA    : BRSEVST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ENCABEZADO, LAS CUENTAS Y EL HISTORICO    *
000800*             : MENSUAL DE PAGO DE CADA APLICANTE. LOCALIZA LA   *
000900*             : MORA MAXIMA (DPD) DE TODO EL HISTORICO Y EL MES  *
001000*             : MAS RECIENTE EN QUE OCURRIO, Y ESCRIBE UN EXTRAC-*
001100*             : TO DE ESTADO MAS SEVERO CON UN REGISTRO POR      *
001200*             : APLICANTE.                                       *
001300* ARCHIVOS    : BREAPLH=C,BREACCT=C,BREHIST=C,BRESEVR=A          *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 22/08/1995                                       *
001600* BPM/RATIONAL: 310486                                           *
001700* NOMBRE      : EXTRACTO DE ESTADO MAS SEVERO POR APLICANTE      *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. BRSEVST.
002200 AUTHOR. M.OSORIO.
002300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BURO DE CREDITO.
002400 DATE-WRITTEN. 22/08/1995.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE CREDITO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900*    FECHA       PROGRAMADOR        DESCRIPCION                   CAMBIOS 
003000*    ----------  -----------------  ----------------------------- CAMBIOS 
003100*    22/08/1995  M.OSORIO           PROGRAMA ORIGINAL. EXTRACCION BR00318 
003200*                                   DE ESTADO MAS SEVERO A PARTIR BR00318 
003300*                                   DEL HISTORICO MENSUAL DE MORA BR00318 
003400*    14/01/1999  M.OSORIO           REVISION SIGLO 2000 DE LAS    Y2K0007 
003500*                                   RUTINAS DE FECHA              Y2K0007 
003600*    09/01/2006  PEDR               REESCRITURA PARA EL NUEVO     BR01211 
003700*                                   LAYOUT DE EXTRACTO Y BUSQUEDA BR01211 
003800*                                   DE LA MORA MAXIMA DE TODO EL  BR01211 
003900*                                   HISTORICO, NO SOLO 24 MESES   BR01211 
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BREAPLH ASSIGN TO BREAPLH
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-BREAPLH
005000                             FSE-BREAPLH.
005100
005200     SELECT BREACCT ASSIGN TO BREACCT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-BREACCT
005500                             FSE-BREACCT.
005600
005700     SELECT BREHIST ASSIGN TO BREHIST
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-BREHIST
006000                             FSE-BREHIST.
006100
006200     SELECT BRESEVR ASSIGN TO BRESEVR
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-BRESEVR
006500                             FSE-BRESEVR.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   ENCABEZADO DE REPORTE DE BURO POR APLICANTE
007300*   CUENTAS (TRADE LINES) DEL APLICANTE
007400*   HISTORICO MENSUAL DE PAGO DE CADA CUENTA
007500*   EXTRACTO DE ESTADO MAS SEVERO POR APLICANTE
007600 FD BREAPLH.
007700     COPY BREAPLH.
007800 FD BREACCT.
007900     COPY BREACCT.
008000 FD BREHIST.
008100     COPY BREHIST.
008200 FD BRESEVR.
008300     COPY BRESEVR.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01 WKS-FS-STATUS.
008900    02 WKS-STATUS.
009000*      ENCABEZADO DE REPORTE DE BURO
009100       04 FS-BREAPLH              PIC 9(02) VALUE ZEROES.
009200       04 FSE-BREAPLH.
009300          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009400          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009500          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009600*      CUENTAS DEL APLICANTE
009700       04 FS-BREACCT              PIC 9(02) VALUE ZEROES.
009800       04 FSE-BREACCT.
009900          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010000          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010100          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010200*      HISTORICO DE PAGO
010300       04 FS-BREHIST              PIC 9(02) VALUE ZEROES.
010400       04 FSE-BREHIST.
010500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010800*      EXTRACTO DE ESTADO MAS SEVERO
010900       04 FS-BRESEVR              PIC 9(02) VALUE ZEROES.
011000       04 FSE-BRESEVR.
011100          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011200          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011300          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011400*      VARIABLES RUTINA DE FSE
011500       04 PROGRAMA                PIC X(08) VALUE SPACES.
011600       04 ARCHIVO                 PIC X(08) VALUE SPACES.
011700       04 ACCION                  PIC X(10) VALUE SPACES.
011800       04 LLAVE                   PIC X(32) VALUE SPACES.
011900******************************************************************
012000*                    B A N D E R A S   D E   C O R R I D A       *
012100******************************************************************
012200 01 WKS-FLAGS.
012300    02 WKS-FIN-BREAPLH             PIC 9(01) VALUE ZEROES.
012400       88 FIN-BREAPLH                         VALUE 1.
012500    02 WKS-HAY-MES-MAX             PIC X(01) VALUE 'N'.
012600       88 HAY-MES-MAX                         VALUE 'S'.
012700******************************************************************
012800*              C O N T A D O R E S   Y   S U B I N D I C E S     *
012900******************************************************************
013000 01 WKS-CONTADORES.
013100    02 WKS-I                       PIC 9(04) COMP VALUE ZERO.
013200    02 WKS-J                       PIC 9(04) COMP VALUE ZERO.
013300    02 WKS-POS                     PIC 9(04) COMP VALUE ZERO.
013400    02 WKS-NUM-HIST-LEIDAS         PIC 9(02) COMP VALUE ZERO.
013500    02 WKS-TOTAL-APLICANTES        PIC 9(07) COMP VALUE ZERO.
013600******************************************************************
013700*       T A B L A   D E   D I G I T O S  ( 0 - 9 )               *
013800******************************************************************
013900 01 WKS-TABLA-DIGITOS-INIC.
014000    05 FILLER                  PIC X(10) VALUE '0123456789'.
014100 01 WKS-TABLA-DIGITOS REDEFINES WKS-TABLA-DIGITOS-INIC.
014200    05 WKS-DIGITO-ITEM         PIC X(01) OCCURS 10 TIMES.
014300******************************************************************
014400*       T A B L A   D E   D I A S   P O R   M E S                *
014500*       (NO CONSIDERA BISIESTO, IGUAL QUE EN MORAS1)             *
014600******************************************************************
014700 01 TABLA-DIAS.
014800    02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
014900 01 F REDEFINES TABLA-DIAS.
015000    02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
015100******************************************************************
015200*     D A T O S   D E L   A P L I C A N T E   A C T U A L        *
015300******************************************************************
015400 01 WKS-APLICANTE-ACTUAL.
015500    02 WKS-APL-FILE-NAME           PIC X(30).
015600    02 WKS-APL-LENDER-STATUS       PIC X(15).
015700    02 WKS-APL-SUM-SEVERE-24M      PIC X(30).
015800    02 WKS-APL-ACCT-COUNT          PIC 9(03).
015900******************************************************************
016000*     S E G U I M I E N T O   D E   M O R A   M A X I M A        *
016100******************************************************************
016200 01 WKS-RASTREO-MORA.
016300    02 WKS-MAX-DPD                 PIC 9(04) COMP VALUE ZERO.
016400    02 WKS-MAX-MES-ABS             PIC 9(08) COMP VALUE ZERO.
016500    02 WKS-MAX-MES-TXT             PIC X(07) VALUE SPACES.
016600******************************************************************
016700*     A R E A S   D E   T R A B A J O   P A R A   L A   C U E N T
016800       A
016900*     Y   E L   H I S T O R I C O   E N   P R O C E S O          *
017000******************************************************************
017100 01 WKS-CUENTA-ACTUAL.
017200    02 WKS-CTA-NUM-HIST            PIC 9(02).
017300 01 WKS-HIST-ACTUAL.
017400    02 WKS-HIS-ESTADO-PAGO         PIC X(05).
017500    02 WKS-HIS-LLAVE-MES           PIC X(05).
017600    02 WKS-HIS-LLAVE-MES-R REDEFINES WKS-HIS-LLAVE-MES.
017700       04 WKS-HIS-LLAVE-MM         PIC X(02).
017800       04 FILLER                  PIC X(01).
017900       04 WKS-HIS-LLAVE-AA         PIC X(02).
018000    02 WKS-HIS-MES-ABS             PIC 9(08) COMP.
018100    02 WKS-HIS-MES-OK              PIC X(01).
018200       88 HIS-MES-ES-VALIDO                  VALUE 'S'.
018300******************************************************************
018400*     A R E A S   D E   T R A B A J O   P A R A   P A R S E O    *
018500******************************************************************
018600 01 WKS-PARSEO.
018700    02 WKS-TXT-ENTRADA             PIC X(10).
018800    02 WKS-NUM-SALIDA               PIC 9(07) COMP.
018900    02 WKS-NUM-VALIDO               PIC X(01).
019000       88 NUM-ES-VALIDO                     VALUE 'S'.
019100    02 WKS-DIG-POS                  PIC 9(02) COMP.
019200 01 WKS-DIAS-ABS-CALC.
019300    02 WKS-DA-ANIO                  PIC 9(04).
019400    02 WKS-DA-MES                   PIC 9(02).
019500    02 WKS-DA-DIA                   PIC 9(02).
019600    02 WKS-DA-RESULTADO             PIC 9(08) COMP.
019700 01 WKS-LLAVE-PARSEO.
019800    02 WKS-LP-MES                   PIC 9(02).
019900    02 WKS-LP-ANIO2                 PIC 9(02).
020000 01 WKS-DPD-CALC.
020100    02 WKS-DPD-CODIGO               PIC X(05).
020200    02 WKS-DPD-VALOR                PIC 9(04) COMP.
020300 01 WKS-MES-TEXTO.
020400    02 WKS-MT-AREA                  PIC X(07) VALUE SPACES.
020500    02 WKS-MT-NUM-X REDEFINES WKS-MT-AREA.
020600       04 FILLER                   PIC X(01).
020700       04 WKS-MT-ANIO-X             PIC 9(04).
020800       04 FILLER                   PIC X(01).
020900       04 WKS-MT-MES-X              PIC 9(02).
021000 PROCEDURE DIVISION.
021100 000-MAIN SECTION.
021200     PERFORM INICIALIZACION
021300     PERFORM APERTURA-ARCHIVOS
021400     PERFORM LEE-BREAPLH
021500     PERFORM PROCESA-APLICANTE UNTIL FIN-BREAPLH
021600     PERFORM CIERRA-ARCHIVOS
021700     STOP RUN.
021800 000-MAIN-E. EXIT.
021900
022000 INICIALIZACION SECTION.
022100     MOVE ZEROES TO WKS-TOTAL-APLICANTES.
022200 INICIALIZACION-E. EXIT.
022300
022400 APERTURA-ARCHIVOS SECTION.
022500     MOVE 'BRSEVST' TO PROGRAMA
022600     OPEN INPUT  BREAPLH BREACCT BREHIST
022700          OUTPUT BRESEVR
022800
022900     IF FS-BREAPLH NOT EQUAL 0
023000        MOVE 'OPEN'     TO ACCION
023100        MOVE SPACES     TO LLAVE
023200        MOVE 'BREAPLH'  TO ARCHIVO
023300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023400                              FS-BREAPLH, FSE-BREAPLH
023500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREAPLH <<<"
023600                UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        STOP RUN
023900     END-IF
024000
024100     IF FS-BREACCT NOT EQUAL 0
024200        MOVE 'OPEN'     TO ACCION
024300        MOVE SPACES     TO LLAVE
024400        MOVE 'BREACCT'  TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-BREACCT, FSE-BREACCT
024700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREACCT <<<"
024800                UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     END-IF
025200
025300     IF FS-BREHIST NOT EQUAL 0
025400        MOVE 'OPEN'     TO ACCION
025500        MOVE SPACES     TO LLAVE
025600        MOVE 'BREHIST'  TO ARCHIVO
025700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025800                              FS-BREHIST, FSE-BREHIST
025900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREHIST <<<"
026000                UPON CONSOLE
026100        MOVE 91 TO RETURN-CODE
026200        STOP RUN
026300     END-IF
026400
026500     IF FS-BRESEVR NOT EQUAL 0
026600        MOVE 'OPEN'     TO ACCION
026700        MOVE SPACES     TO LLAVE
026800        MOVE 'BRESEVR'  TO ARCHIVO
026900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027000                              FS-BRESEVR, FSE-BRESEVR
027100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BRESEVR <<<"
027200                UPON CONSOLE
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF.
027600 APERTURA-ARCHIVOS-E. EXIT.
027700
027800 CIERRA-ARCHIVOS SECTION.
027900     CLOSE BREAPLH BREACCT BREHIST BRESEVR
028000     DISPLAY "BRSEVST - APLICANTES PROCESADOS: "
028100         WKS-TOTAL-APLICANTES
028200             UPON CONSOLE.
028300 CIERRA-ARCHIVOS-E. EXIT.
028400
028500 LEE-BREAPLH SECTION.
028600     READ BREAPLH
028700         AT END
028800             MOVE 1 TO WKS-FIN-BREAPLH
028900         NOT AT END
029000             CONTINUE
029100     END-READ.
029200 LEE-BREAPLH-E. EXIT.
029300******************************************************************
029400*         C O N T R O L   P O R   A P L I C A N T E   (U6)
029500******************************************************************
029600 PROCESA-APLICANTE SECTION.
029700     ADD 1 TO WKS-TOTAL-APLICANTES
029800     MOVE APLH-FILE-NAME      TO WKS-APL-FILE-NAME
029900     MOVE APLH-LENDER-STATUS  TO WKS-APL-LENDER-STATUS
030000     MOVE APLH-SUM-SEVERE-24M TO WKS-APL-SUM-SEVERE-24M
030100     MOVE APLH-ACCT-COUNT     TO WKS-APL-ACCT-COUNT
030200
030300     MOVE ZEROES TO WKS-MAX-DPD WKS-MAX-MES-ABS
030400     MOVE 'N'    TO WKS-HAY-MES-MAX
030500     MOVE SPACES TO WKS-MAX-MES-TXT
030600
030700     PERFORM PROCESA-CUENTA VARYING WKS-I FROM 1 BY 1
030800             UNTIL WKS-I > WKS-APL-ACCT-COUNT
030900
031000     PERFORM CONSTRUYE-MES-TEXTO
031100     PERFORM ESCRIBE-EXTRACTO
031200     PERFORM LEE-BREAPLH.
031300 PROCESA-APLICANTE-E. EXIT.
031400
031500 PROCESA-CUENTA SECTION.
031600     READ BREACCT
031700         AT END
031800             CONTINUE
031900         NOT AT END
032000             MOVE ACCT-HIST-COUNT TO WKS-CTA-NUM-HIST
032100             MOVE WKS-CTA-NUM-HIST TO WKS-NUM-HIST-LEIDAS
032200             IF WKS-NUM-HIST-LEIDAS > 0
032300                PERFORM PROCESA-HISTORICO VARYING WKS-J FROM 1
032400                        BY 1 UNTIL WKS-J > WKS-NUM-HIST-LEIDAS
032500             END-IF
032600     END-READ.
032700 PROCESA-CUENTA-E. EXIT.
032800
032900 PROCESA-HISTORICO SECTION.
033000     READ BREHIST
033100         AT END
033200             CONTINUE
033300         NOT AT END
033400             MOVE HIST-PAYMENT-STATUS TO WKS-HIS-ESTADO-PAGO
033500             MOVE HIST-KEY             TO WKS-HIS-LLAVE-MES
033600
033700             MOVE WKS-HIS-ESTADO-PAGO TO WKS-DPD-CODIGO
033800             PERFORM CALCULA-DPD-DE-CODIGO
033900
034000             PERFORM CALCULA-LLAVE-A-NUMERICA
034100
034200             PERFORM EVALUA-MORA-MAXIMA
034300     END-READ.
034400 PROCESA-HISTORICO-E. EXIT.
034500******************************************************************
034600*     C O M P A R A   L A   M O R A   D E L   M E S   C O N T R A
034700*     L A   M O R A   M A X I M A   A C U M U L A D A   ( U 6 )
034800******************************************************************
034900 EVALUA-MORA-MAXIMA SECTION.
035000     IF WKS-DPD-VALOR > WKS-MAX-DPD
035100        MOVE WKS-DPD-VALOR TO WKS-MAX-DPD
035200        MOVE 'N'           TO WKS-HAY-MES-MAX
035300        IF HIS-MES-ES-VALIDO
035400           MOVE WKS-HIS-MES-ABS TO WKS-MAX-MES-ABS
035500           MOVE 'S'             TO WKS-HAY-MES-MAX
035600        END-IF
035700     ELSE
035800        IF WKS-DPD-VALOR = WKS-MAX-DPD AND WKS-MAX-DPD > 0
035900           IF HIS-MES-ES-VALIDO AND
036000              (NOT HAY-MES-MAX OR
036100               WKS-HIS-MES-ABS > WKS-MAX-MES-ABS)
036200              MOVE WKS-HIS-MES-ABS TO WKS-MAX-MES-ABS
036300              MOVE 'S'             TO WKS-HAY-MES-MAX
036400           END-IF
036500        END-IF
036600     END-IF.
036700 EVALUA-MORA-MAXIMA-E. EXIT.
036800******************************************************************
036900*     C O N S T R U Y E   E L   T E X T O   ' A A A A - M M '    *
037000*     D E L   M E S   D E   L A   M O R A   M A X I M A          *
037100******************************************************************
037200 CONSTRUYE-MES-TEXTO SECTION.
037300     IF WKS-MAX-DPD = 0 OR NOT HAY-MES-MAX
037400        MOVE 'N/A    ' TO WKS-MAX-MES-TXT
037500     ELSE
037600        PERFORM DESCOMPONE-MES-ABSOLUTO
037700        MOVE WKS-DA-ANIO TO WKS-MT-ANIO-X
037800        MOVE WKS-DA-MES  TO WKS-MT-MES-X
037900        MOVE '-'         TO WKS-MT-AREA(5:1)
038000        MOVE WKS-MT-AREA TO WKS-MAX-MES-TXT
038100     END-IF.
038200 CONSTRUYE-MES-TEXTO-E. EXIT.
038300******************************************************************
038400*     D E S C O M P O N E   U N   N U M E R O   A B S O L U T O  *
038500*     D E   D I A S   D E   R E G R E S O   A   A N I O / M E S  *
038600*     ( S O L O   S E   N E C E S I T A   E L   A N I O / M E S )*
038700******************************************************************
038800 DESCOMPONE-MES-ABSOLUTO SECTION.
038900     COMPUTE WKS-DA-ANIO = WKS-MAX-MES-ABS / 365
039000     COMPUTE WKS-POS = WKS-MAX-MES-ABS - (WKS-DA-ANIO * 365)
039100     MOVE 1 TO WKS-DA-MES
039200     PERFORM BUSCA-MES-DEL-DIA VARYING WKS-I FROM 1 BY 1
039300             UNTIL WKS-I > 12 OR WKS-POS <= DIA-FIN-MES(WKS-I).
039400 DESCOMPONE-MES-ABSOLUTO-E. EXIT.
039500
039600 BUSCA-MES-DEL-DIA SECTION.
039700     IF WKS-POS > DIA-FIN-MES(WKS-I)
039800        SUBTRACT DIA-FIN-MES(WKS-I) FROM WKS-POS
039900        ADD 1 TO WKS-DA-MES
040000     END-IF.
040100 BUSCA-MES-DEL-DIA-E. EXIT.
040200******************************************************************
040300*     R U T I N A S   D E   F E C H A   Y   D E   T E X T O      *
040400******************************************************************
040500 CALCULA-DIAS-ABSOLUTOS SECTION.
040600*    CONVIERTE ANIO/MES/DIA A UN NUMERO ABSOLUTO DE DIAS, SIN
040700*    CONSIDERAR BISIESTO (IGUAL CONVENCION QUE TABLA-DIAS)
040800     MOVE ZEROES TO WKS-DA-RESULTADO
040900     COMPUTE WKS-DA-RESULTADO = WKS-DA-ANIO * 365
041000     MOVE ZEROES TO WKS-I
041100     IF WKS-DA-MES > 1
041200        PERFORM SUMA-DIA-DE-MES VARYING WKS-I FROM 1 BY 1
041300                UNTIL WKS-I > WKS-DA-MES - 1
041400     END-IF
041500     ADD WKS-DA-DIA TO WKS-DA-RESULTADO.
041600 CALCULA-DIAS-ABSOLUTOS-E. EXIT.
041700
041800 SUMA-DIA-DE-MES SECTION.
041900     ADD DIA-FIN-MES(WKS-I) TO WKS-DA-RESULTADO.
042000 SUMA-DIA-DE-MES-E. EXIT.
042100
042200 CALCULA-LLAVE-A-NUMERICA SECTION.
042300*    CONVIERTE LA LLAVE MM-AA (HIST-KEY) A FECHA ABSOLUTA, DIA 1,
042400*    ANIO = 2000 + AA
042500     MOVE 'N' TO WKS-HIS-MES-OK
042600     MOVE ZEROES TO WKS-LP-MES WKS-LP-ANIO2 WKS-HIS-MES-ABS
042700     IF WKS-HIS-LLAVE-MES(3:1) = '-' AND
042800        WKS-HIS-LLAVE-MM IS NUMERIC AND
042900        WKS-HIS-LLAVE-AA IS NUMERIC
043000        MOVE WKS-HIS-LLAVE-MM TO WKS-LP-MES
043100        MOVE WKS-HIS-LLAVE-AA TO WKS-LP-ANIO2
043200        IF WKS-LP-MES >= 1 AND WKS-LP-MES <= 12
043300           MOVE 'S' TO WKS-HIS-MES-OK
043400        END-IF
043500     END-IF
043600     IF HIS-MES-ES-VALIDO
043700        COMPUTE WKS-DA-ANIO = 2000 + WKS-LP-ANIO2
043800        MOVE WKS-LP-MES TO WKS-DA-MES
043900        MOVE 1          TO WKS-DA-DIA
044000        PERFORM CALCULA-DIAS-ABSOLUTOS
044100        MOVE WKS-DA-RESULTADO TO WKS-HIS-MES-ABS
044200     END-IF.
044300 CALCULA-LLAVE-A-NUMERICA-E. EXIT.
044400
044500 CALCULA-NUMERO-DE-TEXTO SECTION.
044600*    ESCANEA WKS-TXT-ENTRADA DE IZQUIERDA A DERECHA; LOS ESPACIOS
044700*    SE IGNORAN; CUALQUIER CARACTER QUE NO SEA DIGITO INVALIDA EL
044800*    RESULTADO (SE DEVUELVE CERO)
044900     MOVE ZEROES TO WKS-NUM-SALIDA
045000     MOVE 'S'    TO WKS-NUM-VALIDO
045100     PERFORM ESCANEA-DIGITO VARYING WKS-POS FROM 1 BY 1
045200             UNTIL WKS-POS > 10 OR NOT NUM-ES-VALIDO
045300     IF NOT NUM-ES-VALIDO
045400        MOVE ZEROES TO WKS-NUM-SALIDA
045500     END-IF.
045600 CALCULA-NUMERO-DE-TEXTO-E. EXIT.
045700
045800 ESCANEA-DIGITO SECTION.
045900     IF WKS-TXT-ENTRADA(WKS-POS:1) NOT = SPACE
046000        MOVE ZEROES TO WKS-DIG-POS
046100        PERFORM BUSCA-DIGITO VARYING WKS-DIG-POS FROM 1 BY 1
046200                UNTIL WKS-DIG-POS > 10
046300        IF WKS-DIG-POS > 10
046400           MOVE 'N' TO WKS-NUM-VALIDO
046500        ELSE
046600           COMPUTE WKS-NUM-SALIDA = WKS-NUM-SALIDA * 10 +
046700                   (WKS-DIG-POS - 1)
046800        END-IF
046900     END-IF.
047000 ESCANEA-DIGITO-E. EXIT.
047100
047200 BUSCA-DIGITO SECTION.
047300     IF WKS-DIGITO-ITEM(WKS-DIG-POS) = WKS-TXT-ENTRADA(WKS-POS:1)
047400        MOVE 11 TO WKS-DIG-POS
047500     END-IF.
047600 BUSCA-DIGITO-E. EXIT.
047700
047800 CALCULA-DPD-DE-CODIGO SECTION.
047900*    CONVIERTE UN CODIGO DE ESTADO DE PAGO A DIAS DE MORA
048000     MOVE ZEROES TO WKS-DPD-VALOR
048100     IF WKS-DPD-CODIGO = 'STD  ' OR 'NEW  ' OR 'CLSD ' OR
048200        '*    ' OR 'NAP  ' OR '000  ' OR '0    '
048300        MOVE ZEROES TO WKS-DPD-VALOR
048400     ELSE
048500        IF WKS-DPD-CODIGO(1:3) = 'SUB' OR WKS-DPD-CODIGO(2:3) =
048600            'SUB'
048700           OR WKS-DPD-CODIGO(3:3) = 'SUB'
048800           OR WKS-DPD-CODIGO(1:3) = 'DBT' OR WKS-DPD-CODIGO(2:3)
048900               = 'DBT'
049000           OR WKS-DPD-CODIGO(3:3) = 'DBT'
049100           OR WKS-DPD-CODIGO(1:3) = 'LSS' OR WKS-DPD-CODIGO(2:3)
049200               = 'LSS'
049300           OR WKS-DPD-CODIGO(3:3) = 'LSS'
049400           MOVE 90 TO WKS-DPD-VALOR
049500        ELSE
049600           MOVE SPACES TO WKS-TXT-ENTRADA
049700           MOVE WKS-DPD-CODIGO TO WKS-TXT-ENTRADA(1:5)
049800           INSPECT WKS-TXT-ENTRADA REPLACING ALL '+' BY SPACE
049900           PERFORM CALCULA-NUMERO-DE-TEXTO
050000           IF NUM-ES-VALIDO
050100              MOVE WKS-NUM-SALIDA TO WKS-DPD-VALOR
050200           ELSE
050300              MOVE ZEROES TO WKS-DPD-VALOR
050400           END-IF
050500        END-IF
050600     END-IF.
050700 CALCULA-DPD-DE-CODIGO-E. EXIT.
050800******************************************************************
050900*     E S C R I T U R A   D E L   E X T R A C T O   ( U 6 )      *
051000******************************************************************
051100 ESCRIBE-EXTRACTO SECTION.
051200     MOVE SPACES TO REG-BRESEVR
051300     MOVE WKS-APL-FILE-NAME      TO SEV-FILE-NAME
051400     MOVE WKS-APL-LENDER-STATUS  TO SEV-LENDER-STATUS
051500     MOVE WKS-APL-SUM-SEVERE-24M TO SEV-SEVERE-REMARK
051600     MOVE WKS-MAX-MES-TXT        TO SEV-LATEST-MONTH
051700     WRITE REG-BRESEVR.
051800 ESCRIBE-EXTRACTO-E. EXIT.
