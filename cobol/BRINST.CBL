000100******************************************************************
000200* FECHA       : 03/02/1993                                       *
000300* PROGRAMADOR : R.CASTELLANOS                                    *
000400* APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)          *
000500* PROGRAMA    : BRINST                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BUSCA, POR APLICANTE, LA PRIMERA CUENTA CUYA     *
000800*             : INSTITUCION CONTENGA LA PALABRA CLAVE DE BUSQUE- *
000900*             : DA (SIN IMPORTAR MAYUSCULAS/MINUSCULAS), REPORTA *
001000*             : EL HALLAZGO POR CONSOLA Y AL FINAL IMPRIME LA    *
001100*             : LISTA DE INSTITUCIONES DISTINTAS ENCONTRADAS EN  *
001200*             : ORDEN ASCENDENTE.                                *
001300* ARCHIVOS    : BREAPLH=C,BREACCT=C                              *
001400* ACCION (ES) : C=CONSULTAR                                      *
001500* INSTALADO   : 03/02/1993                                       *
001600* BPM/RATIONAL: 310490                                           *
001700* NOMBRE      : BUSQUEDA DE INSTITUCION POR PALABRA CLAVE        *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. BRINST.
002200 AUTHOR. R.CASTELLANOS.
002300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BURO DE CREDITO.
002400 DATE-WRITTEN. 03/02/1993.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE CREDITO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900*    FECHA       PROGRAMADOR        DESCRIPCION                   CAMBIOS 
003000*    ----------  -----------------  ----------------------------  CAMBIOS 
003100*    03/02/1993  R.CASTELLANOS      PROGRAMA ORIGINAL. CONSULTA   BR00244 
003200*                                   MANUAL DE ENTIDAD POR NOMBRE  BR00244 
003300*    14/01/1999  M.OSORIO           REVISION SIGLO 2000 DE LAS    Y2K0007 
003400*                                   RUTINAS DE TEXTO              Y2K0007 
003500*    22/04/2008  PEDR               AGREGA ORDENAMIENTO Y LISTA   BR01310 
003600*                                   DE INSTITUCIONES DISTINTAS    BR01310 
003700*                                   AL FINAL DE LA CORRIDA        BR01310 
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS TRAZA-ACTIVA
004400            OFF STATUS IS TRAZA-INACTIVA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BREAPLH ASSIGN TO BREAPLH
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-BREAPLH
005000                             FSE-BREAPLH.
005100
005200     SELECT BREACCT ASSIGN TO BREACCT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-BREACCT
005500                             FSE-BREACCT.
005600
005700     SELECT WORKINST ASSIGN TO SORTWK1.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   ENCABEZADO DE REPORTE DE BURO POR APLICANTE
006500*   CUENTAS (TRADE LINES) DEL APLICANTE
006600*   ARCHIVO DE TRABAJO DEL SORT - INSTITUCIONES ENCONTRADAS
006700 FD BREAPLH.
006800     COPY BREAPLH.
006900 FD BREACCT.
007000     COPY BREACCT.
007100 SD WORKINST.
007200 01 WKS-SORT-REC.
007300    05 SRT-INSTITUCION             PIC X(40).
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007700******************************************************************
007800 01 WKS-FS-STATUS.
007900    02 WKS-STATUS.
008000*      ENCABEZADO DE REPORTE DE BURO
008100       04 FS-BREAPLH              PIC 9(02) VALUE ZEROES.
008200       04 FSE-BREAPLH.
008300          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008400          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008500          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008600*      CUENTAS DEL APLICANTE
008700       04 FS-BREACCT              PIC 9(02) VALUE ZEROES.
008800       04 FSE-BREACCT.
008900          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009000          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009100          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009200*      VARIABLES RUTINA DE FSE
009300       04 PROGRAMA                PIC X(08) VALUE SPACES.
009400       04 ARCHIVO                 PIC X(08) VALUE SPACES.
009500       04 ACCION                  PIC X(10) VALUE SPACES.
009600       04 LLAVE                   PIC X(32) VALUE SPACES.
009700******************************************************************
009800*                    B A N D E R A S   D E   C O R R I D A       *
009900******************************************************************
010000 01 WKS-FLAGS.
010100    02 WKS-FIN-BREAPLH             PIC 9(01) VALUE ZEROES.
010200       88 FIN-BREAPLH                         VALUE 1.
010300    02 WKS-FIN-SORT                PIC 9(01) VALUE ZEROES.
010400       88 FIN-SORT                           VALUE 1.
010500    02 WKS-YA-ENCONTRO             PIC X(01) VALUE 'N'.
010600       88 CUENTA-YA-ENCONTRO                 VALUE 'S'.
010700    02 WKS-HAY-INSTITUCIONES       PIC X(01) VALUE 'N'.
010800       88 HAY-INSTITUCIONES                  VALUE 'S'.
010900******************************************************************
011000*              C O N T A D O R E S   Y   S U B I N D I C E S     *
011100******************************************************************
011200 01 WKS-CONTADORES.
011300    02 WKS-I                       PIC 9(04) COMP VALUE ZERO.
011400    02 WKS-TOTAL-APLICANTES        PIC 9(07) COMP VALUE ZERO.
011500******************************************************************
011600*     P A L A B R A   C L A V E   D E   B U S Q U E D A          *
011700*     (VALOR POR DEFECTO DEL DEPARTAMENTO DE RIESGO)             *
011800******************************************************************
011900 01 WKS-PALABRA-CLAVE               PIC X(40) VALUE 'ramtirth'.
012000******************************************************************
012100*     D A T O S   D E L   A P L I C A N T E   A C T U A L        *
012200******************************************************************
012300 01 WKS-APLICANTE-ACTUAL.
012400    02 WKS-APL-FILE-NAME           PIC X(30).
012500    02 WKS-APL-ACCT-COUNT          PIC 9(03).
012600 01 WKS-APLICANTE-TRAZA REDEFINES WKS-APLICANTE-ACTUAL.
012700    02 WKS-APL-TRAZA               PIC X(33).
012800******************************************************************
012900*     F E C H A   D E   C O R R I D A   P A R A   E N C A B E Z A
013000*     D O   D E L   R E P O R T E                                *
013100******************************************************************
013200 01 WKS-FECHA-CORRIDA.
013300    02 WKS-FC-ANIO                 PIC 9(02).
013400    02 WKS-FC-MES                  PIC 9(02).
013500    02 WKS-FC-DIA                  PIC 9(02).
013600 01 WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA.
013700    02 WKS-FC-NUMERICA             PIC 9(06).
013800 01 WKS-FECHA-CORRIDA-DIG REDEFINES WKS-FECHA-CORRIDA.
013900    02 WKS-FC-DIGITO               PIC 9 OCCURS 6 TIMES.
014000 01 WKS-FECHA-EDITADA               PIC X(08) VALUE SPACES.
014100******************************************************************
014200*     A R E A S   D E   T R A B A J O   P A R A   L A   B U S Q U
014300       E D A
014400******************************************************************
014500 01 WKS-BUSQUEDA-TEXTO.
014600    02 WKS-BUSQ-CADENA              PIC X(40).
014700    02 WKS-BUSQ-CADENA-MAY          PIC X(40).
014800    02 WKS-BUSQ-PATRON              PIC X(40).
014900    02 WKS-BUSQ-PATRON-MAY          PIC X(40).
015000    02 WKS-BUSQ-ENCONTRADO          PIC X(01).
015100       88 PATRON-ENCONTRADO                 VALUE 'S'.
015200    02 WKS-BUSQ-OFFSET              PIC 9(03) COMP.
015300    02 WKS-LARGO-CADENA             PIC 9(03) COMP.
015400    02 WKS-LARGO-PATRON             PIC 9(03) COMP.
015500 01 WKS-ULTIMA-INSTITUCION          PIC X(40) VALUE SPACES.
015600 01 WKS-LINEA-REGLA                 PIC X(50) VALUE ALL '-'.
015700 PROCEDURE DIVISION.
015800 000-MAIN SECTION.
015900     MOVE ZEROES TO WKS-TOTAL-APLICANTES
016000     PERFORM ARMA-FECHA-CORRIDA
016100     SORT WORKINST ON ASCENDING KEY SRT-INSTITUCION
016200          INPUT PROCEDURE  IS ESCANEA-APLICANTES
016300          OUTPUT PROCEDURE IS IMPRIME-INSTITUCIONES
016400     DISPLAY "BRINST - APLICANTES PROCESADOS: "
016500         WKS-TOTAL-APLICANTES
016600             UPON CONSOLE
016700     STOP RUN.
016800 000-MAIN-E. EXIT.
016900******************************************************************
017000*     A R M A   L A   F E C H A   D E   C O R R I D A   P A R A  *
017100*     E L   E N C A B E Z A D O   D E L   R E P O R T E          *
017200******************************************************************
017300 ARMA-FECHA-CORRIDA SECTION.
017400     ACCEPT WKS-FC-NUMERICA FROM DATE
017500     MOVE WKS-FC-MES  TO WKS-FECHA-EDITADA(1:2)
017600     MOVE '/'          TO WKS-FECHA-EDITADA(3:1)
017700     MOVE WKS-FC-DIA  TO WKS-FECHA-EDITADA(4:2)
017800     MOVE '/'          TO WKS-FECHA-EDITADA(6:1)
017900     MOVE WKS-FC-ANIO  TO WKS-FECHA-EDITADA(7:2).
018000 ARMA-FECHA-CORRIDA-E. EXIT.
018100******************************************************************
018200*     P R O C E D U R E   D E   E N T R A D A   D E L   S O R T  *
018300*     E S C A N E A   C A D A   A P L I C A N T E   ( U 7 )      *
018400******************************************************************
018500 ESCANEA-APLICANTES SECTION.
018600     PERFORM APERTURA-ARCHIVOS
018700     PERFORM LEE-BREAPLH
018800     PERFORM PROCESA-APLICANTE UNTIL FIN-BREAPLH
018900     PERFORM CIERRA-ARCHIVOS.
019000 ESCANEA-APLICANTES-E. EXIT.
019100
019200 APERTURA-ARCHIVOS SECTION.
019300     MOVE 'BRINST'  TO PROGRAMA
019400     OPEN INPUT BREAPLH BREACCT
019500
019600     IF FS-BREAPLH NOT EQUAL 0
019700        MOVE 'OPEN'     TO ACCION
019800        MOVE SPACES     TO LLAVE
019900        MOVE 'BREAPLH'  TO ARCHIVO
020000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020100                              FS-BREAPLH, FSE-BREAPLH
020200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREAPLH <<<"
020300                UPON CONSOLE
020400        MOVE 91 TO RETURN-CODE
020500        STOP RUN
020600     END-IF
020700
020800     IF FS-BREACCT NOT EQUAL 0
020900        MOVE 'OPEN'     TO ACCION
021000        MOVE SPACES     TO LLAVE
021100        MOVE 'BREACCT'  TO ARCHIVO
021200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                              FS-BREACCT, FSE-BREACCT
021400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREACCT <<<"
021500                UPON CONSOLE
021600        MOVE 91 TO RETURN-CODE
021700        STOP RUN
021800     END-IF.
021900 APERTURA-ARCHIVOS-E. EXIT.
022000
022100 CIERRA-ARCHIVOS SECTION.
022200     CLOSE BREAPLH BREACCT.
022300 CIERRA-ARCHIVOS-E. EXIT.
022400
022500 LEE-BREAPLH SECTION.
022600     READ BREAPLH
022700         AT END
022800             MOVE 1 TO WKS-FIN-BREAPLH
022900         NOT AT END
023000             CONTINUE
023100     END-READ.
023200 LEE-BREAPLH-E. EXIT.
023300
023400 PROCESA-APLICANTE SECTION.
023500     ADD 1 TO WKS-TOTAL-APLICANTES
023600     MOVE APLH-FILE-NAME   TO WKS-APL-FILE-NAME
023700     MOVE APLH-ACCT-COUNT  TO WKS-APL-ACCT-COUNT
023800     MOVE 'N' TO WKS-YA-ENCONTRO
023900
024000     IF TRAZA-ACTIVA
024100        DISPLAY "TRAZA: " WKS-APL-TRAZA UPON CONSOLE
024200     END-IF
024300
024400     PERFORM PROCESA-CUENTA VARYING WKS-I FROM 1 BY 1
024500             UNTIL WKS-I > WKS-APL-ACCT-COUNT
024600
024700     PERFORM LEE-BREAPLH.
024800 PROCESA-APLICANTE-E. EXIT.
024900
025000 PROCESA-CUENTA SECTION.
025100     READ BREACCT
025200         AT END
025300             CONTINUE
025400         NOT AT END
025500             IF NOT CUENTA-YA-ENCONTRO
025600                MOVE ACCT-INSTITUTION  TO WKS-BUSQ-CADENA
025700                MOVE WKS-PALABRA-CLAVE TO WKS-BUSQ-PATRON
025800                PERFORM CALCULA-CONTIENE-TEXTO
025900                IF PATRON-ENCONTRADO
026000                   MOVE 'S' TO WKS-YA-ENCONTRO
026100                   DISPLAY "FOUND IN " WKS-APL-FILE-NAME ": "
026200                           ACCT-INSTITUTION
026300                           UPON CONSOLE
026400                   MOVE ACCT-INSTITUTION TO SRT-INSTITUCION
026500                   RELEASE WKS-SORT-REC
026600                END-IF
026700             END-IF
026800     END-READ.
026900 PROCESA-CUENTA-E. EXIT.
027000******************************************************************
027100*     B U S C A   U N   P A T R O N   D E N T R O   D E   U N A  *
027200*     C A D E N A ,  S I N   I M P O R T A R   M A Y U S C U L A S
027300*     O   M I N U S C U L A S                                    *
027400******************************************************************
027500 CALCULA-CONTIENE-TEXTO SECTION.
027600     MOVE WKS-BUSQ-CADENA TO WKS-BUSQ-CADENA-MAY
027700     MOVE WKS-BUSQ-PATRON TO WKS-BUSQ-PATRON-MAY
027800     PERFORM CALCULA-A-MAYUSCULAS
027900     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
028000     PERFORM CALCULA-LARGO-CADENA
028100     PERFORM CALCULA-LARGO-PATRON
028200     IF WKS-LARGO-PATRON > 0 AND
028300        WKS-LARGO-PATRON <= WKS-LARGO-CADENA
028400        PERFORM BUSCA-EN-OFFSET VARYING WKS-BUSQ-OFFSET FROM 1
028500                BY 1 UNTIL WKS-BUSQ-OFFSET >
028600                   WKS-LARGO-CADENA - WKS-LARGO-PATRON + 1
028700                OR PATRON-ENCONTRADO
028800     END-IF.
028900 CALCULA-CONTIENE-TEXTO-E. EXIT.
029000
029100 CALCULA-A-MAYUSCULAS SECTION.
029200     INSPECT WKS-BUSQ-CADENA-MAY CONVERTING
029300             'abcdefghijklmnopqrstuvwxyz' TO
029400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
029500     INSPECT WKS-BUSQ-PATRON-MAY CONVERTING
029600             'abcdefghijklmnopqrstuvwxyz' TO
029700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029800 CALCULA-A-MAYUSCULAS-E. EXIT.
029900
030000 CALCULA-LARGO-CADENA SECTION.
030100     MOVE 40 TO WKS-LARGO-CADENA
030200     PERFORM RETROCEDE-CADENA UNTIL WKS-LARGO-CADENA = 0 OR
030300        WKS-BUSQ-CADENA-MAY(WKS-LARGO-CADENA:1) NOT = SPACE.
030400 CALCULA-LARGO-CADENA-E. EXIT.
030500
030600 RETROCEDE-CADENA SECTION.
030700     SUBTRACT 1 FROM WKS-LARGO-CADENA.
030800 RETROCEDE-CADENA-E. EXIT.
030900
031000 CALCULA-LARGO-PATRON SECTION.
031100     MOVE 40 TO WKS-LARGO-PATRON
031200     PERFORM RETROCEDE-PATRON UNTIL WKS-LARGO-PATRON = 0 OR
031300        WKS-BUSQ-PATRON-MAY(WKS-LARGO-PATRON:1) NOT = SPACE.
031400 CALCULA-LARGO-PATRON-E. EXIT.
031500
031600 RETROCEDE-PATRON SECTION.
031700     SUBTRACT 1 FROM WKS-LARGO-PATRON.
031800 RETROCEDE-PATRON-E. EXIT.
031900
032000 BUSCA-EN-OFFSET SECTION.
032100     IF WKS-BUSQ-CADENA-MAY(WKS-BUSQ-OFFSET:WKS-LARGO-PATRON) =
032200        WKS-BUSQ-PATRON-MAY(1:WKS-LARGO-PATRON)
032300        MOVE 'S' TO WKS-BUSQ-ENCONTRADO
032400     END-IF.
032500 BUSCA-EN-OFFSET-E. EXIT.
032600******************************************************************
032700*     P R O C E D U R E   D E   S A L I D A   D E L   S O R T    *
032800*     I M P R I M E   L A   L I S T A   D I S T I N T A  ( U 7 ) *
032900******************************************************************
033000 IMPRIME-INSTITUCIONES SECTION.
033100     MOVE SPACES TO WKS-ULTIMA-INSTITUCION
033200     DISPLAY WKS-LINEA-REGLA UPON CONSOLE
033300     DISPLAY "BRINST - CORRIDA DEL " WKS-FECHA-EDITADA
033400             UPON CONSOLE
033500     PERFORM RETURN-WORKINST
033600     PERFORM IMPRIME-UNA-INSTITUCION UNTIL FIN-SORT
033700     IF NOT HAY-INSTITUCIONES
033800        DISPLAY "NO MATCHING INSTITUTIONS FOUND." UPON CONSOLE
033900     END-IF
034000     DISPLAY WKS-LINEA-REGLA UPON CONSOLE.
034100 IMPRIME-INSTITUCIONES-E. EXIT.
034200
034300 RETURN-WORKINST SECTION.
034400     RETURN WORKINST
034500         AT END
034600             MOVE 1 TO WKS-FIN-SORT
034700     END-RETURN.
034800 RETURN-WORKINST-E. EXIT.
034900
035000 IMPRIME-UNA-INSTITUCION SECTION.
035100     IF SRT-INSTITUCION NOT = WKS-ULTIMA-INSTITUCION
035200        DISPLAY SRT-INSTITUCION UPON CONSOLE
035300        MOVE SRT-INSTITUCION TO WKS-ULTIMA-INSTITUCION
035400        MOVE 'S' TO WKS-HAY-INSTITUCIONES
035500     END-IF
035600     PERFORM RETURN-WORKINST.
035700 IMPRIME-UNA-INSTITUCION-E. EXIT.
