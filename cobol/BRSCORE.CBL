000100******************************************************************
000200* FECHA       : 14/08/1989                                       *
000300* PROGRAMADOR : R. QUINTERO                                      *
000400* APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)          *
000500* PROGRAMA    : BRSCORE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL REPORTE DE BURO DE CADA APLICANTE (ENCA-  *
000800*             : BEZADO, CUENTAS E HISTORICO DE PAGO), EVALUA LAS *
000900*             : 26 CASILLAS DE PUNTAJE, OBTIENE EL PUNTAJE PON-  *
001000*             : DERADO Y LA DECISION APROBADO/RECHAZADO, Y RE-   *
001100*             : PITE LA EVALUACION SOBRE LA FECHA DE CORTE QEC   *
001200*             : CUANDO APLIQUE. ESCRIBE EL ARCHIVO DE DECISION,  *
001300*             : LOS DOS REPORTES COLUMNARES Y EL RESUMEN POR     *
001400*             : CONSOLA.                                         *
001500* ARCHIVOS    : BREAPLH=C,BREACCT=C,BREHIST=C,BRERPT1=A,BRERPT2=A*
001600*             : BREDECR=A                                        *
001700* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001800* INSTALADO   : 14/08/1989                                       *
001900* BPM/RATIONAL: 310472                                           *
002000* NOMBRE      : MOTOR DE REGLAS DE NEGOCIO - EVALUACION DE BURO  *
002100* DESCRIPCION : MANTENIMIENTO                                    *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. BRSCORE.
002500 AUTHOR. R. QUINTERO.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BURO DE CREDITO.
002700 DATE-WRITTEN. 14/08/1989.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE CREDITO.
003000******************************************************************
003100*                    B I T A C O R A   D E   C A M B I O S       *
003200*    FECHA       PROGRAMADOR        DESCRIPCION                   CAMBIOS 
003300*    ----------  -----------------  ----------------------------- CAMBIOS 
003400*    14/08/1989  R.QUINTERO         PROGRAMA ORIGINAL. EVALUACION BR00041 
003500*                                   DE ESTADO DE CUENTA POR       BR00041 
003600*                                   CONSULTA MANUAL DE MORA       BR00041 
003700*    22/02/1999  M.OSORIO           REVISION SIGLO 2000 DE LAS    Y2K0012 
003800*                                   RUTINAS DE FECHA              Y2K0012 
003900*    02/06/2003  PEDR               REESCRITURA TOTAL. AGREGA EL  BR01072 
004000*                                   MOTOR DE 26 CASILLAS DE       BR01072 
004100*                                   PUNTAJE PONDERADO             BR01072 
004200*    14/11/2003  PEDR               AGREGA FILTRO POR FECHA DE    BR01098 
004300*                                   CORTE QEC Y SEGUNDA CORRIDA   BR01098 
004400*                                   DE EVALUACION                 BR01098 
004500*    17/09/2004  PEDR               AGREGA DERIVACION DE TARJETA  BR01140 
004600*                                   ACTIVA Y RECHAZO DURO         BR01140 
004700*    09/01/2006  PEDR               CORRIGE CALCULO DE VIGENCIA   BR01211 
004800*                                   DE CREDITO EN ANIOS           BR01211 
004900*    11/03/2007  PEDR               AGREGA KISAN CREDIT CARD A    BR01255 
005000*                                   TABLA DE NO GARANTIZADAS      BR01255 
005100*    05/08/2011  J.MENDOZA          CORRIGE REDONDEO DE PUNTAJE   BR01390 
005200*                                   FINAL A DOS DECIMALES         BR01390 
005300*    19/04/2015  J.MENDOZA          AMPLIA TABLA DE CUENTAS A 60  BR01477 
005400*                                   RENGLONES POR SOLICITUD DEL   BR01477 
005500*                                   AREA DE RIESGO                BR01477 
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT BREAPLH ASSIGN TO BREAPLH
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-BREAPLH
006600                             FSE-BREAPLH.
006700
006800     SELECT BREACCT ASSIGN TO BREACCT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-BREACCT
007100                             FSE-BREACCT.
007200
007300     SELECT BREHIST ASSIGN TO BREHIST
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-BREHIST
007600                             FSE-BREHIST.
007700
007800     SELECT BRERPT1 ASSIGN TO BRERPT1
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-BRERPT1
008100                             FSE-BRERPT1.
008200
008300     SELECT BRERPT2 ASSIGN TO BRERPT2
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-BRERPT2
008600                             FSE-BRERPT2.
008700
008800     SELECT BREDECR ASSIGN TO BREDECR
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-BREDECR
009100                             FSE-BREDECR.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   ENCABEZADO DE REPORTE DE BURO POR APLICANTE
009900*   CUENTAS (TRADE LINES) DEL APLICANTE
010000*   HISTORICO MENSUAL DE PAGO DE CADA CUENTA
010100*   REPORTE DE RESULTADOS BRE - CORRIDA ORIGINAL
010200*   REPORTE DE RESULTADOS BRE - CORRIDA FILTRADA QEC
010300*   ARCHIVO DE DECISION POR APLICANTE
010400 FD BREAPLH.
010500     COPY BREAPLH.
010600 FD BREACCT.
010700     COPY BREACCT.
010800 FD BREHIST.
010900     COPY BREHIST.
011000 FD BRERPT1.
011100 01 REG-BRERPT1                      PIC X(650).
011200 FD BRERPT2.
011300 01 REG-BRERPT2                      PIC X(650).
011400 FD BREDECR.
011500     COPY BREDECR.
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011900******************************************************************
012000 01 WKS-FS-STATUS.
012100    02 WKS-STATUS.
012200*      ENCABEZADO DE REPORTE DE BURO
012300       04 FS-BREAPLH              PIC 9(02) VALUE ZEROES.
012400       04 FSE-BREAPLH.
012500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012800*      CUENTAS DEL APLICANTE
012900       04 FS-BREACCT              PIC 9(02) VALUE ZEROES.
013000       04 FSE-BREACCT.
013100          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013200          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013300          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013400*      HISTORICO DE PAGO
013500       04 FS-BREHIST              PIC 9(02) VALUE ZEROES.
013600       04 FSE-BREHIST.
013700          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013800          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013900          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014000*      REPORTE BRE ORIGINAL
014100       04 FS-BRERPT1              PIC 9(02) VALUE ZEROES.
014200       04 FSE-BRERPT1.
014300          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014500          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014600*      REPORTE BRE FILTRADO QEC
014700       04 FS-BRERPT2              PIC 9(02) VALUE ZEROES.
014800       04 FSE-BRERPT2.
014900          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015000          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015100          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015200*      ARCHIVO DE DECISION
015300       04 FS-BREDECR              PIC 9(02) VALUE ZEROES.
015400       04 FSE-BREDECR.
015500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015800*      VARIABLES RUTINA DE FSE
015900       04 PROGRAMA                PIC X(08) VALUE SPACES.
016000       04 ARCHIVO                 PIC X(08) VALUE SPACES.
016100       04 ACCION                  PIC X(10) VALUE SPACES.
016200       04 LLAVE                   PIC X(32) VALUE SPACES.
016300******************************************************************
016400*                    B A N D E R A S   D E   C O R R I D A       *
016500******************************************************************
016600 01 WKS-FLAGS.
016700    02 WKS-FIN-BREAPLH             PIC 9(01) VALUE ZEROES.
016800       88 FIN-BREAPLH                         VALUE 1.
016900    02 WKS-HAY-FECHA-QEC           PIC 9(01) VALUE ZEROES.
017000       88 HAY-FECHA-QEC                       VALUE 1.
017100    02 WKS-ES-APLICANTE-NTC        PIC 9(01) VALUE ZEROES.
017200       88 ES-APLICANTE-NTC                    VALUE 1.
017300    02 WKS-CORRIDA-ES-FILTRADA     PIC 9(01) VALUE ZEROES.
017400       88 CORRIDA-ES-FILTRADA                 VALUE 1.
017500    02 WKS-TARJETA-ACTIVA          PIC X(05) VALUE 'FALSE'.
017600       88 HAY-TARJETA-ACTIVA                  VALUE 'TRUE '.
017700    02 WKS-ES-RECHAZO-DURO         PIC X(05) VALUE 'FALSE'.
017800       88 SI-ES-RECHAZO-DURO                  VALUE 'TRUE '.
017900******************************************************************
018000*              C O N T A D O R E S   Y   S U B I N D I C E S     *
018100******************************************************************
018200 01 WKS-CONTADORES.
018300    02 WKS-I                       PIC 9(04) COMP VALUE ZERO.
018400    02 WKS-J                       PIC 9(04) COMP VALUE ZERO.
018500    02 WKS-K                       PIC 9(04) COMP VALUE ZERO.
018600    02 WKS-M                       PIC 9(04) COMP VALUE ZERO.
018700    02 WKS-NUM-CUENTAS-LEIDAS      PIC 9(03) COMP VALUE ZERO.
018800    02 WKS-NUM-HIST-LEIDAS         PIC 9(02) COMP VALUE ZERO.
018900    02 WKS-TOTAL-APLICANTES        PIC 9(07) COMP VALUE ZERO.
019000    02 WKS-OFFSET                  PIC 9(03) COMP VALUE ZERO.
019100    02 WKS-LARGO-MAX-OFFSET        PIC 9(03) COMP VALUE ZERO.
019200******************************************************************
019300*         T A B L A S   D E   C L A S I F I C A C I O N          *
019400******************************************************************
019500     COPY BRETABS.
019600******************************************************************
019700*         T A B L A   D E   D I G I T O S  ( 0 - 9 )             *
019800******************************************************************
019900 01 WKS-TABLA-DIGITOS-INIC.
020000    05 FILLER                  PIC X(10) VALUE '0123456789'.
020100 01 WKS-TABLA-DIGITOS REDEFINES WKS-TABLA-DIGITOS-INIC.
020200    05 WKS-DIGITO-ITEM         PIC X(01) OCCURS 10 TIMES.
020300******************************************************************
020400*       T A B L A   D E   D I A S   P O R   M E S                *
020500*       (NO CONSIDERA BISIESTO, IGUAL QUE EN MORAS1)             *
020600******************************************************************
020700 01 TABLA-DIAS.
020800    02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
020900 01 F REDEFINES TABLA-DIAS.
021000    02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
021100******************************************************************
021200*       T A B L A   D E   P E S O S   D E   C A S I L L A S      *
021300*       (26 PESOS, EN CENTESIMOS, SUMAN 96 = 0.96 EN TOTAL)      *
021400******************************************************************
021500 01 WKS-TABLA-PESOS-INIC.
021600    05 FILLER   PIC X(52) VALUE
021700       '1203020503030302050502060204020206030502020203040802'.
021800 01 WKS-TABLA-PESOS REDEFINES WKS-TABLA-PESOS-INIC.
021900    05 WKS-PESO-ITEM           PIC 9(02) OCCURS 26 TIMES.
022000******************************************************************
022100*       T A B L A   D E   C A S I L L A S   C R I T I C A S      *
022200******************************************************************
022300 01 WKS-TABLA-CRITICOS-INIC.
022400    05 FILLER   PIC X(26) VALUE 'YYYYYNNNNNNYNYNNNNNNNNYNNN'.
022500 01 WKS-TABLA-CRITICOS REDEFINES WKS-TABLA-CRITICOS-INIC.
022600    05 WKS-CRITICO-ITEM        PIC X(01) OCCURS 26 TIMES.
022700******************************************************************
022800*       T A B L A   D E   N O M B R E S   D E   C A S I L L A    *
022900******************************************************************
023000 01 WKS-TABLA-NOMBRES.
023100    05 WKS-NOMBRE-ITEM         PIC X(28) OCCURS 26 TIMES.
023200******************************************************************
023300*     D A T O S   D E L   A P L I C A N T E   A C T U A L        *
023400******************************************************************
023500 01 WKS-APLICANTE-ACTUAL.
023600    02 WKS-APL-FILE-NAME           PIC X(30).
023700    02 WKS-APL-NOMBRE              PIC X(30).
023800    02 WKS-APL-ENCONTRADO          PIC X(01).
023900       88 APL-NO-ENCONTRADO                  VALUE 'N'.
024000    02 WKS-APL-SCORE-TXT           PIC X(05).
024100    02 WKS-APL-EDAD                PIC 9(03).
024200    02 WKS-APL-PAN-COUNT           PIC 9(02).
024300    02 WKS-APL-FECHA-REPORTE       PIC X(10).
024400    02 WKS-APL-FECHA-REPORTE-ABS   PIC 9(08) COMP.
024500    02 WKS-APL-FECHA-QEC           PIC X(10).
024600    02 WKS-APL-FECHA-QEC-ABS       PIC 9(08) COMP.
024700    02 WKS-APL-SANCTION-LIMIT      PIC X(12).
024800    02 WKS-APL-LENDER-STATUS       PIC X(15).
024900    02 WKS-APL-SANCTION-LIMIT-2    PIC X(12).
025000    02 WKS-APL-ENQ-30D             PIC 9(03).
025100    02 WKS-APL-ENQ-12M             PIC 9(03).
025200    02 WKS-APL-SUM-NO-ACCTS        PIC 9(03).
025300    02 WKS-APL-SUM-NO-ZERO-BAL     PIC 9(03).
025400    02 WKS-APL-SUM-TOT-BALANCE     PIC 9(10)V99.
025500    02 WKS-APL-SUM-TOT-SANCTION    PIC 9(10)V99.
025600    02 WKS-APL-SUM-TOT-PASTDUE     PIC 9(10)V99.
025700    02 WKS-APL-SUM-SEVERE-24M      PIC X(30).
025800    02 WKS-APL-ACCT-COUNT          PIC 9(03).
025900******************************************************************
026000*   T A B L A   D E   C U E N T A S   -  C O P I A   O R I G I N
026100       A L
026200*   (60 CUENTAS, 48 MESES DE HISTORICO POR CUENTA - VER BR01477) *
026300******************************************************************
026400 01 WKS-TABLA-CUENTAS-ORIG.
026500    02 WKS-CTA-ORIG OCCURS 60 TIMES INDEXED BY IX-CTO.
026600       04 WKS-CTO-TIPO              PIC X(30).
026700       04 WKS-CTO-ABIERTA           PIC X(03).
026800       04 WKS-CTO-ESTADO            PIC X(20).
026900       04 WKS-CTO-FECHA-APERT       PIC X(10).
027000       04 WKS-CTO-FECHA-APERT-ABS   PIC 9(08) COMP.
027100       04 WKS-CTO-FECHA-APERT-OK    PIC X(01).
027200       04 WKS-CTO-FECHA-REPORT      PIC X(10).
027300       04 WKS-CTO-MONTO-SANC        PIC 9(10)V99.
027400       04 WKS-CTO-MONTO-MORA        PIC 9(10)V99.
027500       04 WKS-CTO-INSTITUCION       PIC X(40).
027600       04 WKS-CTO-NUM-HIST          PIC 9(02).
027700       04 WKS-CTO-CATEGORIA         PIC X(01).
027800       04 WKS-CTO-HIST OCCURS 48 TIMES INDEXED BY IX-HIO.
027900          06 WKS-HIO-ESTADO-PAGO    PIC X(05).
028000          06 WKS-HIO-CLASE-ACTIVO   PIC X(05).
028100          06 WKS-HIO-DEMANDA        PIC X(20).
028200          06 WKS-HIO-LLAVE-MES      PIC X(05).
028300          06 WKS-HIO-MES-ABS        PIC 9(08) COMP.
028400          06 WKS-HIO-MES-OK         PIC X(01).
028500******************************************************************
028600*   T A B L A   D E   C U E N T A S   -  C O P I A   A C T I V A *
028700*   (SE EVALUA DOS VECES: ORIGINAL Y FILTRADA POR FECHA QEC)     *
028800******************************************************************
028900 01 WKS-TABLA-CUENTAS-ACTIVA.
029000    02 WKS-CUENTA OCCURS 60 TIMES INDEXED BY IX-CTA.
029100       04 WKS-CTA-TIPO              PIC X(30).
029200       04 WKS-CTA-ABIERTA           PIC X(03).
029300          88 CTA-ABIERTA                     VALUE 'YES'.
029400       04 WKS-CTA-ESTADO            PIC X(20).
029500       04 WKS-CTA-FECHA-APERT       PIC X(10).
029600       04 WKS-CTA-FECHA-APERT-ABS   PIC 9(08) COMP.
029700       04 WKS-CTA-FECHA-APERT-OK    PIC X(01).
029800       04 WKS-CTA-FECHA-REPORT      PIC X(10).
029900       04 WKS-CTA-MONTO-SANC        PIC 9(10)V99.
030000       04 WKS-CTA-MONTO-MORA        PIC 9(10)V99.
030100       04 WKS-CTA-INSTITUCION       PIC X(40).
030200       04 WKS-CTA-NUM-HIST          PIC 9(02).
030300       04 WKS-CTA-CATEGORIA         PIC X(01).
030400          88 CTA-GARANTIZADA                 VALUE 'G'.
030500          88 CTA-NOGARANTIZADA               VALUE 'N'.
030600          88 CTA-OTRA                        VALUE 'O'.
030700       04 WKS-CTA-HIST OCCURS 48 TIMES INDEXED BY IX-HIS.
030800          06 WKS-HIS-ESTADO-PAGO    PIC X(05).
030900          06 WKS-HIS-CLASE-ACTIVO   PIC X(05).
031000          06 WKS-HIS-DEMANDA        PIC X(20).
031100          06 WKS-HIS-LLAVE-MES      PIC X(05).
031200          06 WKS-HIS-MES-ABS        PIC 9(08) COMP.
031300          06 WKS-HIS-MES-OK         PIC X(01).
031400    02 WKS-ORIG-NUM-CUENTAS     PIC 9(03) COMP VALUE ZERO.
031500    02 WKS-ACT-NUM-CUENTAS      PIC 9(03) COMP VALUE ZERO.
031600******************************************************************
031700*     R E S U L T A D O   D E   L A   E V A L U A C I O N        *
031800*     (SE RECARGA EN CADA UNA DE LAS DOS CORRIDAS DEL APLICANTE) *
031900******************************************************************
032000 01 WKS-RESULTADO.
032100    02 WKS-CHK-SCORE OCCURS 26 TIMES PIC 9(01) COMP.
032200    02 WKS-CHK-NA    OCCURS 26 TIMES PIC X(01).
032300    02 WKS-ACUM-PONDERADO          PIC 9(05)V9(04) COMP.
032400    02 WKS-STATUS-FINAL            PIC X(04).
032500       88 STATUS-ES-FAIL                   VALUE 'FAIL'.
032600    02 WKS-SCORE-FINAL             PIC 9(01)V99.
032700    02 WKS-DECISION-FINAL          PIC X(07).
032800       88 DECISION-ES-APROBADO             VALUE 'APPROVE'.
032900    02 WKS-MONTO-SANCION           PIC 9(07).
033000    02 WKS-PCT-PUNTAJE             PIC 9(03)V99 COMP-3.
033100******************************************************************
033200*     C O P I A   D E L   R E S U L T A D O   O R I G I N A L    *
033300*     (PARA PODER ESCRIBIR BRERPT2 CON EL MISMO VALOR CUANDO NO  *
033400*      EXISTE FECHA QEC)                                         *
033500******************************************************************
033600 01 WKS-RESULTADO-ORIG.
033700    02 WKS-CHO-SCORE OCCURS 26 TIMES PIC 9(01) COMP.
033800    02 WKS-CHO-NA    OCCURS 26 TIMES PIC X(01).
033900    02 WKS-STATUS-ORIG              PIC X(04).
034000    02 WKS-SCORE-ORIG               PIC 9(01)V99.
034100    02 WKS-DECISION-ORIG            PIC X(07).
034200    02 WKS-MONTO-SANCION-ORIG       PIC 9(07).
034300******************************************************************
034400*     A R E A S   D E   T R A B A J O   P A R A   P A R S E O    *
034500******************************************************************
034600 01 WKS-PARSEO.
034700    02 WKS-TXT-ENTRADA             PIC X(10).
034800    02 WKS-NUM-SALIDA               PIC 9(07) COMP.
034900    02 WKS-NUM-VALIDO               PIC X(01).
035000       88 NUM-ES-VALIDO                     VALUE 'S'.
035100    02 WKS-POS                      PIC 9(02) COMP.
035200    02 WKS-DIG-POS                  PIC 9(02) COMP.
035300    02 WKS-SIGNO-ENCONTRADO         PIC X(01).
035400 01 WKS-FECHA-PARSEO.
035500    02 WKS-FP-TEXTO                PIC X(10).
035600    02 WKS-FP-ANIO                  PIC 9(04).
035700    02 WKS-FP-MES                   PIC 9(02).
035800    02 WKS-FP-DIA                   PIC 9(02).
035900    02 WKS-FP-ABS                   PIC 9(08) COMP.
036000    02 WKS-FP-VALIDA                PIC X(01).
036100       88 FP-ES-VALIDA                      VALUE 'S'.
036200    02 WKS-FP-PRIMER-SEG            PIC 9(04).
036300 01 WKS-LLAVE-PARSEO.
036400    02 WKS-LP-TEXTO                 PIC X(05).
036500    02 WKS-LP-MES                   PIC 9(02).
036600    02 WKS-LP-ANIO2                 PIC 9(02).
036700    02 WKS-LP-ABS                   PIC 9(08) COMP.
036800    02 WKS-LP-VALIDA                PIC X(01).
036900       88 LP-ES-VALIDA                      VALUE 'S'.
037000 01 WKS-DIAS-ABS-CALC.
037100    02 WKS-DA-ANIO                  PIC 9(04).
037200    02 WKS-DA-MES                   PIC 9(02).
037300    02 WKS-DA-DIA                   PIC 9(02).
037400    02 WKS-DA-RESULTADO             PIC 9(08) COMP.
037500 01 WKS-DPD-CALC.
037600    02 WKS-DPD-CODIGO               PIC X(05).
037700    02 WKS-DPD-VALOR                PIC 9(04) COMP.
037800 01 WKS-BUSQUEDA-TEXTO.
037900    02 WKS-BUSQ-CADENA              PIC X(40).
038000    02 WKS-BUSQ-CADENA-MAY          PIC X(40).
038100    02 WKS-BUSQ-PATRON              PIC X(40).
038200    02 WKS-BUSQ-PATRON-MAY          PIC X(40).
038300    02 WKS-BUSQ-LARGO-CADENA        PIC 9(02) COMP.
038400    02 WKS-BUSQ-LARGO-PATRON        PIC 9(02) COMP.
038500    02 WKS-BUSQ-SENSIBLE            PIC X(01).
038600       88 BUSQ-ES-SENSIBLE                  VALUE 'S'.
038700    02 WKS-BUSQ-ENCONTRADO          PIC X(01).
038800       88 BUSQ-SI-ENCONTRADO                VALUE 'S'.
038900 01 WKS-CALCULO-LARGO.
039000    02 WKS-LG-TEXTO                 PIC X(40).
039100    02 WKS-LG-POS                   PIC S9(02) COMP.
039200    02 WKS-LG-RESULTADO             PIC 9(02) COMP.
039300******************************************************************
039400*     A C U M U L A D O R E S   D E   R E G L A S   D E   N E G O*
039500******************************************************************
039600 01 WKS-ACUMULADORES.
039700    02 WKS-VENTANA-MESES            PIC 9(03) COMP.
039800    02 WKS-VENTANA-DESDE            PIC S9(08) COMP.
039900    02 WKS-VENTANA-HASTA            PIC S9(08) COMP.
040000    02 WKS-FILTRO-TIPO              PIC X(06).
040100    02 WKS-FILTRO-ESTADO            PIC X(06).
040200    02 WKS-CUMPLE-TIPO              PIC X(01).
040300       88 CUMPLE-TIPO-SI                     VALUE 'S'.
040400    02 WKS-CUMPLE-ESTADO            PIC X(01).
040500       88 CUMPLE-ESTADO-SI                   VALUE 'S'.
040600    02 WKS-EN-VENTANA               PIC X(01).
040700       88 EN-VENTANA-SI                      VALUE 'S'.
040800    02 WKS-ES-TARJETA-CUENTA        PIC X(01).
040900       88 CUENTA-ES-TARJETA                  VALUE 'S'.
041000    02 WKS-MAX-DPD-VENT             PIC 9(04) COMP.
041100    02 WKS-TOTAL-MORA-VENT          PIC 9(10)V99 COMP-3.
041200    02 WKS-CONTADOR-DEROG           PIC 9(03) COMP.
041300    02 WKS-CONTADOR-PRESTAMOS       PIC 9(03) COMP.
041400    02 WKS-CONTADOR-LIMPIAS         PIC 9(03) COMP.
041500    02 WKS-FECHA-VIEJA-ABS          PIC 9(08) COMP.
041600    02 WKS-VIGENCIA-DIAS            PIC 9(08) COMP.
041700    02 WKS-VIGENCIA-ANIOS           PIC 9(03)V99 COMP-3.
041800    02 WKS-CAT-FILTRO               PIC X(01).
041900    02 WKS-SUMA-GARANTIZADO         PIC 9(10)V99 COMP-3.
042000    02 WKS-SUMA-NOGARANTIZADO       PIC 9(10)V99 COMP-3.
042100    02 WKS-RATIO-CALC               PIC 9(03)V9999 COMP-3.
042200    02 WKS-MAX-SANCION-NOGAR        PIC 9(10)V99 COMP-3.
042300    02 WKS-DPD-A                    PIC 9(04) COMP.
042400    02 WKS-DPD-B                    PIC 9(04) COMP.
042500    02 WKS-DPD-CUENTA-MAX           PIC 9(04) COMP.
042600    02 WKS-HAY-DERROGATORIO         PIC X(01).
042700       88 HAY-DERROGATORIO-SI                VALUE 'S'.
042800    02 WKS-HAY-DEROG-CUENTA         PIC X(01).
042900       88 HAY-DEROG-CUENTA-SI                VALUE 'S'.
043000    02 WKS-FECHA-PRUEBA-ABS         PIC S9(08) COMP.
043100    02 WKS-VIG-FILTRO-CAT           PIC X(01).
043200    02 WKS-HAY-CUENTA-VIGENCIA      PIC X(01).
043300       88 HAY-CUENTA-VIGENCIA-SI             VALUE 'S'.
043400    02 WKS-CHK-INDICE-TEMP          PIC 9(02) COMP.
043500    02 WKS-RECHAZO-RAZON            PIC X(40).
043600    02 WKS-MEJOR-PESO               PIC 9(02) COMP.
043700    02 WKS-MEJOR-INDICE             PIC 9(02) COMP.
043800 01 WKS-CASILLA-TEXTO.
043900    02 WKS-CT-DIGITO                PIC 9(01).
044000    02 WKS-CT-DIGITO-X REDEFINES WKS-CT-DIGITO
044100                                     PIC X(01).
044200 01 WKS-HDR-AREA.
044300    02 WKS-HDR-NUM                  PIC 99.
044400    02 WKS-HDR-NUM-X REDEFINES WKS-HDR-NUM
044500                                     PIC X(02).
044600******************************************************************
044700*     R E N G L O N   D E L   R E P O R T E   B R E   ( U 5 )    *
044800******************************************************************
044900 01 WKS-RENGLON-REPORTE.
045000    02 REN-FILE-NAME                PIC X(30).
045100    02 FILLER                       PIC X(01) VALUE SPACE.
045200    02 REN-NOMBRE                   PIC X(30).
045300    02 FILLER                       PIC X(01) VALUE SPACE.
045400    02 REN-FECHA-QEC                PIC X(10).
045500    02 FILLER                       PIC X(01) VALUE SPACE.
045600    02 REN-SANCTION-LIMIT           PIC X(12).
045700    02 FILLER                       PIC X(01) VALUE SPACE.
045800    02 REN-LENDER-STATUS            PIC X(15).
045900    02 FILLER                       PIC X(01) VALUE SPACE.
046000    02 REN-SANCTION-LIMIT-2         PIC X(12).
046100    02 FILLER                       PIC X(01) VALUE SPACE.
046200    02 REN-CASILLA OCCURS 26 TIMES.
046300       03 REN-CAS-VALOR             PIC X(05).
046400       03 FILLER                    PIC X(01) VALUE SPACE.
046500    02 REN-STATUS                   PIC X(04).
046600    02 FILLER                       PIC X(01) VALUE SPACE.
046700    02 REN-SCORE                    PIC Z9.99.
046800    02 FILLER                       PIC X(01) VALUE SPACE.
046900    02 REN-DECISION                 PIC X(07).
047000    02 FILLER                       PIC X(01) VALUE SPACE.
047100    02 REN-MONTO                    PIC ZZZ,ZZZ,ZZ9.
047200    02 FILLER                       PIC X(349).
047300 01 WKS-ENCABEZADO-REPORTE          PIC X(650).
047400 01 WKS-IMPRESION.
047500    02 WKS-LINEA-CONSOLA            PIC X(80).
047600    02 WKS-EDIT-SCORE               PIC Z9.99.
047700    02 WKS-EDIT-MONTO               PIC ZZZ,ZZZ,ZZ9.
047800    02 WKS-EDIT-CHEQUEO             PIC X(05).
047900******************************************************************
048000 PROCEDURE DIVISION.
048100******************************************************************
048200*               S E C C I O N    P R I N C I P A L
048300******************************************************************
048400 000-MAIN SECTION.
048500     PERFORM INICIALIZACION
048600     PERFORM APERTURA-ARCHIVOS
048700     PERFORM LEE-BREAPLH
048800     PERFORM PROCESA-APLICANTE UNTIL FIN-BREAPLH
048900     PERFORM CIERRA-ARCHIVOS
049000     STOP RUN.
049100 000-MAIN-E. EXIT.
049200
049300 INICIALIZACION SECTION.
049400     MOVE 'BUREAU SCORE'               TO WKS-NOMBRE-ITEM(1).
049500     MOVE 'AGE CHECK'                  TO WKS-NOMBRE-ITEM(2).
049600     MOVE 'PAN COUNT'                  TO WKS-NOMBRE-ITEM(3).
049700     MOVE 'DPD 3M LOANS'               TO WKS-NOMBRE-ITEM(4).
049800     MOVE 'DPD 6M LOANS'               TO WKS-NOMBRE-ITEM(5).
049900     MOVE 'DPD 12M ACTIVE LOANS'       TO WKS-NOMBRE-ITEM(6).
050000     MOVE 'DPD 12M CLOSED LOANS/CARDS' TO WKS-NOMBRE-ITEM(7).
050100     MOVE 'DPD 36M CLOSED LOANS/CARDS' TO WKS-NOMBRE-ITEM(8).
050200     MOVE 'OVERDUE ACTIVE LOANS'       TO WKS-NOMBRE-ITEM(9).
050300     MOVE 'OVERDUE ACTIVE CARDS'       TO WKS-NOMBRE-ITEM(10).
050400     MOVE 'OVERDUE CLOSED ALL'         TO WKS-NOMBRE-ITEM(11).
050500     MOVE 'DEROG 12M'                  TO WKS-NOMBRE-ITEM(12).
050600     MOVE 'DEROG 36M'                  TO WKS-NOMBRE-ITEM(13).
050700     MOVE 'ENQUIRY 1M'                 TO WKS-NOMBRE-ITEM(14).
050800     MOVE 'ENQUIRY 12M'                TO WKS-NOMBRE-ITEM(15).
050900     MOVE 'ENQUIRY RATIO 12M'          TO WKS-NOMBRE-ITEM(16).
051000     MOVE 'CREDIT VINTAGE'             TO WKS-NOMBRE-ITEM(17).
051100     MOVE 'LTD RATIO'                  TO WKS-NOMBRE-ITEM(18).
051200     MOVE 'UNSECURED VINTAGE'          TO WKS-NOMBRE-ITEM(19).
051300     MOVE 'SECURED VINTAGE'            TO WKS-NOMBRE-ITEM(20).
051400     MOVE 'CLOSED LOAN RATIO'          TO WKS-NOMBRE-ITEM(21).
051500     MOVE 'UTILIZATION RATIO'          TO WKS-NOMBRE-ITEM(22).
051600     MOVE 'OVERDUE BALANCE RATIO'      TO WKS-NOMBRE-ITEM(23).
051700     MOVE 'UNSEC CLEAN 24M'            TO WKS-NOMBRE-ITEM(24).
051800     MOVE 'MAX USL AMOUNT'             TO WKS-NOMBRE-ITEM(25).
051900     MOVE 'CREDIT LINES COUNT'         TO WKS-NOMBRE-ITEM(26).
052000     MOVE ZEROES TO WKS-TOTAL-APLICANTES.
052100 INICIALIZACION-E. EXIT.
052200
052300 APERTURA-ARCHIVOS SECTION.
052400     MOVE 'BRSCORE'  TO PROGRAMA
052500     OPEN INPUT  BREAPLH BREACCT BREHIST
052600          OUTPUT BRERPT1 BRERPT2 BREDECR
052700
052800     IF FS-BREAPLH NOT EQUAL 0
052900        MOVE 'OPEN'     TO ACCION
053000        MOVE SPACES     TO LLAVE
053100        MOVE 'BREAPLH'  TO ARCHIVO
053200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053300                              FS-BREAPLH, FSE-BREAPLH
053400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREAPLH <<<"
053500                UPON CONSOLE
053600        MOVE 91 TO RETURN-CODE
053700        STOP RUN
053800     END-IF
053900
054000     IF FS-BREACCT NOT EQUAL 0
054100        MOVE 'OPEN'     TO ACCION
054200        MOVE SPACES     TO LLAVE
054300        MOVE 'BREACCT'  TO ARCHIVO
054400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054500                              FS-BREACCT, FSE-BREACCT
054600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREACCT <<<"
054700                UPON CONSOLE
054800        MOVE 91 TO RETURN-CODE
054900        STOP RUN
055000     END-IF
055100
055200     IF FS-BREHIST NOT EQUAL 0
055300        MOVE 'OPEN'     TO ACCION
055400        MOVE SPACES     TO LLAVE
055500        MOVE 'BREHIST'  TO ARCHIVO
055600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055700                              FS-BREHIST, FSE-BREHIST
055800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREHIST <<<"
055900                UPON CONSOLE
056000        MOVE 91 TO RETURN-CODE
056100        STOP RUN
056200     END-IF
056300
056400     IF FS-BRERPT1 NOT EQUAL 0
056500        MOVE 'OPEN'     TO ACCION
056600        MOVE SPACES     TO LLAVE
056700        MOVE 'BRERPT1'  TO ARCHIVO
056800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056900                              FS-BRERPT1, FSE-BRERPT1
057000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BRERPT1 <<<"
057100                UPON CONSOLE
057200        MOVE 91 TO RETURN-CODE
057300        STOP RUN
057400     END-IF
057500
057600     IF FS-BRERPT2 NOT EQUAL 0
057700        MOVE 'OPEN'     TO ACCION
057800        MOVE SPACES     TO LLAVE
057900        MOVE 'BRERPT2'  TO ARCHIVO
058000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
058100                              FS-BRERPT2, FSE-BRERPT2
058200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BRERPT2 <<<"
058300                UPON CONSOLE
058400        MOVE 91 TO RETURN-CODE
058500        STOP RUN
058600     END-IF
058700
058800     IF FS-BREDECR NOT EQUAL 0
058900        MOVE 'OPEN'     TO ACCION
059000        MOVE SPACES     TO LLAVE
059100        MOVE 'BREDECR'  TO ARCHIVO
059200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059300                              FS-BREDECR, FSE-BREDECR
059400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREDECR <<<"
059500                UPON CONSOLE
059600        MOVE 91 TO RETURN-CODE
059700        STOP RUN
059800     END-IF
059900
060000     PERFORM ESCRIBE-ENCABEZADOS-REPORTE.
060100 APERTURA-ARCHIVOS-E. EXIT.
060200
060300 CIERRA-ARCHIVOS SECTION.
060400     CLOSE BREAPLH BREACCT BREHIST BRERPT1 BRERPT2 BREDECR
060500     DISPLAY "BRSCORE - APLICANTES PROCESADOS: "
060600         WKS-TOTAL-APLICANTES
060700             UPON CONSOLE.
060800 CIERRA-ARCHIVOS-E. EXIT.
060900
061000 LEE-BREAPLH SECTION.
061100     READ BREAPLH
061200         AT END
061300             MOVE 1 TO WKS-FIN-BREAPLH
061400         NOT AT END
061500             CONTINUE
061600     END-READ.
061700 LEE-BREAPLH-E. EXIT.
061800******************************************************************
061900*                    U 1   -   I N T A G E   D E L   R E P O R T E
062000******************************************************************
062100 CARGA-APLICANTE SECTION.
062200     MOVE APLH-FILE-NAME       TO WKS-APL-FILE-NAME
062300     MOVE APLH-FULL-NAME       TO WKS-APL-NOMBRE
062400     MOVE APLH-CONSUMER-FOUND  TO WKS-APL-ENCONTRADO
062500     MOVE APLH-SCORE           TO WKS-APL-SCORE-TXT
062600     MOVE APLH-AGE             TO WKS-APL-EDAD
062700     MOVE APLH-PAN-COUNT       TO WKS-APL-PAN-COUNT
062800     MOVE APLH-REPORT-DATE     TO WKS-APL-FECHA-REPORTE
062900     MOVE APLH-QEC-DATE        TO WKS-APL-FECHA-QEC
063000     MOVE APLH-SANCTION-LIMIT  TO WKS-APL-SANCTION-LIMIT
063100     MOVE APLH-LENDER-STATUS   TO WKS-APL-LENDER-STATUS
063200     MOVE APLH-SANCTION-LIMIT-2 TO WKS-APL-SANCTION-LIMIT-2
063300     MOVE APLH-ENQ-30D         TO WKS-APL-ENQ-30D
063400     MOVE APLH-ENQ-12M         TO WKS-APL-ENQ-12M
063500     MOVE APLH-SUM-NO-ACCTS    TO WKS-APL-SUM-NO-ACCTS
063600     MOVE APLH-SUM-NO-ZERO-BAL TO WKS-APL-SUM-NO-ZERO-BAL
063700     MOVE APLH-SUM-TOT-BALANCE TO WKS-APL-SUM-TOT-BALANCE
063800     MOVE APLH-SUM-TOT-SANCTION TO WKS-APL-SUM-TOT-SANCTION
063900     MOVE APLH-SUM-TOT-PASTDUE TO WKS-APL-SUM-TOT-PASTDUE
064000     MOVE APLH-SUM-SEVERE-24M  TO WKS-APL-SUM-SEVERE-24M
064100     MOVE APLH-ACCT-COUNT      TO WKS-APL-ACCT-COUNT
064200
064300     MOVE ZEROES TO WKS-ORIG-NUM-CUENTAS
064400     IF APL-NO-ENCONTRADO
064500        MOVE 1 TO WKS-ES-APLICANTE-NTC
064600     ELSE
064700        MOVE 0 TO WKS-ES-APLICANTE-NTC
064800        PERFORM CARGA-CUENTAS VARYING WKS-I FROM 1 BY 1
064900                UNTIL WKS-I > WKS-APL-ACCT-COUNT
065000     END-IF
065100
065200     MOVE WKS-APL-FECHA-REPORTE TO WKS-FP-TEXTO
065300     PERFORM CALCULA-FECHA-A-NUMERICA
065400     IF FP-ES-VALIDA
065500        MOVE WKS-FP-ABS TO WKS-APL-FECHA-REPORTE-ABS
065600     ELSE
065700*       SIN FECHA DE REPORTE VALIDA SE USA 2025-12-01 POR DEFECTO
065800        MOVE 2025 TO WKS-DA-ANIO
065900        MOVE 12   TO WKS-DA-MES
066000        MOVE 01   TO WKS-DA-DIA
066100        PERFORM CALCULA-DIAS-ABSOLUTOS
066200        MOVE WKS-DA-RESULTADO TO WKS-APL-FECHA-REPORTE-ABS
066300     END-IF
066400
066500     IF WKS-APL-FECHA-QEC NOT = SPACES
066600        MOVE WKS-APL-FECHA-QEC TO WKS-FP-TEXTO
066700        PERFORM CALCULA-FECHA-A-NUMERICA
066800        IF FP-ES-VALIDA
066900           MOVE WKS-FP-ABS TO WKS-APL-FECHA-QEC-ABS
067000           MOVE 1          TO WKS-HAY-FECHA-QEC
067100        ELSE
067200           MOVE 0          TO WKS-HAY-FECHA-QEC
067300        END-IF
067400     ELSE
067500        MOVE 0 TO WKS-HAY-FECHA-QEC
067600     END-IF.
067700 CARGA-APLICANTE-E. EXIT.
067800
067900 CARGA-CUENTAS SECTION.
068000     SET IX-CTO TO WKS-I
068100     READ BREACCT
068200         AT END
068300             CONTINUE
068400         NOT AT END
068500             MOVE ACCT-TYPE          TO WKS-CTO-TIPO(WKS-I)
068600             MOVE ACCT-OPEN-FLAG     TO WKS-CTO-ABIERTA(WKS-I)
068700             MOVE ACCT-STATUS        TO WKS-CTO-ESTADO(WKS-I)
068800             MOVE ACCT-DATE-OPENED   TO WKS-CTO-FECHA-APERT(WKS-I)
068900             MOVE ACCT-DATE-REPORTED TO
069000                 WKS-CTO-FECHA-REPORT(WKS-I)
069100             MOVE ACCT-SANCTION-AMT  TO WKS-CTO-MONTO-SANC(WKS-I)
069200             MOVE ACCT-PAST-DUE-AMT  TO WKS-CTO-MONTO-MORA(WKS-I)
069300             MOVE ACCT-INSTITUTION   TO WKS-CTO-INSTITUCION(WKS-I)
069400             MOVE ACCT-HIST-COUNT    TO WKS-CTO-NUM-HIST(WKS-I)
069500
069600             MOVE ACCT-DATE-OPENED TO WKS-FP-TEXTO
069700             PERFORM CALCULA-FECHA-A-NUMERICA
069800             MOVE WKS-FP-VALIDA TO WKS-CTO-FECHA-APERT-OK(WKS-I)
069900             IF FP-ES-VALIDA
070000                MOVE WKS-FP-ABS TO WKS-CTO-FECHA-APERT-ABS(WKS-I)
070100             ELSE
070200                MOVE ZEROES TO WKS-CTO-FECHA-APERT-ABS(WKS-I)
070300             END-IF
070400
070500             MOVE ACCT-TYPE TO WKS-BUSQ-CADENA
070600             PERFORM CALCULA-CATEGORIA-CUENTA
070700             MOVE WKS-CAT-FILTRO TO WKS-CTO-CATEGORIA(WKS-I)
070800
070900             MOVE WKS-CTO-NUM-HIST(WKS-I) TO WKS-NUM-HIST-LEIDAS
071000             IF WKS-NUM-HIST-LEIDAS > 0
071100                PERFORM CARGA-HISTORICO VARYING WKS-J FROM 1 BY 1
071200                        UNTIL WKS-J > WKS-NUM-HIST-LEIDAS
071300             END-IF
071400     END-READ
071500     ADD 1 TO WKS-ORIG-NUM-CUENTAS.
071600 CARGA-CUENTAS-E. EXIT.
071700
071800 CARGA-HISTORICO SECTION.
071900     SET IX-HIO TO WKS-J
072000     READ BREHIST
072100         AT END
072200             CONTINUE
072300         NOT AT END
072400             MOVE HIST-PAYMENT-STATUS TO
072500                 WKS-HIO-ESTADO-PAGO(WKS-I,WKS-J)
072600             MOVE HIST-ASSET-CLASS    TO
072700                 WKS-HIO-CLASE-ACTIVO(WKS-I,WKS-J)
072800             MOVE HIST-SUIT-FILED     TO
072900                 WKS-HIO-DEMANDA(WKS-I,WKS-J)
073000             MOVE HIST-KEY            TO
073100                 WKS-HIO-LLAVE-MES(WKS-I,WKS-J)
073200
073300             MOVE HIST-KEY TO WKS-LP-TEXTO
073400             PERFORM CALCULA-LLAVE-A-NUMERICA
073500             MOVE WKS-LP-VALIDA TO WKS-HIO-MES-OK(WKS-I,WKS-J)
073600             IF LP-ES-VALIDA
073700                MOVE WKS-LP-ABS TO WKS-HIO-MES-ABS(WKS-I,WKS-J)
073800             ELSE
073900                MOVE ZEROES TO WKS-HIO-MES-ABS(WKS-I,WKS-J)
074000             END-IF
074100     END-READ.
074200 CARGA-HISTORICO-E. EXIT.
074300******************************************************************
074400*         C O N T R O L   P O R   A P L I C A N T E   (U1-U5)
074500******************************************************************
074600 PROCESA-APLICANTE SECTION.
074700     ADD 1 TO WKS-TOTAL-APLICANTES
074800     PERFORM CARGA-APLICANTE
074900
075000     MOVE WKS-APL-FECHA-REPORTE-ABS TO WKS-VENTANA-HASTA
075100     PERFORM COPIA-CUENTAS-ORIG-A-ACTIVA VARYING WKS-I FROM 1 BY 1
075200             UNTIL WKS-I > WKS-ORIG-NUM-CUENTAS
075300     MOVE WKS-ORIG-NUM-CUENTAS TO WKS-ACT-NUM-CUENTAS
075400
075500     PERFORM EVALUA-CHEQUEOS
075600     PERFORM CALCULA-ESTADO-FINAL
075700     PERFORM CALCULA-PUNTAJE-FINAL
075800     PERFORM DETERMINA-DECISION
075900     PERFORM CALCULA-MONTO-SANCION
076000     PERFORM GUARDA-RESULTADO-ORIGINAL
076100     PERFORM ESCRIBE-RENGLON-REPORTE-1
076200
076300     IF HAY-FECHA-QEC
076400        PERFORM APLICA-FILTRO-QEC
076500        MOVE WKS-APL-FECHA-QEC          TO WKS-APL-FECHA-REPORTE
076600        MOVE WKS-APL-FECHA-QEC-ABS      TO
076700            WKS-APL-FECHA-REPORTE-ABS
076800        PERFORM EVALUA-CHEQUEOS
076900        PERFORM CALCULA-ESTADO-FINAL
077000        PERFORM CALCULA-PUNTAJE-FINAL
077100        PERFORM DETERMINA-DECISION
077200        PERFORM CALCULA-MONTO-SANCION
077300        PERFORM ESCRIBE-RENGLON-REPORTE-2
077400     ELSE
077500        PERFORM RESTAURA-RESULTADO-ORIGINAL
077600        PERFORM ESCRIBE-RENGLON-REPORTE-2
077700     END-IF
077800
077900     PERFORM DETERMINA-TARJETA-ACTIVA
078000     PERFORM DETERMINA-RECHAZO-DURO
078100     PERFORM ESCRIBE-DECISION
078200     PERFORM ESCRIBE-CONSOLA-APLICANTE
078300     PERFORM LEE-BREAPLH.
078400 PROCESA-APLICANTE-E. EXIT.
078500
078600 COPIA-CUENTAS-ORIG-A-ACTIVA SECTION.
078700     SET IX-CTO TO WKS-I
078800     SET IX-CTA TO WKS-I
078900     MOVE WKS-CTO-TIPO(WKS-I)            TO WKS-CTA-TIPO(WKS-I)
079000     MOVE WKS-CTO-ABIERTA(WKS-I)         TO WKS-CTA-ABIERTA(WKS-I)
079100     MOVE WKS-CTO-ESTADO(WKS-I)          TO WKS-CTA-ESTADO(WKS-I)
079200     MOVE WKS-CTO-FECHA-APERT(WKS-I)     TO
079300         WKS-CTA-FECHA-APERT(WKS-I)
079400     MOVE WKS-CTO-FECHA-APERT-ABS(WKS-I) TO
079500         WKS-CTA-FECHA-APERT-ABS(WKS-I)
079600     MOVE WKS-CTO-FECHA-APERT-OK(WKS-I)  TO
079700         WKS-CTA-FECHA-APERT-OK(WKS-I)
079800     MOVE WKS-CTO-FECHA-REPORT(WKS-I)    TO
079900         WKS-CTA-FECHA-REPORT(WKS-I)
080000     MOVE WKS-CTO-MONTO-SANC(WKS-I)      TO
080100         WKS-CTA-MONTO-SANC(WKS-I)
080200     MOVE WKS-CTO-MONTO-MORA(WKS-I)      TO
080300         WKS-CTA-MONTO-MORA(WKS-I)
080400     MOVE WKS-CTO-INSTITUCION(WKS-I)     TO
080500         WKS-CTA-INSTITUCION(WKS-I)
080600     MOVE WKS-CTO-NUM-HIST(WKS-I)        TO
080700         WKS-CTA-NUM-HIST(WKS-I)
080800     MOVE WKS-CTO-CATEGORIA(WKS-I)       TO
080900         WKS-CTA-CATEGORIA(WKS-I)
081000     PERFORM COPIA-HIST-ORIG-A-ACTIVA VARYING WKS-J FROM 1 BY 1
081100             UNTIL WKS-J > WKS-CTO-NUM-HIST(WKS-I).
081200 COPIA-CUENTAS-ORIG-A-ACTIVA-E. EXIT.
081300
081400 COPIA-HIST-ORIG-A-ACTIVA SECTION.
081500     MOVE WKS-HIO-ESTADO-PAGO(WKS-I,WKS-J)
081600               TO WKS-HIS-ESTADO-PAGO(WKS-I,WKS-J)
081700     MOVE WKS-HIO-CLASE-ACTIVO(WKS-I,WKS-J)
081800               TO WKS-HIS-CLASE-ACTIVO(WKS-I,WKS-J)
081900     MOVE WKS-HIO-DEMANDA(WKS-I,WKS-J)
082000                                  TO WKS-HIS-DEMANDA(WKS-I,WKS-J)
082100     MOVE WKS-HIO-LLAVE-MES(WKS-I,WKS-J)
082200               TO WKS-HIS-LLAVE-MES(WKS-I,WKS-J)
082300     MOVE WKS-HIO-MES-ABS(WKS-I,WKS-J)
082400                                  TO WKS-HIS-MES-ABS(WKS-I,WKS-J)
082500     MOVE WKS-HIO-MES-OK(WKS-I,WKS-J)
082600                                  TO WKS-HIS-MES-OK(WKS-I,WKS-J).
082700 COPIA-HIST-ORIG-A-ACTIVA-E. EXIT.
082800
082900******************************************************************
083000*                    U 3   -   F I L T R O   Q E C
083100******************************************************************
083200 APLICA-FILTRO-QEC SECTION.
083300     MOVE ZEROES TO WKS-K
083400     PERFORM FILTRA-CUENTAS-QEC VARYING WKS-I FROM 1 BY 1
083500             UNTIL WKS-I > WKS-ORIG-NUM-CUENTAS
083600     MOVE WKS-K TO WKS-ACT-NUM-CUENTAS.
083700 APLICA-FILTRO-QEC-E. EXIT.
083800
083900 FILTRA-CUENTAS-QEC SECTION.
084000*    SE DESCARTA LA CUENTA SI LA FECHA DE APERTURA ES VALIDA Y
084100*    POSTERIOR A LA FECHA DE CORTE QEC
084200     IF WKS-CTO-FECHA-APERT-OK(WKS-I) = 'S' AND
084300        WKS-CTO-FECHA-APERT-ABS(WKS-I) > WKS-APL-FECHA-QEC-ABS
084400        CONTINUE
084500     ELSE
084600        ADD 1 TO WKS-K
084700        SET IX-CTO TO WKS-I
084800        SET IX-CTA TO WKS-K
084900        MOVE WKS-CTO-TIPO(WKS-I)        TO WKS-CTA-TIPO(WKS-K)
085000        MOVE WKS-CTO-ABIERTA(WKS-I)     TO WKS-CTA-ABIERTA(WKS-K)
085100        MOVE WKS-CTO-ESTADO(WKS-I)      TO WKS-CTA-ESTADO(WKS-K)
085200        MOVE WKS-CTO-FECHA-APERT(WKS-I) TO
085300            WKS-CTA-FECHA-APERT(WKS-K)
085400        MOVE WKS-CTO-FECHA-APERT-ABS(WKS-I)
085500                  TO WKS-CTA-FECHA-APERT-ABS(WKS-K)
085600        MOVE WKS-CTO-FECHA-APERT-OK(WKS-I)
085700                  TO WKS-CTA-FECHA-APERT-OK(WKS-K)
085800        MOVE WKS-CTO-FECHA-REPORT(WKS-I) TO
085900            WKS-CTA-FECHA-REPORT(WKS-K)
086000        MOVE WKS-CTO-MONTO-SANC(WKS-I)  TO
086100            WKS-CTA-MONTO-SANC(WKS-K)
086200        MOVE WKS-CTO-MONTO-MORA(WKS-I)  TO
086300            WKS-CTA-MONTO-MORA(WKS-K)
086400        MOVE WKS-CTO-INSTITUCION(WKS-I) TO
086500            WKS-CTA-INSTITUCION(WKS-K)
086600        MOVE WKS-CTO-CATEGORIA(WKS-I)   TO
086700            WKS-CTA-CATEGORIA(WKS-K)
086800        MOVE ZEROES TO WKS-NUM-HIST-LEIDAS
086900        PERFORM FILTRA-HISTORICO-QEC VARYING WKS-J FROM 1 BY 1
087000                UNTIL WKS-J > WKS-CTO-NUM-HIST(WKS-I)
087100        MOVE WKS-NUM-HIST-LEIDAS TO WKS-CTA-NUM-HIST(WKS-K)
087200     END-IF.
087300 FILTRA-CUENTAS-QEC-E. EXIT.
087400
087500 FILTRA-HISTORICO-QEC SECTION.
087600*    SE CONSERVA EL MES SI LA LLAVE NO ES VALIDA, O SI ES VALIDA
087700*    Y NO ES POSTERIOR AL MES DE CORTE QEC
087800     IF WKS-HIO-MES-OK(WKS-I,WKS-J) = 'S' AND
087900        WKS-HIO-MES-ABS(WKS-I,WKS-J) > WKS-APL-FECHA-QEC-ABS
088000        CONTINUE
088100     ELSE
088200        ADD 1 TO WKS-NUM-HIST-LEIDAS
088300        MOVE WKS-HIO-ESTADO-PAGO(WKS-I,WKS-J)
088400                         TO WKS-HIS-ESTADO-PAGO(WKS-K,WKS-NUM-HIST
088500                             -LEIDAS)
088600        MOVE WKS-HIO-CLASE-ACTIVO(WKS-I,WKS-J)
088700                         TO WKS-HIS-CLASE-ACTIVO(WKS-K,WKS-NUM-HIS
088800                             T-LEIDAS)
088900        MOVE WKS-HIO-DEMANDA(WKS-I,WKS-J)
089000                         TO WKS-HIS-DEMANDA(WKS-K,WKS-NUM-HIST-LEI
089100                             DAS)
089200        MOVE WKS-HIO-LLAVE-MES(WKS-I,WKS-J)
089300                         TO WKS-HIS-LLAVE-MES(WKS-K,WKS-NUM-HIST-L
089400                             EIDAS)
089500        MOVE WKS-HIO-MES-ABS(WKS-I,WKS-J)
089600                         TO WKS-HIS-MES-ABS(WKS-K,WKS-NUM-HIST-LEI
089700                             DAS)
089800        MOVE WKS-HIO-MES-OK(WKS-I,WKS-J)
089900                         TO WKS-HIS-MES-OK(WKS-K,WKS-NUM-HIST-LEID
090000                             AS)
090100     END-IF.
090200 FILTRA-HISTORICO-QEC-E. EXIT.
090300
090400 GUARDA-RESULTADO-ORIGINAL SECTION.
090500     MOVE ZEROES TO WKS-I
090600     PERFORM GUARDA-CASILLA-ORIGINAL VARYING WKS-I FROM 1 BY 1
090700             UNTIL WKS-I > 26
090800     MOVE WKS-STATUS-FINAL   TO WKS-STATUS-ORIG
090900     MOVE WKS-SCORE-FINAL    TO WKS-SCORE-ORIG
091000     MOVE WKS-DECISION-FINAL TO WKS-DECISION-ORIG
091100     MOVE WKS-MONTO-SANCION  TO WKS-MONTO-SANCION-ORIG.
091200 GUARDA-RESULTADO-ORIGINAL-E. EXIT.
091300
091400 GUARDA-CASILLA-ORIGINAL SECTION.
091500     MOVE WKS-CHK-SCORE(WKS-I) TO WKS-CHO-SCORE(WKS-I)
091600     MOVE WKS-CHK-NA(WKS-I)    TO WKS-CHO-NA(WKS-I).
091700 GUARDA-CASILLA-ORIGINAL-E. EXIT.
091800
091900 RESTAURA-RESULTADO-ORIGINAL SECTION.
092000     MOVE ZEROES TO WKS-I
092100     PERFORM RESTAURA-CASILLA-ORIGINAL VARYING WKS-I FROM 1 BY 1
092200             UNTIL WKS-I > 26
092300     MOVE WKS-STATUS-ORIG         TO WKS-STATUS-FINAL
092400     MOVE WKS-SCORE-ORIG          TO WKS-SCORE-FINAL
092500     MOVE WKS-DECISION-ORIG       TO WKS-DECISION-FINAL
092600     MOVE WKS-MONTO-SANCION-ORIG  TO WKS-MONTO-SANCION.
092700 RESTAURA-RESULTADO-ORIGINAL-E. EXIT.
092800
092900 RESTAURA-CASILLA-ORIGINAL SECTION.
093000     MOVE WKS-CHO-SCORE(WKS-I) TO WKS-CHK-SCORE(WKS-I)
093100     MOVE WKS-CHO-NA(WKS-I)    TO WKS-CHK-NA(WKS-I).
093200 RESTAURA-CASILLA-ORIGINAL-E. EXIT.
093300******************************************************************
093400*     R U T I N A S   C O M P A R T I D A S   D E   F E C H A S
093500******************************************************************
093600 CALCULA-DIAS-ABSOLUTOS SECTION.
093700*    CONVIERTE ANIO/MES/DIA A UN NUMERO ABSOLUTO DE DIAS, SIN
093800*    CONSIDERAR BISIESTO (IGUAL CONVENCION QUE TABLA-DIAS)
093900     MOVE ZEROES TO WKS-DA-RESULTADO
094000     COMPUTE WKS-DA-RESULTADO = WKS-DA-ANIO * 365
094100     MOVE ZEROES TO WKS-I
094200     IF WKS-DA-MES > 1
094300        PERFORM SUMA-DIA-DE-MES VARYING WKS-I FROM 1 BY 1
094400                UNTIL WKS-I > WKS-DA-MES - 1
094500     END-IF
094600     ADD WKS-DA-DIA TO WKS-DA-RESULTADO.
094700 CALCULA-DIAS-ABSOLUTOS-E. EXIT.
094800
094900 SUMA-DIA-DE-MES SECTION.
095000     ADD DIA-FIN-MES(WKS-I) TO WKS-DA-RESULTADO.
095100 SUMA-DIA-DE-MES-E. EXIT.
095200
095300 CALCULA-FECHA-A-NUMERICA SECTION.
095400*    ACEPTA AAAA-MM-DD Y LUEGO DD-MM-AAAA; LA POSICION 5 Y 8 DEBEN
095500*    SER GUION PARA QUE LA FECHA SE CONSIDERE VALIDA
095600     MOVE 'N' TO WKS-FP-VALIDA
095700     MOVE ZEROES TO WKS-FP-ANIO WKS-FP-MES WKS-FP-DIA WKS-FP-ABS
095800     IF WKS-FP-TEXTO(5:1) = '-' AND WKS-FP-TEXTO(8:1) = '-'
095900        MOVE WKS-FP-TEXTO(1:4) TO WKS-FP-PRIMER-SEG
096000        IF WKS-FP-PRIMER-SEG IS NUMERIC AND
096100           WKS-FP-PRIMER-SEG >= 1900 AND WKS-FP-PRIMER-SEG <= 2099
096200*          FORMATO AAAA-MM-DD
096300           IF WKS-FP-TEXTO(1:4) IS NUMERIC AND
096400              WKS-FP-TEXTO(6:2) IS NUMERIC AND
096500              WKS-FP-TEXTO(9:2) IS NUMERIC
096600              MOVE WKS-FP-TEXTO(1:4) TO WKS-FP-ANIO
096700              MOVE WKS-FP-TEXTO(6:2) TO WKS-FP-MES
096800              MOVE WKS-FP-TEXTO(9:2) TO WKS-FP-DIA
096900              IF WKS-FP-MES >= 1 AND WKS-FP-MES <= 12 AND
097000                 WKS-FP-DIA >= 1 AND WKS-FP-DIA <= 31
097100                 MOVE 'S' TO WKS-FP-VALIDA
097200              END-IF
097300           END-IF
097400        ELSE
097500*          FORMATO DD-MM-AAAA
097600           IF WKS-FP-TEXTO(1:2) IS NUMERIC AND
097700              WKS-FP-TEXTO(4:2) IS NUMERIC AND
097800              WKS-FP-TEXTO(7:4) IS NUMERIC
097900              MOVE WKS-FP-TEXTO(1:2) TO WKS-FP-DIA
098000              MOVE WKS-FP-TEXTO(4:2) TO WKS-FP-MES
098100              MOVE WKS-FP-TEXTO(7:4) TO WKS-FP-ANIO
098200              IF WKS-FP-MES >= 1 AND WKS-FP-MES <= 12 AND
098300                 WKS-FP-DIA >= 1 AND WKS-FP-DIA <= 31
098400                 MOVE 'S' TO WKS-FP-VALIDA
098500              END-IF
098600           END-IF
098700        END-IF
098800     END-IF
098900     IF FP-ES-VALIDA
099000        MOVE WKS-FP-ANIO TO WKS-DA-ANIO
099100        MOVE WKS-FP-MES  TO WKS-DA-MES
099200        MOVE WKS-FP-DIA  TO WKS-DA-DIA
099300        PERFORM CALCULA-DIAS-ABSOLUTOS
099400        MOVE WKS-DA-RESULTADO TO WKS-FP-ABS
099500     END-IF.
099600 CALCULA-FECHA-A-NUMERICA-E. EXIT.
099700
099800 CALCULA-LLAVE-A-NUMERICA SECTION.
099900*    CONVIERTE LA LLAVE MM-AA (HIST-KEY) A FECHA ABSOLUTA, DIA 1,
100000*    ANIO = 2000 + AA
100100     MOVE 'N' TO WKS-LP-VALIDA
100200     MOVE ZEROES TO WKS-LP-MES WKS-LP-ANIO2 WKS-LP-ABS
100300     IF WKS-LP-TEXTO(3:1) = '-' AND
100400        WKS-LP-TEXTO(1:2) IS NUMERIC AND
100500        WKS-LP-TEXTO(4:2) IS NUMERIC
100600        MOVE WKS-LP-TEXTO(1:2) TO WKS-LP-MES
100700        MOVE WKS-LP-TEXTO(4:2) TO WKS-LP-ANIO2
100800        IF WKS-LP-MES >= 1 AND WKS-LP-MES <= 12
100900           MOVE 'S' TO WKS-LP-VALIDA
101000        END-IF
101100     END-IF
101200     IF LP-ES-VALIDA
101300        COMPUTE WKS-DA-ANIO = 2000 + WKS-LP-ANIO2
101400        MOVE WKS-LP-MES TO WKS-DA-MES
101500        MOVE 1          TO WKS-DA-DIA
101600        PERFORM CALCULA-DIAS-ABSOLUTOS
101700        MOVE WKS-DA-RESULTADO TO WKS-LP-ABS
101800     END-IF.
101900 CALCULA-LLAVE-A-NUMERICA-E. EXIT.
102000******************************************************************
102100*     R U T I N A S   D E   T E X T O   Y   C L A S I F I C A C I
102200       O N
102300******************************************************************
102400 CALCULA-NUMERO-DE-TEXTO SECTION.
102500*    ESCANEA WKS-TXT-ENTRADA DE IZQUIERDA A DERECHA; LOS ESPACIOS
102600*    SE IGNORAN; CUALQUIER CARACTER QUE NO SEA DIGITO INVALIDA EL
102700*    RESULTADO (SE DEVUELVE CERO)
102800     MOVE ZEROES TO WKS-NUM-SALIDA
102900     MOVE 'S'    TO WKS-NUM-VALIDO
103000     PERFORM ESCANEA-DIGITO VARYING WKS-POS FROM 1 BY 1
103100             UNTIL WKS-POS > 10 OR NOT NUM-ES-VALIDO
103200     IF NOT NUM-ES-VALIDO
103300        MOVE ZEROES TO WKS-NUM-SALIDA
103400     END-IF.
103500 CALCULA-NUMERO-DE-TEXTO-E. EXIT.
103600
103700 ESCANEA-DIGITO SECTION.
103800     IF WKS-TXT-ENTRADA(WKS-POS:1) NOT = SPACE
103900        MOVE ZEROES TO WKS-DIG-POS
104000        PERFORM BUSCA-DIGITO VARYING WKS-DIG-POS FROM 1 BY 1
104100                UNTIL WKS-DIG-POS > 10
104200        IF WKS-DIG-POS > 10
104300           MOVE 'N' TO WKS-NUM-VALIDO
104400        ELSE
104500           COMPUTE WKS-NUM-SALIDA = WKS-NUM-SALIDA * 10 +
104600                   (WKS-DIG-POS - 1)
104700        END-IF
104800     END-IF.
104900 ESCANEA-DIGITO-E. EXIT.
105000
105100 BUSCA-DIGITO SECTION.
105200     IF WKS-DIGITO-ITEM(WKS-DIG-POS) = WKS-TXT-ENTRADA(WKS-POS:1)
105300        MOVE 11 TO WKS-DIG-POS
105400     END-IF.
105500 BUSCA-DIGITO-E. EXIT.
105600
105700 CALCULA-DPD-DE-CODIGO SECTION.
105800*    CONVIERTE UN CODIGO DE ESTADO DE PAGO O CLASE DE ACTIVO A
105900*    DIAS DE MORA
106000     MOVE ZEROES TO WKS-DPD-VALOR
106100     IF WKS-DPD-CODIGO = 'STD  ' OR 'NEW  ' OR 'CLSD ' OR
106200        '*    ' OR 'NAP  ' OR '000  ' OR '0    '
106300        MOVE ZEROES TO WKS-DPD-VALOR
106400     ELSE
106500        IF WKS-DPD-CODIGO(1:3) = 'SUB' OR WKS-DPD-CODIGO(2:3) =
106600            'SUB'
106700           OR WKS-DPD-CODIGO(3:3) = 'SUB'
106800           OR WKS-DPD-CODIGO(1:3) = 'DBT' OR WKS-DPD-CODIGO(2:3)
106900               = 'DBT'
107000           OR WKS-DPD-CODIGO(3:3) = 'DBT'
107100           OR WKS-DPD-CODIGO(1:3) = 'LSS' OR WKS-DPD-CODIGO(2:3)
107200               = 'LSS'
107300           OR WKS-DPD-CODIGO(3:3) = 'LSS'
107400           MOVE 90 TO WKS-DPD-VALOR
107500        ELSE
107600           MOVE SPACES TO WKS-TXT-ENTRADA
107700           MOVE WKS-DPD-CODIGO TO WKS-TXT-ENTRADA(1:5)
107800           INSPECT WKS-TXT-ENTRADA REPLACING ALL '+' BY SPACE
107900           PERFORM CALCULA-NUMERO-DE-TEXTO
108000           IF NUM-ES-VALIDO
108100              MOVE WKS-NUM-SALIDA TO WKS-DPD-VALOR
108200           ELSE
108300              MOVE ZEROES TO WKS-DPD-VALOR
108400           END-IF
108500        END-IF
108600     END-IF.
108700 CALCULA-DPD-DE-CODIGO-E. EXIT.
108800
108900 CALCULA-A-MAYUSCULAS SECTION.
109000     INSPECT WKS-BUSQ-CADENA-MAY CONVERTING
109100             'abcdefghijklmnopqrstuvwxyz' TO
109200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
109300     INSPECT WKS-BUSQ-PATRON-MAY CONVERTING
109400             'abcdefghijklmnopqrstuvwxyz' TO
109500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
109600 CALCULA-A-MAYUSCULAS-E. EXIT.
109700
109800 CALCULA-CONTIENE-TEXTO SECTION.
109900*    BUSCA WKS-BUSQ-PATRON DENTRO DE WKS-BUSQ-CADENA. CUANDO LA
110000*    BUSQUEDA NO ES SENSIBLE A MAYUSCULAS AMBAS CADENAS SE
110100*    CONVIERTEN ANTES DE COMPARAR
110200     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
110300     MOVE WKS-BUSQ-CADENA TO WKS-BUSQ-CADENA-MAY
110400     MOVE WKS-BUSQ-PATRON TO WKS-BUSQ-PATRON-MAY
110500     IF NOT BUSQ-ES-SENSIBLE
110600        PERFORM CALCULA-A-MAYUSCULAS
110700     END-IF
110800     IF WKS-BUSQ-LARGO-CADENA >= WKS-BUSQ-LARGO-PATRON AND
110900        WKS-BUSQ-LARGO-PATRON > 0
111000        COMPUTE WKS-LARGO-MAX-OFFSET =
111100                WKS-BUSQ-LARGO-CADENA - WKS-BUSQ-LARGO-PATRON + 1
111200        PERFORM BUSCA-EN-OFFSET VARYING WKS-OFFSET FROM 1 BY 1
111300                UNTIL WKS-OFFSET > WKS-LARGO-MAX-OFFSET
111400                   OR BUSQ-SI-ENCONTRADO
111500     END-IF.
111600 CALCULA-CONTIENE-TEXTO-E. EXIT.
111700
111800 BUSCA-EN-OFFSET SECTION.
111900     IF WKS-BUSQ-CADENA-MAY(WKS-OFFSET:WKS-BUSQ-LARGO-PATRON) =
112000        WKS-BUSQ-PATRON-MAY(1:WKS-BUSQ-LARGO-PATRON)
112100        MOVE 'S' TO WKS-BUSQ-ENCONTRADO
112200     END-IF.
112300 BUSCA-EN-OFFSET-E. EXIT.
112400
112500 CALCULA-LARGO-TEXTO SECTION.
112600*    DEVUELVE EN WKS-LG-RESULTADO LA POSICION DEL ULTIMO CARACTER
112700*    NO-ESPACIO DE WKS-LG-TEXTO (CERO SI ESTA EN BLANCO)
112800     PERFORM RETROCEDE-POSICION VARYING WKS-LG-POS FROM 40 BY -1
112900             UNTIL WKS-LG-POS < 1 OR
113000                   WKS-LG-TEXTO(WKS-LG-POS:1) NOT = SPACE
113100     IF WKS-LG-POS < 1
113200        MOVE ZEROES TO WKS-LG-RESULTADO
113300     ELSE
113400        MOVE WKS-LG-POS TO WKS-LG-RESULTADO
113500     END-IF.
113600 CALCULA-LARGO-TEXTO-E. EXIT.
113700
113800 RETROCEDE-POSICION SECTION.
113900     CONTINUE.
114000 RETROCEDE-POSICION-E. EXIT.
114100
114200 CALCULA-CATEGORIA-CUENTA SECTION.
114300*    CLASIFICA WKS-BUSQ-CADENA (TIPO DE CUENTA) COMO GARANTIZADA,
114400*    NO GARANTIZADA U OTRA, SEGUN LA TABLA BRETABS
114500     MOVE 'O' TO WKS-CAT-FILTRO
114600     MOVE WKS-BUSQ-CADENA  TO WKS-LG-TEXTO
114700     PERFORM CALCULA-LARGO-TEXTO
114800     MOVE WKS-LG-RESULTADO TO WKS-BUSQ-LARGO-CADENA
114900     MOVE ZEROES TO WKS-I
115000     PERFORM BUSCA-EXACTO-GARANTIZADO VARYING WKS-I FROM 1 BY 1
115100             UNTIL WKS-I > 11 OR WKS-CAT-FILTRO = 'G'
115200     IF WKS-CAT-FILTRO NOT = 'G'
115300        MOVE ZEROES TO WKS-I
115400        PERFORM BUSCA-EXACTO-NOGARANTIZADO VARYING WKS-I FROM 1
115500            BY 1
115600                UNTIL WKS-I > 10 OR WKS-CAT-FILTRO = 'N'
115700     END-IF
115800     IF WKS-CAT-FILTRO = 'O'
115900        MOVE ZEROES TO WKS-I
116000        PERFORM BUSCA-SUBCADENA-GARANTIZADO VARYING WKS-I FROM 1
116100            BY 1
116200                UNTIL WKS-I > 11 OR WKS-CAT-FILTRO = 'G'
116300     END-IF
116400     IF WKS-CAT-FILTRO = 'O'
116500        MOVE ZEROES TO WKS-I
116600        PERFORM BUSCA-SUBCADENA-NOGARANTIZADO VARYING WKS-I FROM
116700            1 BY 1
116800                UNTIL WKS-I > 10 OR WKS-CAT-FILTRO = 'N'
116900     END-IF.
117000 CALCULA-CATEGORIA-CUENTA-E. EXIT.
117100
117200 BUSCA-EXACTO-GARANTIZADO SECTION.
117300     IF WKS-BUSQ-CADENA = WKS-GARANTIZADO-ITEM(WKS-I)
117400        MOVE 'G' TO WKS-CAT-FILTRO
117500     END-IF.
117600 BUSCA-EXACTO-GARANTIZADO-E. EXIT.
117700
117800 BUSCA-EXACTO-NOGARANTIZADO SECTION.
117900     IF WKS-BUSQ-CADENA = WKS-NOGARANTIZADO-ITEM(WKS-I)
118000        MOVE 'N' TO WKS-CAT-FILTRO
118100     END-IF.
118200 BUSCA-EXACTO-NOGARANTIZADO-E. EXIT.
118300
118400 BUSCA-SUBCADENA-GARANTIZADO SECTION.
118500     MOVE SPACES                      TO WKS-LG-TEXTO
118600     MOVE WKS-GARANTIZADO-ITEM(WKS-I) TO WKS-LG-TEXTO
118700         WKS-BUSQ-PATRON
118800     PERFORM CALCULA-LARGO-TEXTO
118900     MOVE WKS-LG-RESULTADO             TO WKS-BUSQ-LARGO-PATRON
119000     MOVE 'N'                          TO WKS-BUSQ-SENSIBLE
119100     PERFORM CALCULA-CONTIENE-TEXTO
119200     IF BUSQ-SI-ENCONTRADO
119300        MOVE 'G' TO WKS-CAT-FILTRO
119400     END-IF.
119500 BUSCA-SUBCADENA-GARANTIZADO-E. EXIT.
119600
119700 BUSCA-SUBCADENA-NOGARANTIZADO SECTION.
119800     MOVE SPACES                        TO WKS-LG-TEXTO
119900     MOVE WKS-NOGARANTIZADO-ITEM(WKS-I) TO WKS-LG-TEXTO
120000         WKS-BUSQ-PATRON
120100     PERFORM CALCULA-LARGO-TEXTO
120200     MOVE WKS-LG-RESULTADO               TO WKS-BUSQ-LARGO-PATRON
120300     MOVE 'N'                            TO WKS-BUSQ-SENSIBLE
120400     PERFORM CALCULA-CONTIENE-TEXTO
120500     IF BUSQ-SI-ENCONTRADO
120600        MOVE 'N' TO WKS-CAT-FILTRO
120700     END-IF.
120800 BUSCA-SUBCADENA-NOGARANTIZADO-E. EXIT.
120900******************************************************************
121000*  R U T I N A S   C O M P A R T I D A S   D E   R E G L A S     *
121100*  (FILTROS DE TIPO/ESTADO DE CUENTA Y PRUEBA DE VENTANA, USADAS *
121200*   POR VARIAS DE LAS 26 CASILLAS DE PUNTAJE - VER BR01477)      *
121300******************************************************************
121400 CALCULA-ES-TARJETA-CUENTA SECTION.
121500*    PRUEBA SENSIBLE A MAYUSCULAS, IGUAL A LA USADA EN EL ORIGEN,
121600*    SOBRE EL TIPO DE LA CUENTA WKS-I DE LA TABLA ACTIVA
121700     MOVE WKS-CTA-TIPO(WKS-I) TO WKS-BUSQ-CADENA WKS-LG-TEXTO
121800     PERFORM CALCULA-LARGO-TEXTO
121900     MOVE WKS-LG-RESULTADO    TO WKS-BUSQ-LARGO-CADENA
122000     MOVE 'Credit Card'       TO WKS-BUSQ-PATRON
122100     MOVE 11                  TO WKS-BUSQ-LARGO-PATRON
122200     MOVE 'S'                 TO WKS-BUSQ-SENSIBLE
122300     PERFORM CALCULA-CONTIENE-TEXTO
122400     IF BUSQ-SI-ENCONTRADO
122500        MOVE 'S' TO WKS-ES-TARJETA-CUENTA
122600     ELSE
122700        MOVE 'N' TO WKS-ES-TARJETA-CUENTA
122800     END-IF.
122900 CALCULA-ES-TARJETA-CUENTA-E. EXIT.
123000
123100 CUMPLE-FILTRO-TIPO SECTION.
123200*    WKS-FILTRO-TIPO = 'LOANS '/'CARDS '/'ALL   ' - PRUEBA SOBRE
123300*    LA CUENTA WKS-I DE LA TABLA ACTIVA
123400     PERFORM CALCULA-ES-TARJETA-CUENTA
123500     MOVE 'S' TO WKS-CUMPLE-TIPO
123600     IF WKS-FILTRO-TIPO = 'LOANS '
123700        IF CUENTA-ES-TARJETA
123800           MOVE 'N' TO WKS-CUMPLE-TIPO
123900        END-IF
124000     END-IF
124100     IF WKS-FILTRO-TIPO = 'CARDS '
124200        IF NOT CUENTA-ES-TARJETA
124300           MOVE 'N' TO WKS-CUMPLE-TIPO
124400        END-IF
124500     END-IF.
124600 CUMPLE-FILTRO-TIPO-E. EXIT.
124700
124800 CUMPLE-FILTRO-ESTADO SECTION.
124900*    WKS-FILTRO-ESTADO = 'ACTIVE'/'CLOSED'/'ALL   ' - PRUEBA SOBRE
125000*    LA CUENTA WKS-I DE LA TABLA ACTIVA
125100     MOVE 'S' TO WKS-CUMPLE-ESTADO
125200     IF WKS-FILTRO-ESTADO = 'ACTIVE'
125300        IF NOT CTA-ABIERTA(WKS-I)
125400           MOVE 'N' TO WKS-CUMPLE-ESTADO
125500        END-IF
125600     END-IF
125700     IF WKS-FILTRO-ESTADO = 'CLOSED'
125800        IF CTA-ABIERTA(WKS-I)
125900           MOVE 'N' TO WKS-CUMPLE-ESTADO
126000        END-IF
126100     END-IF.
126200 CUMPLE-FILTRO-ESTADO-E. EXIT.
126300
126400 CALCULA-VENTANA SECTION.
126500*    FIJA LOS LIMITES DE LA VENTANA DE WKS-VENTANA-MESES MESES DE
126600*    30 DIAS, TERMINANDO EN LA FECHA DE REPORTE DEL APLICANTE
126700     COMPUTE WKS-VENTANA-DESDE =
126800             WKS-APL-FECHA-REPORTE-ABS - (30 * WKS-VENTANA-MESES)
126900     MOVE WKS-APL-FECHA-REPORTE-ABS TO WKS-VENTANA-HASTA.
127000 CALCULA-VENTANA-E. EXIT.
127100
127200 ESTA-EN-VENTANA SECTION.
127300*    PRUEBA SI WKS-FECHA-PRUEBA-ABS CAE ENTRE WKS-VENTANA-DESDE Y
127400*    WKS-VENTANA-HASTA, AMBOS INCLUSIVE
127500     MOVE 'N' TO WKS-EN-VENTANA
127600     IF WKS-FECHA-PRUEBA-ABS >= WKS-VENTANA-DESDE AND
127700        WKS-FECHA-PRUEBA-ABS <= WKS-VENTANA-HASTA
127800        MOVE 'S' TO WKS-EN-VENTANA
127900     END-IF.
128000 ESTA-EN-VENTANA-E. EXIT.
128100
128200 CALCULA-ES-DEROGATORIO SECTION.
128300*    WKS-BUSQ-CADENA TRAE EL TEXTO A PROBAR (ESTADO DE PAGO, CLASE
128400*    DE ACTIVO O TEXTO DE DEMANDA). SE PRUEBA CONTRA LAS 10
128500*    PALABRAS CLAVE DE BRETABS, SIN SENSIBILIDAD A MAYUSCULAS
128600     MOVE 'N' TO WKS-HAY-DERROGATORIO
128700     MOVE WKS-BUSQ-CADENA TO WKS-LG-TEXTO
128800     PERFORM CALCULA-LARGO-TEXTO
128900     MOVE WKS-LG-RESULTADO TO WKS-BUSQ-LARGO-CADENA
129000     IF WKS-BUSQ-LARGO-CADENA > 0
129100        MOVE ZEROES TO WKS-M
129200        PERFORM ES-DEROGATORIO-ITEM VARYING WKS-M FROM 1 BY 1
129300                UNTIL WKS-M > 10 OR HAY-DERROGATORIO-SI
129400     END-IF.
129500 CALCULA-ES-DEROGATORIO-E. EXIT.
129600
129700 ES-DEROGATORIO-ITEM SECTION.
129800     MOVE SPACES                       TO WKS-LG-TEXTO
129900     MOVE WKS-DEROGATORIO-ITEM(WKS-M)  TO WKS-LG-TEXTO
130000         WKS-BUSQ-PATRON
130100     PERFORM CALCULA-LARGO-TEXTO
130200     MOVE WKS-LG-RESULTADO              TO WKS-BUSQ-LARGO-PATRON
130300     MOVE 'N'                           TO WKS-BUSQ-SENSIBLE
130400     PERFORM CALCULA-CONTIENE-TEXTO
130500     IF BUSQ-SI-ENCONTRADO
130600        MOVE 'S' TO WKS-HAY-DERROGATORIO
130700     END-IF.
130800 ES-DEROGATORIO-ITEM-E. EXIT.
130900******************************************************************
131000*  A C U M U L A D O R E S   D E   R E G L A   P O R   C U E N T
131100       A *
131200******************************************************************
131300 CALCULA-MAX-DPD-VENTANA SECTION.
131400     PERFORM CALCULA-VENTANA
131500     MOVE ZEROES TO WKS-MAX-DPD-VENT
131600     PERFORM MDV-CUENTA VARYING WKS-I FROM 1 BY 1
131700             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
131800 CALCULA-MAX-DPD-VENTANA-E. EXIT.
131900
132000 MDV-CUENTA SECTION.
132100     PERFORM CUMPLE-FILTRO-TIPO
132200     PERFORM CUMPLE-FILTRO-ESTADO
132300     IF CUMPLE-TIPO-SI AND CUMPLE-ESTADO-SI
132400        PERFORM MDV-HISTORIAL VARYING WKS-J FROM 1 BY 1
132500                UNTIL WKS-J > WKS-CTA-NUM-HIST(WKS-I)
132600     END-IF.
132700 MDV-CUENTA-E. EXIT.
132800
132900 MDV-HISTORIAL SECTION.
133000     MOVE 'N' TO WKS-EN-VENTANA
133100     IF WKS-HIS-MES-OK(WKS-I,WKS-J) = 'S'
133200        MOVE WKS-HIS-MES-ABS(WKS-I,WKS-J) TO WKS-FECHA-PRUEBA-ABS
133300        PERFORM ESTA-EN-VENTANA
133400     END-IF
133500     IF EN-VENTANA-SI
133600        MOVE WKS-HIS-ESTADO-PAGO(WKS-I,WKS-J)  TO WKS-DPD-CODIGO
133700        PERFORM CALCULA-DPD-DE-CODIGO
133800        MOVE WKS-DPD-VALOR                     TO WKS-DPD-A
133900        MOVE WKS-HIS-CLASE-ACTIVO(WKS-I,WKS-J) TO WKS-DPD-CODIGO
134000        PERFORM CALCULA-DPD-DE-CODIGO
134100        MOVE WKS-DPD-VALOR                     TO WKS-DPD-B
134200        IF WKS-DPD-A > WKS-DPD-B
134300           MOVE WKS-DPD-A TO WKS-DPD-CUENTA-MAX
134400        ELSE
134500           MOVE WKS-DPD-B TO WKS-DPD-CUENTA-MAX
134600        END-IF
134700        IF WKS-DPD-CUENTA-MAX > WKS-MAX-DPD-VENT
134800           MOVE WKS-DPD-CUENTA-MAX TO WKS-MAX-DPD-VENT
134900        END-IF
135000     END-IF.
135100 MDV-HISTORIAL-E. EXIT.
135200
135300 CALCULA-TOTAL-MORA SECTION.
135400     MOVE ZEROES TO WKS-TOTAL-MORA-VENT
135500     PERFORM TM-CUENTA VARYING WKS-I FROM 1 BY 1
135600             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
135700 CALCULA-TOTAL-MORA-E. EXIT.
135800
135900 TM-CUENTA SECTION.
136000     PERFORM CUMPLE-FILTRO-TIPO
136100     PERFORM CUMPLE-FILTRO-ESTADO
136200     IF CUMPLE-TIPO-SI AND CUMPLE-ESTADO-SI
136300        ADD WKS-CTA-MONTO-MORA(WKS-I) TO WKS-TOTAL-MORA-VENT
136400     END-IF.
136500 TM-CUENTA-E. EXIT.
136600
136700 CALCULA-DEROG-COUNT-VENTANA SECTION.
136800     PERFORM CALCULA-VENTANA
136900     MOVE ZEROES TO WKS-CONTADOR-DEROG
137000     PERFORM DC-CUENTA VARYING WKS-I FROM 1 BY 1
137100             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
137200 CALCULA-DEROG-COUNT-VENTANA-E. EXIT.
137300
137400 DC-CUENTA SECTION.
137500     PERFORM CUMPLE-FILTRO-TIPO
137600     PERFORM CUMPLE-FILTRO-ESTADO
137700     IF CUMPLE-TIPO-SI AND CUMPLE-ESTADO-SI
137800        MOVE 'N' TO WKS-HAY-DEROG-CUENTA
137900        PERFORM DC-HISTORIAL VARYING WKS-J FROM 1 BY 1
138000                UNTIL WKS-J > WKS-CTA-NUM-HIST(WKS-I)
138100                   OR HAY-DEROG-CUENTA-SI
138200        IF HAY-DEROG-CUENTA-SI
138300           ADD 1 TO WKS-CONTADOR-DEROG
138400        END-IF
138500     END-IF.
138600 DC-CUENTA-E. EXIT.
138700
138800 DC-HISTORIAL SECTION.
138900     MOVE 'N' TO WKS-EN-VENTANA
139000     IF WKS-HIS-MES-OK(WKS-I,WKS-J) = 'S'
139100        MOVE WKS-HIS-MES-ABS(WKS-I,WKS-J) TO WKS-FECHA-PRUEBA-ABS
139200        PERFORM ESTA-EN-VENTANA
139300     END-IF
139400     IF EN-VENTANA-SI
139500        MOVE SPACES TO WKS-BUSQ-CADENA
139600        MOVE WKS-HIS-ESTADO-PAGO(WKS-I,WKS-J) TO
139700            WKS-BUSQ-CADENA(1:5)
139800        PERFORM CALCULA-ES-DEROGATORIO
139900        IF NOT HAY-DERROGATORIO-SI
140000           MOVE SPACES TO WKS-BUSQ-CADENA
140100           MOVE WKS-HIS-CLASE-ACTIVO(WKS-I,WKS-J)
140200                                     TO WKS-BUSQ-CADENA(1:5)
140300           PERFORM CALCULA-ES-DEROGATORIO
140400        END-IF
140500        IF NOT HAY-DERROGATORIO-SI
140600           MOVE SPACES TO WKS-BUSQ-CADENA
140700           MOVE WKS-HIS-DEMANDA(WKS-I,WKS-J) TO
140800               WKS-BUSQ-CADENA(1:20)
140900           PERFORM CALCULA-ES-DEROGATORIO
141000        END-IF
141100        IF HAY-DERROGATORIO-SI
141200           MOVE 'S' TO WKS-HAY-DEROG-CUENTA
141300        END-IF
141400     END-IF.
141500 DC-HISTORIAL-E. EXIT.
141600
141700 CALCULA-PRESTAMOS-VENTANA SECTION.
141800*    CUENTA LOS PRESTAMOS (NO TARJETAS) CUYA FECHA DE APERTURA,
141900*    PARSEABLE, CAE EN LA VENTANA DE WKS-VENTANA-MESES MESES
142000     PERFORM CALCULA-VENTANA
142100     MOVE ZEROES TO WKS-CONTADOR-PRESTAMOS
142200     PERFORM PV-CUENTA VARYING WKS-I FROM 1 BY 1
142300             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
142400 CALCULA-PRESTAMOS-VENTANA-E. EXIT.
142500
142600 PV-CUENTA SECTION.
142700     PERFORM CALCULA-ES-TARJETA-CUENTA
142800     IF NOT CUENTA-ES-TARJETA AND
142900        WKS-CTA-FECHA-APERT-OK(WKS-I) = 'S'
143000        MOVE WKS-CTA-FECHA-APERT-ABS(WKS-I) TO
143100            WKS-FECHA-PRUEBA-ABS
143200        PERFORM ESTA-EN-VENTANA
143300        IF EN-VENTANA-SI
143400           ADD 1 TO WKS-CONTADOR-PRESTAMOS
143500        END-IF
143600     END-IF.
143700 PV-CUENTA-E. EXIT.
143800
143900 CALCULA-VIGENCIA-CREDITO SECTION.
144000*    WKS-VIG-FILTRO-CAT = SPACE (TODAS), 'G' (GARANTIZADAS) O
144100*    'N' (NO GARANTIZADAS) - VIGENCIA = (HOY - APERTURA MAS
144200*    ANTIGUA) / 365.25, CERO SI NO HAY CUENTA PARSEABLE
144300     MOVE 99999999 TO WKS-FECHA-VIEJA-ABS
144400     MOVE 'N'       TO WKS-HAY-CUENTA-VIGENCIA
144500     PERFORM VC-CUENTA VARYING WKS-I FROM 1 BY 1
144600             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS
144700     IF HAY-CUENTA-VIGENCIA-SI
144800        COMPUTE WKS-VIGENCIA-DIAS =
144900                WKS-APL-FECHA-REPORTE-ABS - WKS-FECHA-VIEJA-ABS
145000        COMPUTE WKS-VIGENCIA-ANIOS ROUNDED =
145100                WKS-VIGENCIA-DIAS / 365.25
145200     ELSE
145300        MOVE ZEROES TO WKS-VIGENCIA-ANIOS
145400     END-IF.
145500 CALCULA-VIGENCIA-CREDITO-E. EXIT.
145600
145700 VC-CUENTA SECTION.
145800     IF WKS-VIG-FILTRO-CAT = SPACE OR
145900        WKS-CTA-CATEGORIA(WKS-I) = WKS-VIG-FILTRO-CAT
146000        IF WKS-CTA-FECHA-APERT-OK(WKS-I) = 'S'
146100           IF WKS-CTA-FECHA-APERT-ABS(WKS-I) < WKS-FECHA-VIEJA-ABS
146200              MOVE WKS-CTA-FECHA-APERT-ABS(WKS-I)
146300                                        TO WKS-FECHA-VIEJA-ABS
146400              MOVE 'S' TO WKS-HAY-CUENTA-VIGENCIA
146500           END-IF
146600        END-IF
146700     END-IF.
146800 VC-CUENTA-E. EXIT.
146900
147000 CALCULA-RATIO-LTD SECTION.
147100*    RATIO = SALDO NO GARANTIZADO / SALDO GARANTIZADO, CENTINELA
147200*    999 CUANDO EL GARANTIZADO ES CERO Y HAY SALDO NO GARANTIZADO
147300     MOVE ZEROES TO WKS-SUMA-GARANTIZADO WKS-SUMA-NOGARANTIZADO
147400     PERFORM RL-CUENTA VARYING WKS-I FROM 1 BY 1
147500             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS
147600     IF WKS-SUMA-GARANTIZADO = 0
147700        IF WKS-SUMA-NOGARANTIZADO > 0
147800           MOVE 999 TO WKS-RATIO-CALC
147900        ELSE
148000           MOVE ZEROES TO WKS-RATIO-CALC
148100        END-IF
148200     ELSE
148300        COMPUTE WKS-RATIO-CALC ROUNDED =
148400                WKS-SUMA-NOGARANTIZADO / WKS-SUMA-GARANTIZADO
148500     END-IF.
148600 CALCULA-RATIO-LTD-E. EXIT.
148700
148800 RL-CUENTA SECTION.
148900     IF CTA-GARANTIZADA(WKS-I)
149000        ADD WKS-CTA-MONTO-SANC(WKS-I) TO WKS-SUMA-GARANTIZADO
149100     END-IF
149200     IF CTA-NOGARANTIZADA(WKS-I)
149300        ADD WKS-CTA-MONTO-SANC(WKS-I) TO WKS-SUMA-NOGARANTIZADO
149400     END-IF.
149500 RL-CUENTA-E. EXIT.
149600
149700 CALCULA-LIMPIAS-24M SECTION.
149800*    CUENTAS NO GARANTIZADAS ABIERTAS EN LOS ULTIMOS 730 DIAS CUYO
149900*    HISTORICO DE ESTADO DE PAGO NUNCA PASO DE DPD CERO
150000     MOVE WKS-APL-FECHA-REPORTE-ABS TO WKS-VENTANA-HASTA
150100     COMPUTE WKS-VENTANA-DESDE = WKS-APL-FECHA-REPORTE-ABS - 730
150200     MOVE ZEROES TO WKS-CONTADOR-LIMPIAS
150300     PERFORM L24-CUENTA VARYING WKS-I FROM 1 BY 1
150400             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
150500 CALCULA-LIMPIAS-24M-E. EXIT.
150600
150700 L24-CUENTA SECTION.
150800     IF CTA-NOGARANTIZADA(WKS-I) AND
150900        WKS-CTA-FECHA-APERT-OK(WKS-I) = 'S'
151000        MOVE WKS-CTA-FECHA-APERT-ABS(WKS-I) TO
151100            WKS-FECHA-PRUEBA-ABS
151200        PERFORM ESTA-EN-VENTANA
151300        IF EN-VENTANA-SI
151400           PERFORM L24-MAX-DPD
151500           IF WKS-DPD-CUENTA-MAX = 0
151600              ADD 1 TO WKS-CONTADOR-LIMPIAS
151700           END-IF
151800        END-IF
151900     END-IF.
152000 L24-CUENTA-E. EXIT.
152100
152200 L24-MAX-DPD SECTION.
152300     MOVE ZEROES TO WKS-DPD-CUENTA-MAX
152400     PERFORM L24-HIST VARYING WKS-J FROM 1 BY 1
152500             UNTIL WKS-J > WKS-CTA-NUM-HIST(WKS-I).
152600 L24-MAX-DPD-E. EXIT.
152700
152800 L24-HIST SECTION.
152900     MOVE WKS-HIS-ESTADO-PAGO(WKS-I,WKS-J) TO WKS-DPD-CODIGO
153000     PERFORM CALCULA-DPD-DE-CODIGO
153100     IF WKS-DPD-VALOR > WKS-DPD-CUENTA-MAX
153200        MOVE WKS-DPD-VALOR TO WKS-DPD-CUENTA-MAX
153300     END-IF.
153400 L24-HIST-E. EXIT.
153500
153600 CALCULA-MAX-SANCION-NOGAR SECTION.
153700     MOVE ZEROES TO WKS-MAX-SANCION-NOGAR
153800     PERFORM MSN-CUENTA VARYING WKS-I FROM 1 BY 1
153900             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS.
154000 CALCULA-MAX-SANCION-NOGAR-E. EXIT.
154100
154200 MSN-CUENTA SECTION.
154300     IF CTA-NOGARANTIZADA(WKS-I)
154400        IF WKS-CTA-MONTO-SANC(WKS-I) > WKS-MAX-SANCION-NOGAR
154500           MOVE WKS-CTA-MONTO-SANC(WKS-I) TO WKS-MAX-SANCION-NOGAR
154600        END-IF
154700     END-IF.
154800 MSN-CUENTA-E. EXIT.
154900
155000 EVALUA-BUCKET-VIGENCIA SECTION.
155100*    TRAMOS COMUNES A LAS CASILLAS 17, 19 Y 20 - EL INDICE DE LA
155200*    CASILLA A LLENAR VIENE EN WKS-CHK-INDICE-TEMP
155300     IF WKS-VIGENCIA-ANIOS >= 5
155400        MOVE 5 TO WKS-CHK-SCORE(WKS-CHK-INDICE-TEMP)
155500     ELSE
155600        IF WKS-VIGENCIA-ANIOS >= 3
155700           MOVE 4 TO WKS-CHK-SCORE(WKS-CHK-INDICE-TEMP)
155800        ELSE
155900           IF WKS-VIGENCIA-ANIOS >= 2
156000              MOVE 3 TO WKS-CHK-SCORE(WKS-CHK-INDICE-TEMP)
156100           ELSE
156200              IF WKS-VIGENCIA-ANIOS >= 1
156300                 MOVE 2 TO WKS-CHK-SCORE(WKS-CHK-INDICE-TEMP)
156400              ELSE
156500                 MOVE 1 TO WKS-CHK-SCORE(WKS-CHK-INDICE-TEMP)
156600              END-IF
156700           END-IF
156800        END-IF
156900     END-IF.
157000 EVALUA-BUCKET-VIGENCIA-E. EXIT.
157100******************************************************************
157200*     O R Q U E S T A D O R   D E   L A S   26   C A S I L L A S *
157300******************************************************************
157400 EVALUA-CHEQUEOS SECTION.
157500     IF ES-APLICANTE-NTC
157600        PERFORM EVALUA-SOLO-BURO
157700     ELSE
157800        PERFORM INICIALIZA-CASILLA VARYING WKS-I FROM 1 BY 1
157900                UNTIL WKS-I > 26
158000        PERFORM CHQ-01-BUREAU-SCORE
158100        PERFORM CHQ-02-EDAD
158200        PERFORM CHQ-03-PAN-COUNT
158300        PERFORM CHQ-04-DPD-3M-PRESTAMOS
158400        PERFORM CHQ-05-DPD-6M-PRESTAMOS
158500        PERFORM CHQ-06-DPD-12M-PREST-ACTIVOS
158600        PERFORM CHQ-07-DPD-12M-CERRADOS
158700        PERFORM CHQ-08-DPD-36M-CERRADOS
158800        PERFORM CHQ-09-MORA-PREST-ACTIVOS
158900        PERFORM CHQ-10-MORA-TARJETAS-ACTIVAS
159000        PERFORM CHQ-11-MORA-CERRADAS
159100        PERFORM CHQ-12-DEROG-12M
159200        PERFORM CHQ-13-DEROG-36M
159300        PERFORM CHQ-14-CONSULTAS-1M
159400        PERFORM CHQ-15-CONSULTAS-12M
159500        PERFORM CHQ-16-RATIO-CONSULTAS
159600        PERFORM CHQ-17-VIGENCIA-CREDITO
159700        PERFORM CHQ-18-RATIO-LTD
159800        PERFORM CHQ-19-VIGENCIA-NOGARANTIZADA
159900        PERFORM CHQ-20-VIGENCIA-GARANTIZADA
160000        PERFORM CHQ-21-RATIO-CUENTAS-CERRADAS
160100        PERFORM CHQ-22-RATIO-UTILIZACION
160200        PERFORM CHQ-23-RATIO-MORA-SALDO
160300        PERFORM CHQ-24-LIMPIAS-NOGAR-24M
160400        PERFORM CHQ-25-MAXIMO-USL
160500        PERFORM CHQ-26-NUMERO-LINEAS
160600     END-IF.
160700 EVALUA-CHEQUEOS-E. EXIT.
160800
160900 EVALUA-SOLO-BURO SECTION.
161000*    APLICANTE NTC (NO ENCONTRADO EN EL BURO) - SOLO SE EVALUA LA
161100*    CASILLA 1, CON PUNTAJE FIJO DE 2 - VER BR01477
161200     PERFORM INICIALIZA-CASILLA VARYING WKS-I FROM 1 BY 1
161300             UNTIL WKS-I > 26
161400     MOVE 2   TO WKS-CHK-SCORE(1)
161500     MOVE 'N' TO WKS-CHK-NA(1).
161600 EVALUA-SOLO-BURO-E. EXIT.
161700
161800 INICIALIZA-CASILLA SECTION.
161900     MOVE ZEROES TO WKS-CHK-SCORE(WKS-I)
162000     MOVE 'S'    TO WKS-CHK-NA(WKS-I).
162100 INICIALIZA-CASILLA-E. EXIT.
162200******************************************************************
162300*     C A S I L L A   1  -  B U R E A U   S C O R E              *
162400******************************************************************
162500 CHQ-01-BUREAU-SCORE SECTION.
162600     MOVE 'N' TO WKS-CHK-NA(1)
162700     MOVE SPACES TO WKS-TXT-ENTRADA
162800     MOVE WKS-APL-SCORE-TXT TO WKS-TXT-ENTRADA(1:5)
162900     PERFORM CALCULA-NUMERO-DE-TEXTO
163000     IF NUM-ES-VALIDO
163100        IF WKS-NUM-SALIDA > 810
163200           MOVE 5 TO WKS-CHK-SCORE(1)
163300        ELSE
163400           IF WKS-NUM-SALIDA >= 776 AND WKS-NUM-SALIDA <= 810
163500              MOVE 4 TO WKS-CHK-SCORE(1)
163600           ELSE
163700              IF WKS-NUM-SALIDA >= 751 AND WKS-NUM-SALIDA <= 775
163800                 MOVE 3 TO WKS-CHK-SCORE(1)
163900              ELSE
164000                 IF WKS-NUM-SALIDA >= 720 AND WKS-NUM-SALIDA <=
164100                     750
164200                    MOVE 1 TO WKS-CHK-SCORE(1)
164300                 ELSE
164400                    IF WKS-NUM-SALIDA <= 300
164500                       MOVE 2 TO WKS-CHK-SCORE(1)
164600                    ELSE
164700                       MOVE ZEROES TO WKS-CHK-SCORE(1)
164800                    END-IF
164900                 END-IF
165000              END-IF
165100           END-IF
165200        END-IF
165300     ELSE
165400        MOVE ZEROES TO WKS-CHK-SCORE(1)
165500     END-IF.
165600 CHQ-01-BUREAU-SCORE-E. EXIT.
165700******************************************************************
165800*     C A S I L L A   2  -  E D A D   D E L   A P L I C A N T E  *
165900******************************************************************
166000 CHQ-02-EDAD SECTION.
166100     MOVE 'N' TO WKS-CHK-NA(2)
166200     IF WKS-APL-EDAD < 21 OR WKS-APL-EDAD > 60
166300        MOVE ZEROES TO WKS-CHK-SCORE(2)
166400     ELSE
166500        IF WKS-APL-EDAD >= 21 AND WKS-APL-EDAD <= 24
166600           MOVE 1 TO WKS-CHK-SCORE(2)
166700        ELSE
166800           IF WKS-APL-EDAD >= 25 AND WKS-APL-EDAD <= 30
166900              MOVE 2 TO WKS-CHK-SCORE(2)
167000           ELSE
167100              IF WKS-APL-EDAD >= 41 AND WKS-APL-EDAD <= 60
167200                 MOVE 3 TO WKS-CHK-SCORE(2)
167300              ELSE
167400                 IF WKS-APL-EDAD >= 31 AND WKS-APL-EDAD <= 35
167500                    MOVE 4 TO WKS-CHK-SCORE(2)
167600                 ELSE
167700                    MOVE 5 TO WKS-CHK-SCORE(2)
167800                 END-IF
167900              END-IF
168000           END-IF
168100        END-IF
168200     END-IF.
168300 CHQ-02-EDAD-E. EXIT.
168400******************************************************************
168500*     C A S I L L A   3  -  N U M E R O   D E   P A N            *
168600******************************************************************
168700 CHQ-03-PAN-COUNT SECTION.
168800     MOVE 'N' TO WKS-CHK-NA(3)
168900     IF WKS-APL-PAN-COUNT > 1
169000        MOVE ZEROES TO WKS-CHK-SCORE(3)
169100     ELSE
169200        MOVE 5 TO WKS-CHK-SCORE(3)
169300     END-IF.
169400 CHQ-03-PAN-COUNT-E. EXIT.
169500******************************************************************
169600*     C A S I L L A S   4 - 5  -  D P D   P R E S T A M O S      *
169700******************************************************************
169800 CHQ-04-DPD-3M-PRESTAMOS SECTION.
169900     MOVE 'N' TO WKS-CHK-NA(4)
170000     MOVE 'LOANS ' TO WKS-FILTRO-TIPO
170100     MOVE 'ALL   ' TO WKS-FILTRO-ESTADO
170200     MOVE 3        TO WKS-VENTANA-MESES
170300     PERFORM CALCULA-MAX-DPD-VENTANA
170400     IF WKS-MAX-DPD-VENT = 0
170500        MOVE 4 TO WKS-CHK-SCORE(4)
170600     ELSE
170700        MOVE ZEROES TO WKS-CHK-SCORE(4)
170800     END-IF.
170900 CHQ-04-DPD-3M-PRESTAMOS-E. EXIT.
171000
171100 CHQ-05-DPD-6M-PRESTAMOS SECTION.
171200     MOVE 'N' TO WKS-CHK-NA(5)
171300     MOVE 'LOANS ' TO WKS-FILTRO-TIPO
171400     MOVE 'ALL   ' TO WKS-FILTRO-ESTADO
171500     MOVE 6        TO WKS-VENTANA-MESES
171600     PERFORM CALCULA-MAX-DPD-VENTANA
171700     IF WKS-MAX-DPD-VENT = 0
171800        MOVE 4 TO WKS-CHK-SCORE(5)
171900     ELSE
172000        MOVE ZEROES TO WKS-CHK-SCORE(5)
172100     END-IF.
172200 CHQ-05-DPD-6M-PRESTAMOS-E. EXIT.
172300******************************************************************
172400*     C A S I L L A S   6 - 8  -  D P D   A   12 / 36   M E S E S*
172500******************************************************************
172600 CHQ-06-DPD-12M-PREST-ACTIVOS SECTION.
172700     MOVE 'N' TO WKS-CHK-NA(6)
172800     MOVE 'LOANS ' TO WKS-FILTRO-TIPO
172900     MOVE 'ACTIVE' TO WKS-FILTRO-ESTADO
173000     MOVE 12       TO WKS-VENTANA-MESES
173100     PERFORM CALCULA-MAX-DPD-VENTANA
173200     IF WKS-MAX-DPD-VENT = 0
173300        MOVE 5 TO WKS-CHK-SCORE(6)
173400     ELSE
173500        IF WKS-MAX-DPD-VENT >= 1 AND WKS-MAX-DPD-VENT <= 29
173600           MOVE 3 TO WKS-CHK-SCORE(6)
173700        ELSE
173800           IF WKS-MAX-DPD-VENT >= 30 AND WKS-MAX-DPD-VENT <= 59
173900              MOVE 2 TO WKS-CHK-SCORE(6)
174000           ELSE
174100              MOVE 1 TO WKS-CHK-SCORE(6)
174200           END-IF
174300        END-IF
174400     END-IF.
174500 CHQ-06-DPD-12M-PREST-ACTIVOS-E. EXIT.
174600
174700 CHQ-07-DPD-12M-CERRADOS SECTION.
174800     MOVE 'N' TO WKS-CHK-NA(7)
174900     MOVE 'ALL   ' TO WKS-FILTRO-TIPO
175000     MOVE 'CLOSED' TO WKS-FILTRO-ESTADO
175100     MOVE 12       TO WKS-VENTANA-MESES
175200     PERFORM CALCULA-MAX-DPD-VENTANA
175300     IF WKS-MAX-DPD-VENT = 0
175400        MOVE 5 TO WKS-CHK-SCORE(7)
175500     ELSE
175600        IF WKS-MAX-DPD-VENT >= 1 AND WKS-MAX-DPD-VENT <= 30
175700           MOVE 4 TO WKS-CHK-SCORE(7)
175800        ELSE
175900           IF WKS-MAX-DPD-VENT >= 31 AND WKS-MAX-DPD-VENT <= 60
176000              MOVE 3 TO WKS-CHK-SCORE(7)
176100           ELSE
176200              IF WKS-MAX-DPD-VENT >= 61 AND WKS-MAX-DPD-VENT <= 90
176300                 MOVE 2 TO WKS-CHK-SCORE(7)
176400              ELSE
176500                 MOVE 1 TO WKS-CHK-SCORE(7)
176600              END-IF
176700           END-IF
176800        END-IF
176900     END-IF.
177000 CHQ-07-DPD-12M-CERRADOS-E. EXIT.
177100
177200 CHQ-08-DPD-36M-CERRADOS SECTION.
177300     MOVE 'N' TO WKS-CHK-NA(8)
177400     MOVE 'ALL   ' TO WKS-FILTRO-TIPO
177500     MOVE 'CLOSED' TO WKS-FILTRO-ESTADO
177600     MOVE 36       TO WKS-VENTANA-MESES
177700     PERFORM CALCULA-MAX-DPD-VENTANA
177800     IF WKS-MAX-DPD-VENT = 0
177900        MOVE 5 TO WKS-CHK-SCORE(8)
178000     ELSE
178100        IF WKS-MAX-DPD-VENT >= 1 AND WKS-MAX-DPD-VENT <= 29
178200           MOVE 4 TO WKS-CHK-SCORE(8)
178300        ELSE
178400           IF WKS-MAX-DPD-VENT >= 30 AND WKS-MAX-DPD-VENT <= 59
178500              MOVE 3 TO WKS-CHK-SCORE(8)
178600           ELSE
178700              IF WKS-MAX-DPD-VENT >= 60 AND WKS-MAX-DPD-VENT <= 89
178800                 MOVE 2 TO WKS-CHK-SCORE(8)
178900              ELSE
179000                 MOVE 1 TO WKS-CHK-SCORE(8)
179100              END-IF
179200           END-IF
179300        END-IF
179400     END-IF.
179500 CHQ-08-DPD-36M-CERRADOS-E. EXIT.
179600******************************************************************
179700*     C A S I L L A S   9 - 11  -  M O R A   A C U M U L A D A   *
179800******************************************************************
179900 CHQ-09-MORA-PREST-ACTIVOS SECTION.
180000     MOVE 'N' TO WKS-CHK-NA(9)
180100     MOVE 'LOANS ' TO WKS-FILTRO-TIPO
180200     MOVE 'ACTIVE' TO WKS-FILTRO-ESTADO
180300     PERFORM CALCULA-TOTAL-MORA
180400     COMPUTE WKS-RATIO-CALC ROUNDED = WKS-TOTAL-MORA-VENT / 1000
180500     IF WKS-RATIO-CALC = 0
180600        MOVE 5 TO WKS-CHK-SCORE(9)
180700     ELSE
180800        IF WKS-RATIO-CALC <= 1
180900           MOVE 4 TO WKS-CHK-SCORE(9)
181000        ELSE
181100           IF WKS-RATIO-CALC <= 2
181200              MOVE 3 TO WKS-CHK-SCORE(9)
181300           ELSE
181400              IF WKS-RATIO-CALC <= 3
181500                 MOVE 2 TO WKS-CHK-SCORE(9)
181600              ELSE
181700                 MOVE 1 TO WKS-CHK-SCORE(9)
181800              END-IF
181900           END-IF
182000        END-IF
182100     END-IF.
182200 CHQ-09-MORA-PREST-ACTIVOS-E. EXIT.
182300
182400 CHQ-10-MORA-TARJETAS-ACTIVAS SECTION.
182500     MOVE 'N' TO WKS-CHK-NA(10)
182600     MOVE 'CARDS ' TO WKS-FILTRO-TIPO
182700     MOVE 'ACTIVE' TO WKS-FILTRO-ESTADO
182800     PERFORM CALCULA-TOTAL-MORA
182900     COMPUTE WKS-RATIO-CALC ROUNDED = WKS-TOTAL-MORA-VENT / 1000
183000     IF WKS-RATIO-CALC = 0
183100        MOVE 5 TO WKS-CHK-SCORE(10)
183200     ELSE
183300        IF WKS-RATIO-CALC <= 3
183400           MOVE 4 TO WKS-CHK-SCORE(10)
183500        ELSE
183600           IF WKS-RATIO-CALC <= 5
183700              MOVE 3 TO WKS-CHK-SCORE(10)
183800           ELSE
183900              IF WKS-RATIO-CALC <= 7.5
184000                 MOVE 2 TO WKS-CHK-SCORE(10)
184100              ELSE
184200                 MOVE 1 TO WKS-CHK-SCORE(10)
184300              END-IF
184400           END-IF
184500        END-IF
184600     END-IF.
184700 CHQ-10-MORA-TARJETAS-ACTIVAS-E. EXIT.
184800
184900 CHQ-11-MORA-CERRADAS SECTION.
185000     MOVE 'N' TO WKS-CHK-NA(11)
185100     MOVE 'ALL   ' TO WKS-FILTRO-TIPO
185200     MOVE 'CLOSED' TO WKS-FILTRO-ESTADO
185300     PERFORM CALCULA-TOTAL-MORA
185400     COMPUTE WKS-RATIO-CALC ROUNDED = WKS-TOTAL-MORA-VENT / 1000
185500     IF WKS-RATIO-CALC = 0
185600        MOVE 5 TO WKS-CHK-SCORE(11)
185700     ELSE
185800        IF WKS-RATIO-CALC <= 7.5
185900           MOVE 4 TO WKS-CHK-SCORE(11)
186000        ELSE
186100           IF WKS-RATIO-CALC <= 10
186200              MOVE 3 TO WKS-CHK-SCORE(11)
186300           ELSE
186400              IF WKS-RATIO-CALC <= 15
186500                 MOVE 2 TO WKS-CHK-SCORE(11)
186600              ELSE
186700                 MOVE 1 TO WKS-CHK-SCORE(11)
186800              END-IF
186900           END-IF
187000        END-IF
187100     END-IF.
187200 CHQ-11-MORA-CERRADAS-E. EXIT.
187300******************************************************************
187400*     C A S I L L A S   12 - 13  -  D E R O G A T O R I O S      *
187500******************************************************************
187600 CHQ-12-DEROG-12M SECTION.
187700     MOVE 'N' TO WKS-CHK-NA(12)
187800     MOVE 'ALL   ' TO WKS-FILTRO-TIPO
187900     MOVE 'ALL   ' TO WKS-FILTRO-ESTADO
188000     MOVE 12       TO WKS-VENTANA-MESES
188100     PERFORM CALCULA-DEROG-COUNT-VENTANA
188200     IF WKS-CONTADOR-DEROG = 0
188300        MOVE 5 TO WKS-CHK-SCORE(12)
188400     ELSE
188500        IF WKS-CONTADOR-DEROG = 1
188600           MOVE 1 TO WKS-CHK-SCORE(12)
188700        ELSE
188800           MOVE ZEROES TO WKS-CHK-SCORE(12)
188900        END-IF
189000     END-IF.
189100 CHQ-12-DEROG-12M-E. EXIT.
189200
189300 CHQ-13-DEROG-36M SECTION.
189400     MOVE 'N' TO WKS-CHK-NA(13)
189500     MOVE 'ALL   ' TO WKS-FILTRO-TIPO
189600     MOVE 'ALL   ' TO WKS-FILTRO-ESTADO
189700     MOVE 36       TO WKS-VENTANA-MESES
189800     PERFORM CALCULA-DEROG-COUNT-VENTANA
189900     IF WKS-CONTADOR-DEROG = 0
190000        MOVE 5 TO WKS-CHK-SCORE(13)
190100     ELSE
190200        IF WKS-CONTADOR-DEROG = 1
190300           MOVE 3 TO WKS-CHK-SCORE(13)
190400        ELSE
190500           IF WKS-CONTADOR-DEROG = 2
190600              MOVE 2 TO WKS-CHK-SCORE(13)
190700           ELSE
190800              MOVE 1 TO WKS-CHK-SCORE(13)
190900           END-IF
191000        END-IF
191100     END-IF.
191200 CHQ-13-DEROG-36M-E. EXIT.
191300******************************************************************
191400*     C A S I L L A S   14 - 16  -  C O N S U L T A S            *
191500******************************************************************
191600 CHQ-14-CONSULTAS-1M SECTION.
191700     MOVE 'N' TO WKS-CHK-NA(14)
191800     IF WKS-APL-ENQ-30D = 0
191900        MOVE 5 TO WKS-CHK-SCORE(14)
192000     ELSE
192100        IF WKS-APL-ENQ-30D >= 1 AND WKS-APL-ENQ-30D <= 3
192200           MOVE 3 TO WKS-CHK-SCORE(14)
192300        ELSE
192400           IF WKS-APL-ENQ-30D >= 4 AND WKS-APL-ENQ-30D <= 5
192500              MOVE 1 TO WKS-CHK-SCORE(14)
192600           ELSE
192700              MOVE ZEROES TO WKS-CHK-SCORE(14)
192800           END-IF
192900        END-IF
193000     END-IF.
193100 CHQ-14-CONSULTAS-1M-E. EXIT.
193200
193300 CHQ-15-CONSULTAS-12M SECTION.
193400     MOVE 'N' TO WKS-CHK-NA(15)
193500     IF WKS-APL-ENQ-12M <= 2
193600        MOVE 5 TO WKS-CHK-SCORE(15)
193700     ELSE
193800        IF WKS-APL-ENQ-12M >= 3 AND WKS-APL-ENQ-12M <= 4
193900           MOVE 4 TO WKS-CHK-SCORE(15)
194000        ELSE
194100           IF WKS-APL-ENQ-12M >= 5 AND WKS-APL-ENQ-12M <= 6
194200              MOVE 3 TO WKS-CHK-SCORE(15)
194300           ELSE
194400              IF WKS-APL-ENQ-12M >= 7 AND WKS-APL-ENQ-12M <= 9
194500                 MOVE 2 TO WKS-CHK-SCORE(15)
194600              ELSE
194700                 MOVE 1 TO WKS-CHK-SCORE(15)
194800              END-IF
194900           END-IF
195000        END-IF
195100     END-IF.
195200 CHQ-15-CONSULTAS-12M-E. EXIT.
195300
195400 CHQ-16-RATIO-CONSULTAS SECTION.
195500     MOVE 'N' TO WKS-CHK-NA(16)
195600     MOVE 12 TO WKS-VENTANA-MESES
195700     PERFORM CALCULA-PRESTAMOS-VENTANA
195800     IF WKS-CONTADOR-PRESTAMOS = 0
195900        IF WKS-APL-ENQ-12M = 0
196000           MOVE ZEROES TO WKS-RATIO-CALC
196100        ELSE
196200           MOVE 999 TO WKS-RATIO-CALC
196300        END-IF
196400     ELSE
196500        COMPUTE WKS-RATIO-CALC ROUNDED =
196600                WKS-APL-ENQ-12M / WKS-CONTADOR-PRESTAMOS
196700     END-IF
196800     IF WKS-RATIO-CALC <= 1
196900        MOVE 5 TO WKS-CHK-SCORE(16)
197000     ELSE
197100        IF WKS-RATIO-CALC <= 2
197200           MOVE 4 TO WKS-CHK-SCORE(16)
197300        ELSE
197400           IF WKS-RATIO-CALC <= 3
197500              MOVE 3 TO WKS-CHK-SCORE(16)
197600           ELSE
197700              IF WKS-RATIO-CALC <= 5
197800                 MOVE 2 TO WKS-CHK-SCORE(16)
197900              ELSE
198000                 MOVE 1 TO WKS-CHK-SCORE(16)
198100              END-IF
198200           END-IF
198300        END-IF
198400     END-IF.
198500 CHQ-16-RATIO-CONSULTAS-E. EXIT.
198600******************************************************************
198700*     C A S I L L A S   17, 19, 20  -  V I G E N C I A           *
198800******************************************************************
198900 CHQ-17-VIGENCIA-CREDITO SECTION.
199000     MOVE 'N' TO WKS-CHK-NA(17)
199100     MOVE SPACE TO WKS-VIG-FILTRO-CAT
199200     PERFORM CALCULA-VIGENCIA-CREDITO
199300     MOVE 17 TO WKS-CHK-INDICE-TEMP
199400     PERFORM EVALUA-BUCKET-VIGENCIA.
199500 CHQ-17-VIGENCIA-CREDITO-E. EXIT.
199600
199700 CHQ-19-VIGENCIA-NOGARANTIZADA SECTION.
199800     MOVE 'N' TO WKS-CHK-NA(19)
199900     MOVE 'N' TO WKS-VIG-FILTRO-CAT
200000     PERFORM CALCULA-VIGENCIA-CREDITO
200100     MOVE 19 TO WKS-CHK-INDICE-TEMP
200200     PERFORM EVALUA-BUCKET-VIGENCIA.
200300 CHQ-19-VIGENCIA-NOGARANTIZADA-E. EXIT.
200400
200500 CHQ-20-VIGENCIA-GARANTIZADA SECTION.
200600     MOVE 'N' TO WKS-CHK-NA(20)
200700     MOVE 'G' TO WKS-VIG-FILTRO-CAT
200800     PERFORM CALCULA-VIGENCIA-CREDITO
200900     MOVE 20 TO WKS-CHK-INDICE-TEMP
201000     PERFORM EVALUA-BUCKET-VIGENCIA.
201100 CHQ-20-VIGENCIA-GARANTIZADA-E. EXIT.
201200******************************************************************
201300*     C A S I L L A   18  -  R A T I O   L T D                   *
201400******************************************************************
201500 CHQ-18-RATIO-LTD SECTION.
201600     MOVE 'N' TO WKS-CHK-NA(18)
201700     PERFORM CALCULA-RATIO-LTD
201800     IF WKS-RATIO-CALC <= 0.2
201900        MOVE 5 TO WKS-CHK-SCORE(18)
202000     ELSE
202100        IF WKS-RATIO-CALC <= 0.3
202200           MOVE 4 TO WKS-CHK-SCORE(18)
202300        ELSE
202400           IF WKS-RATIO-CALC <= 0.4
202500              MOVE 3 TO WKS-CHK-SCORE(18)
202600           ELSE
202700              IF WKS-RATIO-CALC <= 0.5
202800                 MOVE 2 TO WKS-CHK-SCORE(18)
202900              ELSE
203000                 MOVE 1 TO WKS-CHK-SCORE(18)
203100              END-IF
203200           END-IF
203300        END-IF
203400     END-IF.
203500 CHQ-18-RATIO-LTD-E. EXIT.
203600******************************************************************
203700*     C A S I L L A   21  -  C U E N T A S   C E R R A D A S     *
203800******************************************************************
203900 CHQ-21-RATIO-CUENTAS-CERRADAS SECTION.
204000     MOVE 'N' TO WKS-CHK-NA(21)
204100     IF WKS-APL-SUM-NO-ACCTS = 0
204200        MOVE 5 TO WKS-CHK-SCORE(21)
204300     ELSE
204400        COMPUTE WKS-RATIO-CALC ROUNDED =
204500                WKS-APL-SUM-NO-ZERO-BAL / WKS-APL-SUM-NO-ACCTS
204600        IF WKS-RATIO-CALC > 0.5
204700           MOVE 5 TO WKS-CHK-SCORE(21)
204800        ELSE
204900           IF WKS-RATIO-CALC > 0.4
205000              MOVE 4 TO WKS-CHK-SCORE(21)
205100           ELSE
205200              IF WKS-RATIO-CALC > 0.25
205300                 MOVE 3 TO WKS-CHK-SCORE(21)
205400              ELSE
205500                 IF WKS-RATIO-CALC > 0
205600                    MOVE 2 TO WKS-CHK-SCORE(21)
205700                 ELSE
205800                    MOVE 1 TO WKS-CHK-SCORE(21)
205900                 END-IF
206000              END-IF
206100           END-IF
206200        END-IF
206300     END-IF.
206400 CHQ-21-RATIO-CUENTAS-CERRADAS-E. EXIT.
206500******************************************************************
206600*     C A S I L L A   22  -  U T I L I Z A C I O N               *
206700******************************************************************
206800 CHQ-22-RATIO-UTILIZACION SECTION.
206900     MOVE 'N' TO WKS-CHK-NA(22)
207000     IF WKS-APL-SUM-TOT-SANCTION = 0
207100        IF WKS-APL-SUM-TOT-BALANCE > 0
207200           MOVE 999 TO WKS-RATIO-CALC
207300        ELSE
207400           MOVE ZEROES TO WKS-RATIO-CALC
207500        END-IF
207600     ELSE
207700        COMPUTE WKS-RATIO-CALC ROUNDED =
207800                WKS-APL-SUM-TOT-BALANCE / WKS-APL-SUM-TOT-SANCTION
207900     END-IF
208000     IF WKS-RATIO-CALC <= 0.25
208100        MOVE 5 TO WKS-CHK-SCORE(22)
208200     ELSE
208300        IF WKS-RATIO-CALC <= 0.35
208400           MOVE 4 TO WKS-CHK-SCORE(22)
208500        ELSE
208600           IF WKS-RATIO-CALC <= 0.45
208700              MOVE 3 TO WKS-CHK-SCORE(22)
208800           ELSE
208900              IF WKS-RATIO-CALC <= 0.6
209000                 MOVE 2 TO WKS-CHK-SCORE(22)
209100              ELSE
209200                 MOVE 1 TO WKS-CHK-SCORE(22)
209300              END-IF
209400           END-IF
209500        END-IF
209600     END-IF.
209700 CHQ-22-RATIO-UTILIZACION-E. EXIT.
209800******************************************************************
209900*     C A S I L L A   23  -  M O R A   S O B R E   S A L D O     *
210000******************************************************************
210100 CHQ-23-RATIO-MORA-SALDO SECTION.
210200     MOVE 'N' TO WKS-CHK-NA(23)
210300     IF WKS-APL-SUM-TOT-BALANCE = 0
210400        IF WKS-APL-SUM-TOT-PASTDUE > 0
210500           MOVE 999 TO WKS-RATIO-CALC
210600        ELSE
210700           MOVE ZEROES TO WKS-RATIO-CALC
210800        END-IF
210900     ELSE
211000        COMPUTE WKS-RATIO-CALC ROUNDED =
211100                WKS-APL-SUM-TOT-PASTDUE / WKS-APL-SUM-TOT-BALANCE
211200     END-IF
211300     IF WKS-RATIO-CALC = 0
211400        MOVE 5 TO WKS-CHK-SCORE(23)
211500     ELSE
211600        IF WKS-RATIO-CALC <= 0.1
211700           MOVE 4 TO WKS-CHK-SCORE(23)
211800        ELSE
211900           IF WKS-RATIO-CALC <= 0.15
212000              MOVE 3 TO WKS-CHK-SCORE(23)
212100           ELSE
212200              IF WKS-RATIO-CALC <= 0.20
212300                 MOVE 2 TO WKS-CHK-SCORE(23)
212400              ELSE
212500                 IF WKS-RATIO-CALC <= 0.25
212600                    MOVE 1 TO WKS-CHK-SCORE(23)
212700                 ELSE
212800                    MOVE ZEROES TO WKS-CHK-SCORE(23)
212900                 END-IF
213000              END-IF
213100           END-IF
213200        END-IF
213300     END-IF.
213400 CHQ-23-RATIO-MORA-SALDO-E. EXIT.
213500******************************************************************
213600*     C A S I L L A   24  -  U S L   L I M P I A S   24 M        *
213700******************************************************************
213800 CHQ-24-LIMPIAS-NOGAR-24M SECTION.
213900     MOVE 'N' TO WKS-CHK-NA(24)
214000     PERFORM CALCULA-LIMPIAS-24M
214100     IF WKS-CONTADOR-LIMPIAS >= 7
214200        MOVE 5 TO WKS-CHK-SCORE(24)
214300     ELSE
214400        IF WKS-CONTADOR-LIMPIAS >= 5
214500           MOVE 4 TO WKS-CHK-SCORE(24)
214600        ELSE
214700           IF WKS-CONTADOR-LIMPIAS >= 3
214800              MOVE 3 TO WKS-CHK-SCORE(24)
214900           ELSE
215000              IF WKS-CONTADOR-LIMPIAS >= 1
215100                 MOVE 2 TO WKS-CHK-SCORE(24)
215200              ELSE
215300                 MOVE 1 TO WKS-CHK-SCORE(24)
215400              END-IF
215500           END-IF
215600        END-IF
215700     END-IF.
215800 CHQ-24-LIMPIAS-NOGAR-24M-E. EXIT.
215900******************************************************************
216000*     C A S I L L A   25  -  M A X I M O   U S L                 *
216100******************************************************************
216200 CHQ-25-MAXIMO-USL SECTION.
216300     MOVE 'N' TO WKS-CHK-NA(25)
216400     PERFORM CALCULA-MAX-SANCION-NOGAR
216500     COMPUTE WKS-RATIO-CALC ROUNDED = WKS-MAX-SANCION-NOGAR / 1000
216600     IF WKS-RATIO-CALC > 1000
216700        MOVE 5 TO WKS-CHK-SCORE(25)
216800     ELSE
216900        IF WKS-RATIO-CALC > 500
217000           MOVE 4 TO WKS-CHK-SCORE(25)
217100        ELSE
217200           IF WKS-RATIO-CALC > 250
217300              MOVE 3 TO WKS-CHK-SCORE(25)
217400           ELSE
217500              IF WKS-RATIO-CALC >= 100
217600                 MOVE 2 TO WKS-CHK-SCORE(25)
217700              ELSE
217800                 MOVE 1 TO WKS-CHK-SCORE(25)
217900              END-IF
218000           END-IF
218100        END-IF
218200     END-IF.
218300 CHQ-25-MAXIMO-USL-E. EXIT.
218400******************************************************************
218500*     C A S I L L A   26  -  N U M E R O   D E   L I N E A S     *
218600******************************************************************
218700 CHQ-26-NUMERO-LINEAS SECTION.
218800     MOVE 'N' TO WKS-CHK-NA(26)
218900     MOVE WKS-APL-SUM-NO-ACCTS TO WKS-K
219000     IF WKS-K > 10
219100        MOVE 5 TO WKS-CHK-SCORE(26)
219200     ELSE
219300        IF WKS-K >= 6 AND WKS-K <= 10
219400           MOVE 4 TO WKS-CHK-SCORE(26)
219500        ELSE
219600           IF WKS-K >= 4 AND WKS-K <= 5
219700              MOVE 3 TO WKS-CHK-SCORE(26)
219800           ELSE
219900              IF WKS-K >= 2 AND WKS-K <= 3
220000                 MOVE 2 TO WKS-CHK-SCORE(26)
220100              ELSE
220200                 MOVE 1 TO WKS-CHK-SCORE(26)
220300              END-IF
220400           END-IF
220500        END-IF
220600     END-IF.
220700 CHQ-26-NUMERO-LINEAS-E. EXIT.
220800******************************************************************
220900*     E S T A D O ,   P U N T A J E   Y   D E C I S I O N        *
221000******************************************************************
221100 CALCULA-ESTADO-FINAL SECTION.
221200     MOVE 'PASS' TO WKS-STATUS-FINAL
221300     PERFORM EF-CASILLA VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >
221400         26.
221500 CALCULA-ESTADO-FINAL-E. EXIT.
221600
221700 EF-CASILLA SECTION.
221800     IF WKS-CHK-NA(WKS-I) = 'N' AND
221900        WKS-CRITICO-ITEM(WKS-I) = 'Y' AND
222000        WKS-CHK-SCORE(WKS-I) = 0
222100        MOVE 'FAIL' TO WKS-STATUS-FINAL
222200     END-IF.
222300 EF-CASILLA-E. EXIT.
222400
222500 CALCULA-PUNTAJE-FINAL SECTION.
222600     IF ES-APLICANTE-NTC
222700        MOVE 2.00 TO WKS-SCORE-FINAL
222800     ELSE
222900        MOVE ZEROES TO WKS-ACUM-PONDERADO
223000        PERFORM PF-CASILLA VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I
223100            > 26
223200        COMPUTE WKS-SCORE-FINAL ROUNDED = WKS-ACUM-PONDERADO /
223300            0.96
223400     END-IF.
223500 CALCULA-PUNTAJE-FINAL-E. EXIT.
223600
223700 PF-CASILLA SECTION.
223800     IF WKS-CHK-NA(WKS-I) = 'N'
223900        COMPUTE WKS-ACUM-PONDERADO =
224000                WKS-ACUM-PONDERADO +
224100                (WKS-CHK-SCORE(WKS-I) * (WKS-PESO-ITEM(WKS-I) /
224200                    100))
224300     END-IF.
224400 PF-CASILLA-E. EXIT.
224500
224600 DETERMINA-DECISION SECTION.
224700     IF STATUS-ES-FAIL
224800        MOVE ZEROES    TO WKS-SCORE-FINAL
224900        MOVE 'REJECT ' TO WKS-DECISION-FINAL
225000     ELSE
225100        IF WKS-SCORE-FINAL <= 3.25
225200           MOVE 'REJECT '  TO WKS-DECISION-FINAL
225300        ELSE
225400           MOVE 'APPROVE' TO WKS-DECISION-FINAL
225500        END-IF
225600     END-IF.
225700 DETERMINA-DECISION-E. EXIT.
225800
225900 CALCULA-MONTO-SANCION SECTION.
226000     MOVE ZEROES TO WKS-MONTO-SANCION
226100     IF DECISION-ES-APROBADO AND WKS-SCORE-FINAL > 0
226200        COMPUTE WKS-PCT-PUNTAJE ROUNDED = (WKS-SCORE-FINAL / 5) *
226300            100
226400        IF WKS-PCT-PUNTAJE > 90
226500           MOVE 300000 TO WKS-MONTO-SANCION
226600        ELSE
226700           IF WKS-PCT-PUNTAJE > 85
226800              MOVE 275000 TO WKS-MONTO-SANCION
226900           ELSE
227000              IF WKS-PCT-PUNTAJE > 80
227100                 MOVE 225000 TO WKS-MONTO-SANCION
227200              ELSE
227300                 IF WKS-PCT-PUNTAJE > 75
227400                    MOVE 175000 TO WKS-MONTO-SANCION
227500                 ELSE
227600                    IF WKS-PCT-PUNTAJE > 70
227700                       MOVE 125000 TO WKS-MONTO-SANCION
227800                    ELSE
227900                       IF WKS-PCT-PUNTAJE > 65
228000                          MOVE 75000 TO WKS-MONTO-SANCION
228100                       ELSE
228200                          MOVE ZEROES TO WKS-MONTO-SANCION
228300                       END-IF
228400                    END-IF
228500                 END-IF
228600              END-IF
228700           END-IF
228800        END-IF
228900     END-IF.
229000 CALCULA-MONTO-SANCION-E. EXIT.
229100
229200 DETERMINA-TARJETA-ACTIVA SECTION.
229300*    TARJETA ACTIVA = HAY UNA CUENTA DE TIPO TARJETA DE CREDITO Y
229400*    ABIERTA EN LA TABLA ACTIVA ACTUAL (ORIGINAL O FILTRADA QEC)
229500     MOVE 'FALSE' TO WKS-TARJETA-ACTIVA
229600     PERFORM DTA-CUENTA VARYING WKS-I FROM 1 BY 1
229700             UNTIL WKS-I > WKS-ACT-NUM-CUENTAS OR
229800                 HAY-TARJETA-ACTIVA.
229900 DETERMINA-TARJETA-ACTIVA-E. EXIT.
230000
230100 DTA-CUENTA SECTION.
230200     PERFORM CALCULA-ES-TARJETA-CUENTA
230300     IF CUENTA-ES-TARJETA AND CTA-ABIERTA(WKS-I)
230400        MOVE 'TRUE ' TO WKS-TARJETA-ACTIVA
230500     END-IF.
230600 DTA-CUENTA-E. EXIT.
230700
230800 DETERMINA-RECHAZO-DURO SECTION.
230900*    ENTRE LAS CASILLAS CRITICAS EN CERO, LA DE MAYOR PESO (LA
231000*    PRIMERA EN CASO DE EMPATE) DA EL MOTIVO DEL RECHAZO DURO
231100     MOVE 'FALSE' TO WKS-ES-RECHAZO-DURO
231200     MOVE SPACES  TO WKS-RECHAZO-RAZON
231300     MOVE ZEROES  TO WKS-MEJOR-PESO WKS-MEJOR-INDICE
231400     IF NOT DECISION-ES-APROBADO
231500        PERFORM DRD-CASILLA VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I
231600            > 26
231700        IF WKS-MEJOR-INDICE > 0
231800           MOVE 'TRUE ' TO WKS-ES-RECHAZO-DURO
231900           MOVE WKS-NOMBRE-ITEM(WKS-MEJOR-INDICE) TO
232000               WKS-RECHAZO-RAZON
232100        ELSE
232200           MOVE 'FALSE' TO WKS-ES-RECHAZO-DURO
232300           MOVE 'does not meet our credit criteria'
232400                     TO WKS-RECHAZO-RAZON
232500        END-IF
232600     END-IF.
232700 DETERMINA-RECHAZO-DURO-E. EXIT.
232800
232900 DRD-CASILLA SECTION.
233000     IF WKS-CHK-NA(WKS-I) = 'N' AND
233100        WKS-CRITICO-ITEM(WKS-I) = 'Y' AND
233200        WKS-CHK-SCORE(WKS-I) = 0 AND
233300        WKS-PESO-ITEM(WKS-I) > WKS-MEJOR-PESO
233400        MOVE WKS-PESO-ITEM(WKS-I) TO WKS-MEJOR-PESO
233500        MOVE WKS-I                TO WKS-MEJOR-INDICE
233600     END-IF.
233700 DRD-CASILLA-E. EXIT.
233800******************************************************************
233900*     S A L I D A S  -  R E P O R T E S   Y   D E C I S I O N    *
234000******************************************************************
234100 ESCRIBE-ENCABEZADOS-REPORTE SECTION.
234200     MOVE SPACES           TO WKS-ENCABEZADO-REPORTE
234300     MOVE 'FILE NAME'      TO WKS-ENCABEZADO-REPORTE(1:9)
234400     MOVE 'APPLICANT NAME' TO WKS-ENCABEZADO-REPORTE(32:14)
234500     MOVE 'QEC DATE'       TO WKS-ENCABEZADO-REPORTE(63:8)
234600     MOVE 'SANCTION1'      TO WKS-ENCABEZADO-REPORTE(74:9)
234700     MOVE 'LENDER STATUS'  TO WKS-ENCABEZADO-REPORTE(90:13)
234800     MOVE 'SANCTION2'      TO WKS-ENCABEZADO-REPORTE(106:9)
234900     PERFORM EER-CASILLA VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >
235000         26
235100     MOVE 'STAT'     TO WKS-ENCABEZADO-REPORTE(272:4)
235200     MOVE 'SCORE'    TO WKS-ENCABEZADO-REPORTE(277:5)
235300     MOVE 'DECISION' TO WKS-ENCABEZADO-REPORTE(283:8)
235400     MOVE 'AMOUNT'   TO WKS-ENCABEZADO-REPORTE(291:6)
235500     WRITE REG-BRERPT1 FROM WKS-ENCABEZADO-REPORTE
235600     WRITE REG-BRERPT2 FROM WKS-ENCABEZADO-REPORTE.
235700 ESCRIBE-ENCABEZADOS-REPORTE-E. EXIT.
235800
235900 EER-CASILLA SECTION.
236000     MOVE WKS-I TO WKS-HDR-NUM
236100     COMPUTE WKS-OFFSET = 116 + ((WKS-I - 1) * 6)
236200     MOVE 'C' TO WKS-ENCABEZADO-REPORTE(WKS-OFFSET:1)
236300     MOVE WKS-HDR-NUM-X TO WKS-ENCABEZADO-REPORTE(WKS-OFFSET +
236400         1:2).
236500 EER-CASILLA-E. EXIT.
236600
236700 CONSTRUYE-RENGLON-REPORTE SECTION.
236800     MOVE SPACES                   TO WKS-RENGLON-REPORTE
236900     MOVE WKS-APL-FILE-NAME        TO REN-FILE-NAME
237000     MOVE WKS-APL-NOMBRE           TO REN-NOMBRE
237100     MOVE WKS-APL-FECHA-QEC        TO REN-FECHA-QEC
237200     MOVE WKS-APL-SANCTION-LIMIT   TO REN-SANCTION-LIMIT
237300     MOVE WKS-APL-LENDER-STATUS    TO REN-LENDER-STATUS
237400     MOVE WKS-APL-SANCTION-LIMIT-2 TO REN-SANCTION-LIMIT-2
237500     PERFORM CRR-CASILLA VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >
237600         26
237700     MOVE WKS-STATUS-FINAL   TO REN-STATUS
237800     MOVE WKS-SCORE-FINAL    TO REN-SCORE
237900     MOVE WKS-DECISION-FINAL TO REN-DECISION
238000     MOVE WKS-MONTO-SANCION  TO REN-MONTO.
238100 CONSTRUYE-RENGLON-REPORTE-E. EXIT.
238200
238300 CRR-CASILLA SECTION.
238400     IF WKS-CHK-NA(WKS-I) = 'S'
238500        MOVE 'N/A  ' TO REN-CAS-VALOR(WKS-I)
238600     ELSE
238700        MOVE WKS-CHK-SCORE(WKS-I) TO WKS-CT-DIGITO
238800        MOVE SPACES               TO REN-CAS-VALOR(WKS-I)
238900        MOVE WKS-CT-DIGITO-X      TO REN-CAS-VALOR(WKS-I)(1:1)
239000     END-IF.
239100 CRR-CASILLA-E. EXIT.
239200
239300 ESCRIBE-RENGLON-REPORTE-1 SECTION.
239400     PERFORM CONSTRUYE-RENGLON-REPORTE
239500     WRITE REG-BRERPT1 FROM WKS-RENGLON-REPORTE.
239600 ESCRIBE-RENGLON-REPORTE-1-E. EXIT.
239700
239800 ESCRIBE-RENGLON-REPORTE-2 SECTION.
239900     PERFORM CONSTRUYE-RENGLON-REPORTE
240000     WRITE REG-BRERPT2 FROM WKS-RENGLON-REPORTE.
240100 ESCRIBE-RENGLON-REPORTE-2-E. EXIT.
240200
240300 ESCRIBE-DECISION SECTION.
240400     MOVE SPACES              TO REG-BREDECR
240500     MOVE WKS-APL-FILE-NAME   TO DEC-FILE-NAME
240600     MOVE WKS-DECISION-FINAL  TO DEC-BRE-STATUS
240700     MOVE WKS-MONTO-SANCION   TO DEC-SANCTION-LIMIT
240800     MOVE WKS-TARJETA-ACTIVA  TO DEC-ACTIVE-CC
240900     MOVE WKS-ES-RECHAZO-DURO TO DEC-HARD-REJECT
241000     MOVE WKS-RECHAZO-RAZON   TO DEC-REJECT-REASON
241100     MOVE SPACES              TO DEC-CUST-CATEGORY
241200     WRITE REG-BREDECR.
241300 ESCRIBE-DECISION-E. EXIT.
241400
241500 ESCRIBE-CONSOLA-APLICANTE SECTION.
241600     MOVE SPACES             TO WKS-LINEA-CONSOLA
241700     MOVE WKS-APL-NOMBRE     TO WKS-LINEA-CONSOLA(1:20)
241800     MOVE WKS-STATUS-FINAL   TO WKS-LINEA-CONSOLA(21:5)
241900     MOVE WKS-SCORE-FINAL    TO WKS-EDIT-SCORE
242000     MOVE WKS-EDIT-SCORE     TO WKS-LINEA-CONSOLA(26:5)
242100     MOVE WKS-DECISION-FINAL TO WKS-LINEA-CONSOLA(31:10)
242200     MOVE WKS-MONTO-SANCION  TO WKS-EDIT-MONTO
242300     MOVE WKS-EDIT-MONTO     TO WKS-LINEA-CONSOLA(41:11)
242400     DISPLAY WKS-LINEA-CONSOLA UPON CONSOLE.
242500 ESCRIBE-CONSOLA-APLICANTE-E. EXIT.
242600
242700
242800
242900
