000100*****************************************************************
000200*    COPY        BREAPLH
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : LAYOUT DEL ENCABEZADO DE APLICANTE, UN REGIS-
000500*                : TRO POR SOLICITANTE, TAL COMO LLEGA DEL EXTRAC-
000600*                : TO DE BURO (NOMBRE, SCORE, EDAD, PANS, FECHAS
000700*                : DE REFERENCIA Y RESUMEN DE CUENTAS).
000800*    LONGITUD    : 220 POSICIONES
000900*-----------------------------------------------------------------
001000*    FECHA       PROGRAMADOR        DESCRIPCION
001100*    ----------  -----------------  ---------------------------   CAMBIOS 
001200*    19/11/1991  R.CASTELLANOS      LAYOUT ORIGINAL, PROYECTO     BR00191 
001300*                                   BURO UNICO FASE 1             BR00191 
001400*    03/02/1993  R.CASTELLANOS      AGREGA PAN-COUNT Y CAMPOS     BR00244 
001500*                                   DE PASO (SANCION/LENDER)      BR00244 
001600*    22/08/1995  M.OSORIO           AGREGA FECHA DE CORTE QEC     BR00318 
001700*    14/01/1999  M.OSORIO           REVISION PARA SIGLO 2000,     Y2K0007 
001800*                                   FECHAS A 10 POSICIONES        Y2K0007 
001900*                                   AAAA-MM-DD EN LUGAR DE DD/MM  Y2K0007 
002000*    02/06/2003  PEDR               AGREGA RESUMEN DE SALDOS Y    BR01072 
002100*                                   ESTADO MAS SEVERO 24 MESES    BR01072 
002200*****************************************************************
002300 01  REG-BREAPLH.
002400*--------------------------------------------------------------
002500*        IDENTIFICACION DEL APLICANTE
002600*--------------------------------------------------------------
002700     05  APLH-ID-APLICANTE.
002800         10  APLH-FILE-NAME          PIC X(30).
002900         10  APLH-FULL-NAME          PIC X(30).
003000*--------------------------------------------------------------
003100*        DATOS DE BURO
003200*--------------------------------------------------------------
003300     05  APLH-DATOS-BURO.
003400         10  APLH-CONSUMER-FOUND     PIC X(01).
003500             88  APLH-CONSUMIDOR-ENCONTRADO      VALUE 'Y'.
003600             88  APLH-CONSUMIDOR-NO-ENCONTRADO   VALUE 'N'.
003700         10  APLH-SCORE              PIC X(05).
003800         10  APLH-AGE                PIC 9(03).
003900         10  APLH-PAN-COUNT          PIC 9(02).
004000*--------------------------------------------------------------
004100*        FECHAS DE REFERENCIA DEL REPORTE
004200*--------------------------------------------------------------
004300     05  APLH-FECHAS.
004400         10  APLH-REPORT-DATE        PIC X(10).
004500         10  APLH-REPORT-DATE-R REDEFINES APLH-REPORT-DATE.
004600             15  APLH-RPT-ANIO       PIC X(04).
004700             15  FILLER              PIC X(01).
004800             15  APLH-RPT-MES        PIC X(02).
004900             15  FILLER              PIC X(01).
005000             15  APLH-RPT-DIA        PIC X(02).
005100         10  APLH-QEC-DATE           PIC X(10).
005200*--------------------------------------------------------------
005300*        CAMPOS DE PASO (NO SE RECALCULAN EN ESTE SISTEMA)
005400*--------------------------------------------------------------
005500     05  APLH-CAMPOS-PASO.
005600         10  APLH-SANCTION-LIMIT     PIC X(12).
005700         10  APLH-LENDER-STATUS      PIC X(15).
005800         10  APLH-SANCTION-LIMIT-2   PIC X(12).
005900*--------------------------------------------------------------
006000*        CONSULTAS (ENQUIRIES)
006100*--------------------------------------------------------------
006200     05  APLH-CONSULTAS.
006300         10  APLH-ENQ-30D            PIC 9(03).
006400         10  APLH-ENQ-12M            PIC 9(03).
006500*--------------------------------------------------------------
006600*        RESUMEN DE CUENTAS (TOTALES DE BURO)
006700*--------------------------------------------------------------
006800     05  APLH-RESUMEN.
006900         10  APLH-SUM-NO-ACCTS       PIC 9(03).
007000         10  APLH-SUM-NO-ZERO-BAL    PIC 9(03).
007100         10  APLH-SUM-TOT-BALANCE    PIC 9(10)V99.
007200         10  APLH-SUM-TOT-SANCTION   PIC 9(10)V99.
007300         10  APLH-SUM-TOT-PASTDUE    PIC 9(10)V99.
007400         10  APLH-SUM-SEVERE-24M     PIC X(30).
007500     05  APLH-ACCT-COUNT             PIC 9(03).
007600     05  FILLER                      PIC X(09).
