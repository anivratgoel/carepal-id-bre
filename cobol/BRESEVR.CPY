000100*****************************************************************
000200*    COPY        BRESEVR
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : LAYOUT DEL EXTRACTO DE ESTADO MAS SEVERO. UN
000500*                : REGISTRO POR APLICANTE, SALIDA DEL PROCESO
000600*                : BRSEVST (CONTEO DE MORA MAXIMA A 24 MESES).
000700*    LONGITUD    : 83 POSICIONES (82 + 1 DE RESERVA)
000800*-----------------------------------------------------------------
000900*    FECHA       PROGRAMADOR        DESCRIPCION
001000*    ----------  -----------------  ---------------------------   CAMBIOS 
001100*    09/01/2006  PEDR               LAYOUT ORIGINAL, PROYECTO     BR01211 
001200*                                   MANTENIMIENTO CONTEO DE MORA  BR01211 
001300*****************************************************************
001400 01  REG-BRESEVR.
001500     05  SEV-FILE-NAME               PIC X(30).
001600     05  SEV-LENDER-STATUS           PIC X(15).
001700     05  SEV-SEVERE-REMARK           PIC X(30).
001800     05  SEV-LATEST-MONTH            PIC X(07).
001900     05  FILLER                      PIC X(01).
