000100******************************************************************
000200* FECHA       : 17/09/2004                                       *
000300* PROGRAMADOR : PEDR                                             *
000400* APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)          *
000500* PROGRAMA    : BRDSUM                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EN FORMA SECUENCIAL EL ARCHIVO DE DECISION   *
000800*             : GENERADO POR BRSCORE Y TOTALIZA EL NUMERO DE     *
000900*             : REGISTROS, LOS QUE TIENEN TARJETA DE CREDITO     *
001000*             : ACTIVA Y LOS QUE NO, PARA EL RESUMEN DIARIO DEL  *
001100*             : AREA COMERCIAL.                                  *
001200* ARCHIVOS    : BREDECR=C                                        *
001300* ACCION (ES) : C=CONSULTAR                                      *
001400* INSTALADO   : 17/09/2004                                       *
001500* BPM/RATIONAL: 310491                                           *
001600* NOMBRE      : RESUMEN DEL ARCHIVO DE DECISION                  *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. BRDSUM.
002100 AUTHOR. PEDRO ESCOBAR.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BURO DE CREDITO.
002300 DATE-WRITTEN. 17/09/2004.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE CREDITO.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800*    FECHA       PROGRAMADOR        DESCRIPCION                   CAMBIOS 
002900*    ----------  -----------------  ----------------------------  CAMBIOS 
003000*    17/09/2004  PEDR               PROGRAMA ORIGINAL. RESUMEN    BR01140 
003100*                                   DE TARJETA ACTIVA PARA EL     BR01140 
003200*                                   AREA COMERCIAL                BR01140 
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS TRAZA-ACTIVA
003900            OFF STATUS IS TRAZA-INACTIVA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BREDECR ASSIGN TO BREDECR
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-BREDECR
004500                             FSE-BREDECR.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900******************************************************************
005000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005100******************************************************************
005200*   ARCHIVO DE DECISION POR APLICANTE
005300 FD BREDECR.
005400     COPY BREDECR.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005800******************************************************************
005900 01 WKS-FS-STATUS.
006000    02 WKS-STATUS.
006100*      ARCHIVO DE DECISION
006200       04 FS-BREDECR              PIC 9(02) VALUE ZEROES.
006300       04 FSE-BREDECR.
006400          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
006500          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
006600          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
006700*      VARIABLES RUTINA DE FSE
006800       04 PROGRAMA                PIC X(08) VALUE SPACES.
006900       04 ARCHIVO                 PIC X(08) VALUE SPACES.
007000       04 ACCION                  PIC X(10) VALUE SPACES.
007100       04 LLAVE                   PIC X(32) VALUE SPACES.
007200******************************************************************
007300*                    B A N D E R A S   D E   C O R R I D A       *
007400******************************************************************
007500 01 WKS-FLAGS.
007600    02 WKS-FIN-BREDECR             PIC 9(01) VALUE ZEROES.
007700       88 FIN-BREDECR                         VALUE 1.
007800******************************************************************
007900*                    A C U M U L A D O R E S                     *
008000******************************************************************
008100 01 WKS-ACUMULADORES.
008200    02 WKS-TOTAL-REGISTROS         PIC 9(07) COMP VALUE ZERO.
008300    02 WKS-TOTAL-TARJETA-ACTIVA    PIC 9(07) COMP VALUE ZERO.
008400    02 WKS-TOTAL-TARJETA-INACTIVA  PIC 9(07) COMP VALUE ZERO.
008500 01 WKS-ACUM-TRAZA REDEFINES WKS-ACUMULADORES.
008600    02 WKS-AT-REGISTROS-X          PIC X(04).
008700    02 WKS-AT-ACTIVA-X             PIC X(04).
008800    02 WKS-AT-INACTIVA-X           PIC X(04).
008900******************************************************************
009000*     F E C H A   D E   C O R R I D A   P A R A   E L            *
009100*     E N C A B E Z A D O   D E L   R E S U M E N                *
009200******************************************************************
009300 01 WKS-FECHA-CORRIDA.
009400    02 WKS-FC-ANIO                 PIC 9(02).
009500    02 WKS-FC-MES                  PIC 9(02).
009600    02 WKS-FC-DIA                  PIC 9(02).
009700 01 WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA.
009800    02 WKS-FC-NUMERICA             PIC 9(06).
009900 01 WKS-FECHA-CORRIDA-DIG REDEFINES WKS-FECHA-CORRIDA.
010000    02 WKS-FC-DIGITO               PIC 9 OCCURS 6 TIMES.
010100 01 WKS-FECHA-EDITADA               PIC X(08) VALUE SPACES.
010200 PROCEDURE DIVISION.
010300 000-MAIN SECTION.
010400     PERFORM INICIALIZACION
010500     PERFORM ARMA-FECHA-CORRIDA
010600     PERFORM APERTURA-ARCHIVOS
010700     PERFORM LEE-BREDECR
010800     PERFORM ACUMULA-REGISTRO UNTIL FIN-BREDECR
010900     PERFORM IMPRIME-RESUMEN
011000     PERFORM CIERRA-ARCHIVOS
011100     STOP RUN.
011200 000-MAIN-E. EXIT.
011300
011400 INICIALIZACION SECTION.
011500     MOVE ZEROES TO WKS-TOTAL-REGISTROS
011600     MOVE ZEROES TO WKS-TOTAL-TARJETA-ACTIVA
011700     MOVE ZEROES TO WKS-TOTAL-TARJETA-INACTIVA.
011800 INICIALIZACION-E. EXIT.
011900******************************************************************
012000*     A R M A   L A   F E C H A   D E   C O R R I D A            *
012100******************************************************************
012200 ARMA-FECHA-CORRIDA SECTION.
012300     ACCEPT WKS-FC-NUMERICA FROM DATE
012400     MOVE WKS-FC-MES  TO WKS-FECHA-EDITADA(1:2)
012500     MOVE '/'          TO WKS-FECHA-EDITADA(3:1)
012600     MOVE WKS-FC-DIA  TO WKS-FECHA-EDITADA(4:2)
012700     MOVE '/'          TO WKS-FECHA-EDITADA(6:1)
012800     MOVE WKS-FC-ANIO  TO WKS-FECHA-EDITADA(7:2).
012900 ARMA-FECHA-CORRIDA-E. EXIT.
013000
013100 APERTURA-ARCHIVOS SECTION.
013200     MOVE 'BRDSUM' TO PROGRAMA
013300     OPEN INPUT BREDECR
013400
013500     IF FS-BREDECR NOT EQUAL 0
013600        MOVE 'OPEN'     TO ACCION
013700        MOVE SPACES     TO LLAVE
013800        MOVE 'BREDECR'  TO ARCHIVO
013900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014000                              FS-BREDECR, FSE-BREDECR
014100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREDECR <<<"
014200                UPON CONSOLE
014300        MOVE 91 TO RETURN-CODE
014400        STOP RUN
014500     END-IF.
014600 APERTURA-ARCHIVOS-E. EXIT.
014700
014800 CIERRA-ARCHIVOS SECTION.
014900     CLOSE BREDECR.
015000 CIERRA-ARCHIVOS-E. EXIT.
015100
015200 LEE-BREDECR SECTION.
015300     READ BREDECR
015400         AT END
015500             MOVE 1 TO WKS-FIN-BREDECR
015600         NOT AT END
015700             CONTINUE
015800     END-READ.
015900 LEE-BREDECR-E. EXIT.
016000******************************************************************
016100*     T O T A L I Z A   U N   R E G I S T R O   D E L   A R C H I
016200*     V O   D E   D E C I S I O N   ( U 8 )                      *
016300******************************************************************
016400 ACUMULA-REGISTRO SECTION.
016500     ADD 1 TO WKS-TOTAL-REGISTROS
016600     IF DEC-CC-ACTIVA
016700        ADD 1 TO WKS-TOTAL-TARJETA-ACTIVA
016800     ELSE
016900        ADD 1 TO WKS-TOTAL-TARJETA-INACTIVA
017000     END-IF
017100     PERFORM LEE-BREDECR.
017200 ACUMULA-REGISTRO-E. EXIT.
017300******************************************************************
017400*     I M P R I M E   E L   R E S U M E N   P O R   C O N S O L A
017500******************************************************************
017600 IMPRIME-RESUMEN SECTION.
017700     DISPLAY "BRDSUM - CORRIDA DEL " WKS-FECHA-EDITADA
017800             UPON CONSOLE
017900     DISPLAY "TOTAL RECORDS: " WKS-TOTAL-REGISTROS
018000             UPON CONSOLE
018100     DISPLAY "ACTIVE CREDIT CARD TRUE: "
018200             WKS-TOTAL-TARJETA-ACTIVA
018300             UPON CONSOLE
018400     DISPLAY "ACTIVE CREDIT CARD FALSE: "
018500             WKS-TOTAL-TARJETA-INACTIVA
018600             UPON CONSOLE
018700     IF TRAZA-ACTIVA
018800        DISPLAY "TRAZA: " WKS-AT-REGISTROS-X "/"
018900                WKS-AT-ACTIVA-X "/" WKS-AT-INACTIVA-X
019000                UPON CONSOLE
019100     END-IF.
019200 IMPRIME-RESUMEN-E. EXIT.
