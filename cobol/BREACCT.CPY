000100*****************************************************************
000200*    COPY        BREACCT
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : LAYOUT DE CUENTA (TRADE LINE) DEL APLICANTE.
000500*                : CERO O MAS REGISTROS POR APLICANTE, EN ORDEN
000600*                : DE SECUENCIA DENTRO DEL MISMO APLICANTE.
000700*    LONGITUD    : 173 POSICIONES (172 + 1 DE RESERVA)
000800*-----------------------------------------------------------------
000900*    FECHA       PROGRAMADOR        DESCRIPCION
001000*    ----------  -----------------  ---------------------------   CAMBIOS 
001100*    19/11/1991  R.CASTELLANOS      LAYOUT ORIGINAL               BR00191 
001200*    22/08/1995  M.OSORIO           AGREGA INSTITUCION Y MONTOS   BR00318 
001300*                                   DE SANCION Y MORA             BR00318 
001400*    14/01/1999  M.OSORIO           REVISION SIGLO 2000, FECHAS   Y2K0007 
001500*                                   A 10 POSICIONES               Y2K0007 
001600*    02/06/2003  PEDR               BYTE DE RESERVA AL FINAL DEL  BR01072 
001700*                                   REGISTRO PARA USO FUTURO      BR01072 
001800*****************************************************************
001900 01  REG-BREACCT.
002000     05  ACCT-APPL-ID                PIC X(30).
002100     05  ACCT-SEQ                    PIC 9(03).
002200     05  ACCT-TYPE                   PIC X(30).
002300     05  ACCT-OPEN-FLAG              PIC X(03).
002400         88  ACCT-ES-ABIERTA                  VALUE 'YES'.
002500*--------------------------------------------------------------
002600*        ESTADO Y FECHAS DE LA CUENTA
002700*--------------------------------------------------------------
002800     05  ACCT-STATUS                 PIC X(20).
002900     05  ACCT-DATE-OPENED            PIC X(10).
003000     05  ACCT-DATE-OPENED-R REDEFINES ACCT-DATE-OPENED.
003100         10  ACCT-DOPEN-P1           PIC X(04).
003200         10  FILLER                  PIC X(01).
003300         10  ACCT-DOPEN-P2           PIC X(02).
003400         10  FILLER                  PIC X(01).
003500         10  ACCT-DOPEN-P3           PIC X(02).
003600     05  ACCT-DATE-REPORTED          PIC X(10).
003700*--------------------------------------------------------------
003800*        MONTOS DE LA CUENTA
003900*--------------------------------------------------------------
004000     05  ACCT-SANCTION-AMT           PIC 9(10)V99.
004100     05  ACCT-PAST-DUE-AMT           PIC 9(10)V99.
004200     05  ACCT-INSTITUTION            PIC X(40).
004300     05  ACCT-HIST-COUNT             PIC 9(02).
004400     05  FILLER                      PIC X(01).
