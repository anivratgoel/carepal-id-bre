000100*****************************************************************
000200*    COPY        BREHIST
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : LAYOUT DE HISTORICO MENSUAL DE PAGO DE UNA
000500*                : CUENTA. CERO A 48 REGISTROS POR CUENTA, EN
000600*                : ORDEN DE APLICANTE + SECUENCIA DE CUENTA +
000700*                : ORDEN DE ENTRADA.
000800*    LONGITUD    : 69 POSICIONES (68 + 1 DE RESERVA)
000900*-----------------------------------------------------------------
001000*    FECHA       PROGRAMADOR        DESCRIPCION
001100*    ----------  -----------------  ---------------------------   CAMBIOS 
001200*    22/08/1995  M.OSORIO           LAYOUT ORIGINAL               BR00318 
001300*    14/01/1999  M.OSORIO           REVISION SIGLO 2000           Y2K0007 
001400*    02/06/2003  PEDR               AGREGA CLASE DE ACTIVO Y      BR01072 
001500*                                   TEXTO DE DEMANDA/JUICIO       BR01072 
001600*****************************************************************
001700 01  REG-BREHIST.
001800     05  HIST-APPL-ID                PIC X(30).
001900     05  HIST-ACCT-SEQ               PIC 9(03).
002000     05  HIST-KEY                    PIC X(05).
002100     05  HIST-KEY-R REDEFINES HIST-KEY.
002200         10  HIST-KEY-MES            PIC X(02).
002300         10  FILLER                  PIC X(01).
002400         10  HIST-KEY-ANIO           PIC X(02).
002500     05  HIST-PAYMENT-STATUS         PIC X(05).
002600     05  HIST-ASSET-CLASS            PIC X(05).
002700     05  HIST-SUIT-FILED             PIC X(20).
002800     05  FILLER                      PIC X(01).
