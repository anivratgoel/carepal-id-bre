000100******************************************************************
000200* FECHA       : 17/09/2004                                       *
000300* PROGRAMADOR : PEDR                                             *
000400* APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)          *
000500* PROGRAMA    : BRDFMT                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EN FORMA SECUENCIAL EL ARCHIVO DE DECISION   *
000800*             : GENERADO POR BRSCORE Y LO REESCRIBE EN FORMATO   *
000900*             : COLUMNAR CON ENCABEZADO, PARA REVISION MANUAL DE *
001000*             : AUDITORIA POR EL AREA DE CREDITO.                *
001100* ARCHIVOS    : BREDECR=C,BREDFMT=A                              *
001200* ACCION (ES) : C=CONSULTAR,A=AGREGAR                            *
001300* INSTALADO   : 17/09/2004                                       *
001400* BPM/RATIONAL: 310492                                           *
001500* NOMBRE      : REFORMATEO DEL ARCHIVO DE DECISION               *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. BRDFMT.
002000 AUTHOR. PEDRO ESCOBAR.
002100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BURO DE CREDITO.
002200 DATE-WRITTEN. 17/09/2004.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO EXCLUSIVO DEL DEPARTAMENTO DE CREDITO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700*    FECHA       PROGRAMADOR        DESCRIPCION                   CAMBIOS 
002800*    ----------  -----------------  ----------------------------  CAMBIOS 
002900*    17/09/2004  PEDR               PROGRAMA ORIGINAL. REESCRIBE *BR01140 
003000*                                   EL ARCHIVO DE DECISION EN    *BR01140 
003100*                                   FORMATO COLUMNAR PARA        *BR01140 
003200*                                   AUDITORIA                    *BR01140 
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS TRAZA-ACTIVA
003900            OFF STATUS IS TRAZA-INACTIVA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BREDECR ASSIGN TO BREDECR
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-BREDECR
004500                             FSE-BREDECR.
004600     SELECT BREDFMT ASSIGN TO BREDFMT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-BREDFMT
004900                             FSE-BREDFMT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300******************************************************************
005400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005500******************************************************************
005600*   ARCHIVO DE DECISION POR APLICANTE (ENTRADA)
005700 FD BREDECR.
005800     COPY BREDECR.
005900*   ARCHIVO DE DECISION REFORMATEADO (SALIDA, COLUMNAR)
006000 FD BREDFMT
006100     RECORDING MODE IS F.
006200 01 REG-BREDFMT                    PIC X(132).
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006600******************************************************************
006700 01 WKS-FS-STATUS.
006800    02 WKS-STATUS.
006900*      ARCHIVO DE DECISION (ENTRADA)
007000       04 FS-BREDECR              PIC 9(02) VALUE ZEROES.
007100       04 FSE-BREDECR.
007200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
007500*      ARCHIVO REFORMATEADO (SALIDA)
007600       04 FS-BREDFMT              PIC 9(02) VALUE ZEROES.
007700       04 FSE-BREDFMT.
007800          08 FSE-RETURN-2         PIC S9(4) COMP-5 VALUE 0.
007900          08 FSE-FUNCTION-2       PIC S9(4) COMP-5 VALUE 0.
008000          08 FSE-FEEDBACK-2       PIC S9(4) COMP-5 VALUE 0.
008100*      VARIABLES RUTINA DE FSE
008200       04 PROGRAMA                PIC X(08) VALUE SPACES.
008300       04 ARCHIVO                 PIC X(08) VALUE SPACES.
008400       04 ACCION                  PIC X(10) VALUE SPACES.
008500       04 LLAVE                   PIC X(32) VALUE SPACES.
008600******************************************************************
008700*                    B A N D E R A S   D E   C O R R I D A       *
008800******************************************************************
008900 01 WKS-FLAGS.
009000    02 WKS-FIN-BREDECR             PIC 9(01) VALUE ZEROES.
009100       88 FIN-BREDECR                         VALUE 1.
009200******************************************************************
009300*                    C O N T A D O R E S                         *
009400******************************************************************
009500 01 WKS-CONTADORES.
009600    02 WKS-TOTAL-REGISTROS         PIC 9(07) COMP VALUE ZERO.
009700 01 WKS-CONTADORES-TRAZA REDEFINES WKS-CONTADORES.
009800    02 WKS-CT-REGISTROS-X          PIC X(04).
009900******************************************************************
010000*     F E C H A   D E   C O R R I D A   P A R A   E L            *
010100*     E N C A B E Z A D O   D E L   R E P O R T E                *
010200******************************************************************
010300 01 WKS-FECHA-CORRIDA.
010400    02 WKS-FC-ANIO                 PIC 9(02).
010500    02 WKS-FC-MES                  PIC 9(02).
010600    02 WKS-FC-DIA                  PIC 9(02).
010700 01 WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA.
010800    02 WKS-FC-NUMERICA             PIC 9(06).
010900 01 WKS-FECHA-CORRIDA-DIG REDEFINES WKS-FECHA-CORRIDA.
011000    02 WKS-FC-DIGITO               PIC 9 OCCURS 6 TIMES.
011100 01 WKS-FECHA-EDITADA               PIC X(08) VALUE SPACES.
011200******************************************************************
011300*       LINEA DE ENCABEZADO DEL REPORTE COLUMNAR (U9)            *
011400******************************************************************
011500 01 WKS-LINEA-ENCABEZADO.
011600    02 FILLER   PIC X(30) VALUE 'FILE NAME'.
011700    02 FILLER   PIC X(09) VALUE 'BRE-STAT'.
011800    02 FILLER   PIC X(17) VALUE 'SANCTION-LIMIT'.
011900    02 FILLER   PIC X(08) VALUE 'ACT-CC'.
012000    02 FILLER   PIC X(08) VALUE 'H-REJ'.
012100    02 FILLER   PIC X(42) VALUE 'REJECT-REASON'.
012200    02 FILLER   PIC X(20) VALUE 'CUST-CATEGORY'.
012300    02 FILLER   PIC X(08) VALUE SPACES.
012400******************************************************************
012500*       LINEA DE DETALLE DEL REPORTE COLUMNAR (U9)               *
012600******************************************************************
012700 01 WKS-LINEA-DETALLE.
012800    02 WKS-LD-FILE-NAME        PIC X(30).
012900    02 FILLER                  PIC X(01) VALUE SPACE.
013000    02 WKS-LD-BRE-STATUS       PIC X(07).
013100    02 FILLER                  PIC X(02) VALUE SPACES.
013200    02 WKS-LD-SANCTION-LIMIT   PIC ZZZZZZ9.
013300    02 FILLER                  PIC X(09) VALUE SPACES.
013400    02 WKS-LD-ACTIVE-CC        PIC X(05).
013500    02 FILLER                  PIC X(03) VALUE SPACES.
013600    02 WKS-LD-HARD-REJECT      PIC X(05).
013700    02 FILLER                  PIC X(03) VALUE SPACES.
013800    02 WKS-LD-REJECT-REASON    PIC X(40).
013900    02 FILLER                  PIC X(02) VALUE SPACES.
014000    02 WKS-LD-CUST-CATEGORY    PIC X(20).
014100    02 FILLER                  PIC X(08) VALUE SPACES.
014200 PROCEDURE DIVISION.
014300 000-MAIN SECTION.
014400     PERFORM INICIALIZACION
014500     PERFORM ARMA-FECHA-CORRIDA
014600     PERFORM APERTURA-ARCHIVOS
014700     PERFORM ESCRIBE-ENCABEZADO
014800     PERFORM LEE-BREDECR
014900     PERFORM REFORMATEA-REGISTRO UNTIL FIN-BREDECR
015000     PERFORM CIERRA-ARCHIVOS
015100     DISPLAY "BRDFMT - CORRIDA DEL " WKS-FECHA-EDITADA
015200             " - REGISTROS: " WKS-TOTAL-REGISTROS
015300             UPON CONSOLE
015400     STOP RUN.
015500 000-MAIN-E. EXIT.
015600
015700 INICIALIZACION SECTION.
015800     MOVE ZEROES TO WKS-TOTAL-REGISTROS.
015900 INICIALIZACION-E. EXIT.
016000******************************************************************
016100*     A R M A   L A   F E C H A   D E   C O R R I D A            *
016200******************************************************************
016300 ARMA-FECHA-CORRIDA SECTION.
016400     ACCEPT WKS-FC-NUMERICA FROM DATE
016500     MOVE WKS-FC-MES  TO WKS-FECHA-EDITADA(1:2)
016600     MOVE '/'          TO WKS-FECHA-EDITADA(3:1)
016700     MOVE WKS-FC-DIA  TO WKS-FECHA-EDITADA(4:2)
016800     MOVE '/'          TO WKS-FECHA-EDITADA(6:1)
016900     MOVE WKS-FC-ANIO  TO WKS-FECHA-EDITADA(7:2).
017000 ARMA-FECHA-CORRIDA-E. EXIT.
017100
017200 APERTURA-ARCHIVOS SECTION.
017300     MOVE 'BRDFMT' TO PROGRAMA
017400     OPEN INPUT  BREDECR
017500     OPEN OUTPUT BREDFMT
017600
017700     IF FS-BREDECR NOT EQUAL 0
017800        MOVE 'OPEN'     TO ACCION
017900        MOVE SPACES     TO LLAVE
018000        MOVE 'BREDECR'  TO ARCHIVO
018100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018200                              FS-BREDECR, FSE-BREDECR
018300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREDECR <<<"
018400                UPON CONSOLE
018500        MOVE 91 TO RETURN-CODE
018600        STOP RUN
018700     END-IF
018800
018900     IF FS-BREDFMT NOT EQUAL 0
019000        MOVE 'OPEN'     TO ACCION
019100        MOVE SPACES     TO LLAVE
019200        MOVE 'BREDFMT'  TO ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019400                              FS-BREDFMT, FSE-BREDFMT
019500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BREDFMT <<<"
019600                UPON CONSOLE
019700        MOVE 91 TO RETURN-CODE
019800        STOP RUN
019900     END-IF.
020000 APERTURA-ARCHIVOS-E. EXIT.
020100
020200 CIERRA-ARCHIVOS SECTION.
020300     CLOSE BREDECR
020400     CLOSE BREDFMT.
020500 CIERRA-ARCHIVOS-E. EXIT.
020600
020700 LEE-BREDECR SECTION.
020800     READ BREDECR
020900         AT END
021000             MOVE 1 TO WKS-FIN-BREDECR
021100         NOT AT END
021200             CONTINUE
021300     END-READ.
021400 LEE-BREDECR-E. EXIT.
021500******************************************************************
021600*       ESCRIBE LA LINEA DE ENCABEZADO DEL REPORTE (U9)          *
021700******************************************************************
021800 ESCRIBE-ENCABEZADO SECTION.
021900     MOVE WKS-LINEA-ENCABEZADO TO REG-BREDFMT
022000     WRITE REG-BREDFMT.
022100 ESCRIBE-ENCABEZADO-E. EXIT.
022200******************************************************************
022300*     R E F O R M A T E A   U N   R E G I S T R O   D E L        *
022400*     A R C H I V O   D E   D E C I S I O N   ( U 9 )            *
022500******************************************************************
022600 REFORMATEA-REGISTRO SECTION.
022700     ADD 1 TO WKS-TOTAL-REGISTROS
022800     MOVE DEC-FILE-NAME      TO WKS-LD-FILE-NAME
022900     MOVE DEC-BRE-STATUS     TO WKS-LD-BRE-STATUS
023000     MOVE DEC-SANCTION-LIMIT TO WKS-LD-SANCTION-LIMIT
023100     MOVE DEC-ACTIVE-CC      TO WKS-LD-ACTIVE-CC
023200     MOVE DEC-HARD-REJECT    TO WKS-LD-HARD-REJECT
023300     MOVE DEC-REJECT-REASON  TO WKS-LD-REJECT-REASON
023400     MOVE DEC-CUST-CATEGORY  TO WKS-LD-CUST-CATEGORY
023500     MOVE WKS-LINEA-DETALLE  TO REG-BREDFMT
023600     WRITE REG-BREDFMT
023700     IF TRAZA-ACTIVA
023800        DISPLAY "TRAZA: REGISTRO NUM " WKS-CT-REGISTROS-X
023900                UPON CONSOLE
024000     END-IF
024100     PERFORM LEE-BREDECR.
024200 REFORMATEA-REGISTRO-E. EXIT.
