000100*****************************************************************
000200*    COPY        BRETABS
000300*    APLICACION  : BURO DE CREDITO - MOTOR DE REGLAS (BRE)
000400*    DESCRIPCION : TABLAS DE CLASIFICACION DE CUENTA (GARANTIZADA
000500*                : / NO GARANTIZADA) Y DE PALABRAS CLAVE DE MORA
000600*                : GRAVE (DEROGATORIOS), CARGADAS POR LITERAL EN
000700*                : FORMA DE FILLER/REDEFINES (IGUAL QUE LA TABLA
000800*                : DE DIAS DE MES DE MORAS1).  SE INCLUYE SOLO EN
000900*                : EL MOTOR DE PUNTAJE (BRSCORE).
001000*-----------------------------------------------------------------
001100*    FECHA       PROGRAMADOR        DESCRIPCION
001200*    ----------  -----------------  ---------------------------   CAMBIOS 
001300*    02/06/2003  PEDR               TABLAS ORIGINALES             BR01072 
001400*    11/03/2007  PEDR               AGREGA KISAN CREDIT CARD Y    BR01255 
001500*                                   CREDIT CARD LOAN A LA LISTA   BR01255 
001600*                                   DE NO GARANTIZADAS            BR01255 
001700*****************************************************************
001800*--------------------------------------------------------------
001900*        LISTA DE TIPOS DE CUENTA GARANTIZADA (11 ITEMS)
002000*--------------------------------------------------------------
002100 01  WKS-TABLA-GARANTIZADOS-INIC.
002200     10  FILLER PIC X(30) VALUE 'HOUSING LOAN                  '.
002300     10  FILLER PIC X(30) VALUE 'PROPERTY LOAN                 '.
002400     10  FILLER PIC X(30) VALUE 'AUTO LOAN                     '.
002500     10  FILLER PIC X(30) VALUE 'GOLD LOAN                     '.
002600     10  FILLER PIC X(30) VALUE 'TWO WHEELER LOAN              '.
002700     10  FILLER PIC X(30) VALUE 'TRACTOR LOAN                  '.
002800     10  FILLER PIC X(30) VALUE 'CONSTRUCTION EQUIPMENT LOAN   '.
002900     10  FILLER PIC X(30) VALUE 'SECURED                       '.
003000     10  FILLER PIC X(30) VALUE 'LOAN AGAINST SHARES           '.
003100     10  FILLER PIC X(30) VALUE 'HOME LOAN                     '.
003200     10  FILLER PIC X(30) VALUE 'COMMERCIAL VEHICLE LOAN       '.
003300 01  WKS-TABLA-GARANTIZADOS REDEFINES
003400                            WKS-TABLA-GARANTIZADOS-INIC.
003500     05  WKS-GARANTIZADO-ITEM   PIC X(30) OCCURS 11 TIMES.
003600*--------------------------------------------------------------
003700*        LISTA DE TIPOS DE CUENTA NO GARANTIZADA (10 ITEMS)
003800*--------------------------------------------------------------
003900 01  WKS-TABLA-NOGARANTIZADOS-INIC.
004000     10  FILLER PIC X(30) VALUE 'PERSONAL LOAN                 '.
004100     10  FILLER PIC X(30) VALUE 'CREDIT CARD                   '.
004200     10  FILLER PIC X(30) VALUE 'CONSUMER LOAN                 '.
004300     10  FILLER PIC X(30) VALUE 'BUSINESS LOAN                 '.
004400     10  FILLER PIC X(30) VALUE 'EDUCATION LOAN                '.
004500     10  FILLER PIC X(30) VALUE 'OVERDRAFT                     '.
004600     10  FILLER PIC X(30) VALUE 'KISAN CREDIT CARD             '.
004700     10  FILLER PIC X(30) VALUE 'UNSECURED                     '.
004800     10  FILLER PIC X(30) VALUE 'PROFESSIONAL LOAN             '.
004900     10  FILLER PIC X(30) VALUE 'CREDIT CARD LOAN              '.
005000 01  WKS-TABLA-NOGARANTIZADOS REDEFINES
005100                            WKS-TABLA-NOGARANTIZADOS-INIC.
005200     05  WKS-NOGARANTIZADO-ITEM PIC X(30) OCCURS 10 TIMES.
005300*--------------------------------------------------------------
005400*        PALABRAS CLAVE DE ESTADO DEROGATORIO (10 ITEMS)
005500*--------------------------------------------------------------
005600 01  WKS-TABLA-DEROGATORIOS-INIC.
005700     10  FILLER PIC X(20) VALUE 'SUIT FILED          '.
005800     10  FILLER PIC X(20) VALUE 'SMA                 '.
005900     10  FILLER PIC X(20) VALUE 'SUB                 '.
006000     10  FILLER PIC X(20) VALUE 'DBT                 '.
006100     10  FILLER PIC X(20) VALUE 'LSS                 '.
006200     10  FILLER PIC X(20) VALUE 'WILFUL DEFAULT      '.
006300     10  FILLER PIC X(20) VALUE 'SETTLED             '.
006400     10  FILLER PIC X(20) VALUE 'WRITTEN OFF         '.
006500     10  FILLER PIC X(20) VALUE 'WRT                 '.
006600     10  FILLER PIC X(20) VALUE 'SET                 '.
006700 01  WKS-TABLA-DEROGATORIOS REDEFINES
006800                            WKS-TABLA-DEROGATORIOS-INIC.
006900     05  WKS-DEROGATORIO-ITEM   PIC X(20) OCCURS 10 TIMES.
